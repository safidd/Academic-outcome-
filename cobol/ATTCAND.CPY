000100******************************************************************
000200*    ATTCAND  -  MARCAS DE ASISTENCIA CANDIDATAS, DIGITADAS POR  *
000300*                EL CATEDRATICO DURANTE EL DIA                   *
000400*    ORDEN DE CARGA : TAL COMO SE DIGITARON (SIN ORDEN ESTABLE)  *
000500******************************************************************
000600* CAMBIO: 1987-06-02 (SAG) CREACION DEL ARCHIVO DE MARCAS        *
000700*         CANDIDATAS PARA EL PROCESO NOCTURNO DE SINCRONIZACION  *
000800******************************************************************
000900*--> LONGITUD EXACTA 27, FIJADA POR EL ARCHIVO ATTEND-PENDIENTE -
001000*--> NO LLEVA FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 27
001100*--> BYTES
001200 01  REG-ATTCAND.
001300     02 ATC-STUDENT-ID           PIC 9(06).
001400     02 ATC-COURSE-ID             PIC 9(06).
001500     02 ATC-DATE                  PIC 9(08).
001600     02 ATC-STATUS                PIC X(07).
