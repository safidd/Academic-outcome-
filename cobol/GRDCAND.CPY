000100******************************************************************
000200*    GRDCAND  -  NOTAS CANDIDATAS, PENDIENTES DE VALIDACION,     *
000300*                DIGITADAS POR EL CATEDRATICO DURANTE EL DIA     *
000400*    ORDEN DE CARGA : TAL COMO SE DIGITARON (SIN ORDEN ESTABLE)  *
000500******************************************************************
000600* CAMBIO: 1986-10-14 (SAG) CREACION DEL ARCHIVO DE NOTAS         *
000700*         CANDIDATAS PARA EL PROCESO NOCTURNO DE VALIDACION      *
000800******************************************************************
000900*--> LONGITUD EXACTA 41, FIJADA POR EL ARCHIVO GRADES-PENDIENTES -
001000*--> NO LLEVA FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 41
001100*--> BYTES
001200 01  REG-GRDCAND.
001300     02 GCD-STUDENT-ID           PIC 9(06).
001400     02 GCD-COURSE-ID             PIC 9(06).
001500     02 GCD-LO-ID                 PIC 9(06).
001600     02 GCD-SCORE                 PIC 9(03).
001700     02 GCD-INSTR-ID              PIC 9(06).
001800     02 GCD-CREATED-TS            PIC 9(14).
