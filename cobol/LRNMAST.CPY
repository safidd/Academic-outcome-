000100******************************************************************
000200*    LRNMAST  -  MAESTRO DE RESULTADOS DE APRENDIZAJE (LO)       *
000300*    LLAVE PRIMARIA : LRN-ID                                     *
000400*    ORDEN DE CARGA : LRN-COURSE-ID, LRN-CODE                    *
000500******************************************************************
000600* CAMBIO: 1983-02-17 (RFM) CREACION DEL MAESTRO DE LO            *
000700******************************************************************
000800*--> LONGITUD EXACTA 92, FIJADA POR EL ARCHIVO LEARNOUT - NO LLEVA
000900*--> FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 92 BYTES
001000 01  REG-LRNMAST.
001100     02 LRN-ID                   PIC 9(06).
001200     02 LRN-CODE                  PIC X(20).
001300     02 LRN-DESC                  PIC X(60).
001400     02 LRN-COURSE-ID             PIC 9(06).
