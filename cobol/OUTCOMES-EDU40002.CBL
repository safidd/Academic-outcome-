000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA         : 22/03/1984                                    *
000400* PROGRAMADOR   : R. FIGUEROA MORALES                           *
000500* APLICACION    : EDUCACION - EVALUACION DE RESULTADOS           *
000600* PROGRAMA      : EDU40002                                       *
000700* TIPO          : BATCH                                         *
000800* DESCRIPCION   : PROMEDIA EL LOGRO DE PO A NIVEL DE CURSO, A    *
000900*                 PARTIR DE LAS NOTAS DE LOS ALUMNOS QUE TIENEN  *
001000*                 AL MENOS UNA NOTA EN ESE CURSO, Y EMITE UN     *
001100*                 LISTADO DE DISTRIBUCION QUE MUESTRA, PARA      *
001200*                 CADA CURSO Y PO, CUALES RA (Y EN QUE           *
001300*                 PORCENTAJE) CONTRIBUYEN A ESE PO.              *
001400* ARCHIVOS      : CRSMAST(E) LRNMAST(E) PROMAST(E) CTRMAST(E)    *
001500*                 GRDTRAN(E) REPORTE(S)                          *
001600* ACCION (ES)   : CARGA, CALCULO, IMPRESION                      *
001700* PROGRAMA(S)   : NINGUNO (NO INVOCA SUBPROGRAMAS)               *
001800* INSTALADO     : 02/04/1984                                     *
001900******************************************************************
002000*                   B I T A C O R A   D E   C A M B I O S        *
002100******************************************************************
002200* FECHA      PROGR. TICKET      DESCRIPCION                     *
002300* ---------- ------ ----------- -------------------------------- *
002400* 22/03/1984 RFM    EDU-0102    VERSION ORIGINAL DEL PROMEDIO DE *EDU0102
002500*                               PO POR CURSO.                   *
002600* 05/04/1984 RFM    EDU-0105    SE AGREGA EL LISTADO DE          *EDU0105
002700*                               DISTRIBUCION RA -> PO POR CURSO. *
002800* 03/10/1986 SAG    EDU-0190    SE TOPA EN 100 EL LOGRO DE CADA  *EDU0190
002900*                               ALUMNO ANTES DE PROMEDIAR POR    *
003000*                               CURSO (ANTES SE PROMEDIABA SIN   *
003100*                               TOPAR Y SE INFLABA EL PROMEDIO). *
003200* 14/02/1989 SAG    EDU-0240    EL DISTINCT DE ALUMNOS POR CURSO *EDU0240
003300*                               SE LIMITA A LOS QUE TIENEN NOTA  *
003400*                               EN ESE CURSO (NO TODO EL         *
003500*                               MAESTRO DE ALUMNOS).             *
003600* 18/06/1992 LCT    EDU-0295    EL LISTADO DE DISTRIBUCION SE    *EDU0295
003700*                               ORDENA POR DESCRIPCION DE RA.    *
003800* 14/11/1995 LCT    EDU-0351    SE ESTANDARIZA EL ENCABEZADO DE  *EDU0351
003900*                               REPORTE CON LA RUTINA DE FECHA   *
004000*                               DEL SISTEMA (ACCEPT FROM DATE).  *
004100* 09/02/1999 SAG    EDU-0411    REVISION DE FIN DE SIGLO (Y2K):  *EDU0411
004200*                               SE VERIFICA QUE TODAS LAS FECHAS *
004300*                               DE TRABAJO USADAS POR ESTE       *
004400*                               PROGRAMA SEAN DE 4 POSICIONES DE *
004500*                               ANIO (CCYYMMDD); NO SE ENCONTRO  *
004600*                               NINGUN CAMPO DE ANIO DE 2        *
004700*                               POSICIONES EN ESTE PROGRAMA.     *
004800* 11/03/2002 LCT    EDU-0460    SE CORRIGE CURSO SIN NINGUNA     *EDU0460
004900*                               NOTA REGISTRADA (PROMEDIO 0, NO  *
005000*                               DIVISION ENTRE CERO).            *
005100* 25/07/2003 SAG    EDU-0481    SE CORRIGE EL PROMEDIO DE PO POR *EDU0481
005200*                               CURSO: SOLO SE DIVIDE ENTRE LOS  *
005300*                               ALUMNOS QUE TIENEN BOLSA PARA    *
005400*                               ESE PO (ALGUNA NOTA DE RA QUE LE *
005500*                               CONTRIBUYE); ANTES SE DIVIDIA    *
005600*                               ENTRE TODOS LOS ALUMNOS DEL      *
005700*                               CURSO Y EL PROMEDIO SALIA BAJO.  *
005800* 18/03/2004 SAG    EDU-0487    SE AGREGA VERIFICACION DE        *EDU0487
005900*                               APERTURA DE LOS ARCHIVOS MAESTROS*
006000*                               ANTES DE CORRER EL PROCESO; SI   *
006100*                               ALGUNO NO ABRE SE ABANDONA CON   *
006200*                               MENSAJE EN CONSOLA.              *
006300******************************************************************
006400 PROGRAM-ID.                EDU40002.
006500 AUTHOR.                    R. FIGUEROA MORALES.
006600 INSTALLATION.           BANCO INDUSTRIAL, S.A. - DEPTO EDUCACION.
006700 DATE-WRITTEN.               22/03/1984.
006800 DATE-COMPILED.
006900 SECURITY.              USO INTERNO DEL DEPARTAMENTO DE EDUCACION.
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.            IBM-370.
007400 OBJECT-COMPUTER.            IBM-370.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT CRSMAST        ASSIGN TO CRSMAST
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS FS-CRSMAST.
008300     SELECT LRNMAST        ASSIGN TO LRNMAST
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS FS-LRNMAST.
008600     SELECT PROMAST        ASSIGN TO PROMAST
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS IS FS-PROMAST.
008900     SELECT CTRMAST        ASSIGN TO CTRMAST
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS IS FS-CTRMAST.
009200     SELECT GRDTRAN        ASSIGN TO GRDTRAN
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS IS FS-GRDTRAN.
009500     SELECT REPORTE        ASSIGN TO REPORTE
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS IS FS-REPORTE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  CRSMAST
010200     LABEL RECORDS ARE STANDARD.
010300     COPY CRSMAST.
010400
010500 FD  LRNMAST
010600     LABEL RECORDS ARE STANDARD.
010700     COPY LRNMAST.
010800
010900 FD  PROMAST
011000     LABEL RECORDS ARE STANDARD.
011100     COPY PROMAST.
011200
011300 FD  CTRMAST
011400     LABEL RECORDS ARE STANDARD.
011500     COPY CTRMAST.
011600
011700 FD  GRDTRAN
011800     LABEL RECORDS ARE STANDARD.
011900     COPY GRDTRAN.
012000
012100 FD  REPORTE
012200     LABEL RECORDS ARE STANDARD.
012300 01  REG-REPORTE                  PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600     COPY FSEWORK.
012700 77  WKS-ARCHIVO-OK              PIC X(01)  VALUE "S".
012800     88  WKS-ARCHIVOS-ABRIERON           VALUE "S".
012900     88  WKS-ARCHIVOS-FALLARON           VALUE "N".
013000
013100 01  WKS-CONTADORES.
013200     02  WKS-CRS-CONT             PIC S9(5)  COMP  VALUE ZERO.
013300     02  WKS-LRN-CONT             PIC S9(5)  COMP  VALUE ZERO.
013400     02  WKS-PRO-CONT             PIC S9(5)  COMP  VALUE ZERO.
013500     02  WKS-CTR-CONT             PIC S9(5)  COMP  VALUE ZERO.
013600     02  WKS-GRD-CONT             PIC S9(5)  COMP  VALUE ZERO.
013700     02  WKS-ALU-CONT             PIC S9(5)  COMP  VALUE ZERO.
013800     02  WKS-EOF-SW               PIC X(01)  VALUE "N".
013900         88  WKS-FIN-ARCHIVO              VALUE "S".
014000     02  FILLER                   PIC X(01)  VALUE SPACE.
014100
014200 01  WKS-TABLA-CRS.
014300*        CARGADA EN ORDEN CRS-CODE ASCENDENTE (ORDEN DE ARCHIVO).
014400     02  WKS-CRS-ROW OCCURS 1 TO 200 TIMES
014500             DEPENDING ON WKS-CRS-CONT
014600             INDEXED BY IDX-CRS.
014700         03  WKS-CRS-ID           PIC 9(06).
014800         03  WKS-CRS-CODE         PIC X(20).
014900         03  WKS-CRS-NAME         PIC X(40).
015000
015100 01  WKS-TABLA-LRN.
015200     02  WKS-LRN-ROW OCCURS 1 TO 1000 TIMES
015300             DEPENDING ON WKS-LRN-CONT
015400             INDEXED BY IDX-LRN IDX-LRN2.
015500         03  WKS-LRN-ID           PIC 9(06).
015600         03  WKS-LRN-DESC         PIC X(60).
015700         03  WKS-LRN-COURSE-ID    PIC 9(06).
015800
015900 01  WKS-LRN-TEMP.
016000     02  WKS-LRN-TEMP-ID          PIC 9(06).
016100     02  WKS-LRN-TEMP-DESC        PIC X(60).
016200     02  WKS-LRN-TEMP-COURSE-ID   PIC 9(06).
016300
016400 01  WKS-TABLA-PRO.
016500*        CARGADA EN ORDEN PRO-CODE ASCENDENTE (ORDEN DE ARCHIVO).
016600     02  WKS-PRO-ROW OCCURS 1 TO 100 TIMES
016700             DEPENDING ON WKS-PRO-CONT
016800             INDEXED BY IDX-PRO.
016900         03  WKS-PRO-ID           PIC 9(06).
017000         03  WKS-PRO-CODE         PIC X(20).
017100
017200 01  WKS-TABLA-CTR.
017300     02  WKS-CTR-ROW OCCURS 1 TO 3000 TIMES
017400             DEPENDING ON WKS-CTR-CONT
017500             ASCENDING KEY IS WKS-CTR-PO-ID
017600             INDEXED BY IDX-CTR.
017700         03  WKS-CTR-LO-ID        PIC 9(06).
017800         03  WKS-CTR-PO-ID        PIC 9(06).
017900         03  WKS-CTR-PCT          PIC 9(03).
018000
018100 01  WKS-TABLA-GRD.
018200     02  WKS-GRD-ROW OCCURS 1 TO 20000 TIMES
018300             DEPENDING ON WKS-GRD-CONT
018400             INDEXED BY IDX-GRD.
018500         03  WKS-GRD-STUDENT-ID   PIC 9(06).
018600         03  WKS-GRD-COURSE-ID    PIC 9(06).
018700         03  WKS-GRD-LO-ID        PIC 9(06).
018800         03  WKS-GRD-SCORE        PIC 9(03).
018900
019000 01  WKS-TABLA-ALUMNOS-CURSO.
019100*        LISTA DE ALUMNOS DISTINTOS CON NOTA EN EL CURSO QUE SE
019200*        ESTA PROCESANDO - SE RECONSTRUYE PARA CADA CURSO.
019300     02  WKS-ALU-ROW OCCURS 1 TO 500 TIMES
019400             DEPENDING ON WKS-ALU-CONT
019500             INDEXED BY IDX-ALU.
019600         03  WKS-ALU-ID           PIC 9(06).
019700
019800 01  WKS-AREA-CALCULO.
019900     02  WKS-BOLSA-ALUMNO         PIC S9(5)V99  COMP-3 VALUE ZERO.
020000     02  WKS-BOLSA-ALUMNO-R REDEFINES WKS-BOLSA-ALUMNO
020100                                  PIC S9(5)V99.
020200     02  WKS-HAY-NOTA-RA          PIC X(01)     VALUE "N".
020300         88  WKS-RA-TIENE-NOTA            VALUE "S".
020400     02  WKS-SUMA-CURSO-PO        PIC S9(7)V99  COMP-3 VALUE ZERO.
020500     02  WKS-SUMA-CURSO-PO-R REDEFINES WKS-SUMA-CURSO-PO
020600                                  PIC S9(7)V99.
020700     02  WKS-PROM-CURSO-PO        PIC S9(3)V99  COMP-3 VALUE ZERO.
020800     02  WKS-PROM-CURSO-PO-R REDEFINES WKS-PROM-CURSO-PO
020900                                  PIC S9(3)V99.
021000     02  WKS-APORTE              PIC S9(7)V9999 COMP-3 VALUE ZERO.
021100     02  WKS-PO-TIENE-RA          PIC X(01)     VALUE "N".
021200         88  WKS-PO-CONTRIBUYE            VALUE "S".
021300     02  WKS-HAY-BOLSA-ALU        PIC X(01)     VALUE "N".
021400         88  WKS-ALU-TIENE-BOLSA          VALUE "S".
021500     02  WKS-CONT-CURSO-PO        PIC S9(5)     COMP  VALUE ZERO.
021600     02  FILLER                   PIC X(01)     VALUE SPACE.
021700
021800 01  WKS-LIN-TITULO.
021900     02  FILLER                   PIC X(01)  VALUE "1".
022000     02  FILLER                   PIC X(40)  VALUE
022100         "DEPTO DE EDUCACION - LOGRO POR CURSO".
022200     02  FILLER                   PIC X(91)  VALUE SPACES.
022300
022400 01  WKS-LIN-SUBT-3.
022500     02  FILLER                   PIC X(01)  VALUE SPACE.
022600     02  FILLER                   PIC X(45)  VALUE
022700         "SECCION 3 - PROMEDIO DE PO POR CURSO".
022800     02  FILLER                   PIC X(86)  VALUE SPACES.
022900
023000 01  WKS-LIN-ENC-3.
023100     02  FILLER                   PIC X(01)  VALUE SPACE.
023200     02  FILLER                   PIC X(20)  VALUE "CURSO".
023300     02  FILLER                   PIC X(20)  VALUE "CODIGO PO".
023400     02  FILLER                   PIC X(15)  VALUE "PROMEDIO (%)".
023500     02  FILLER                   PIC X(76)  VALUE SPACES.
023600
023700 01  WKS-LIN-DET-3.
023800     02  FILLER                   PIC X(01)  VALUE SPACE.
023900     02  DET3-CRS-CODE            PIC X(20).
024000     02  DET3-PO-CODE             PIC X(20).
024100     02  DET3-PROM                PIC ZZ9.99.
024200     02  FILLER                   PIC X(85)  VALUE SPACES.
024300
024400 01  WKS-LIN-DIST-TIT.
024500     02  FILLER                   PIC X(01)  VALUE "1".
024600     02  FILLER                   PIC X(46)  VALUE
024700         "DISTRIBUCION DE RA POR PO, POR CURSO".
024800     02  FILLER                   PIC X(85)  VALUE SPACES.
024900
025000 01  WKS-LIN-DIST-ENC.
025100     02  FILLER                   PIC X(01)  VALUE SPACE.
025200     02  FILLER                   PIC X(20)  VALUE "CURSO".
025300     02  FILLER                   PIC X(20)  VALUE "CODIGO PO".
025400     02  FILLER                   PIC X(60)  VALUE
025500         "DESCRIPCION DE RA".
025600     02  FILLER                   PIC X(11)  VALUE "PCT (%)".
025700     02  FILLER                   PIC X(20)  VALUE SPACES.
025800
025900 01  WKS-LIN-DIST-DET.
026000     02  FILLER                   PIC X(01)  VALUE SPACE.
026100     02  DIST-CRS-CODE            PIC X(20).
026200     02  DIST-PO-CODE             PIC X(20).
026300     02  DIST-LRN-DESC            PIC X(60).
026400     02  DIST-PCT                 PIC ZZ9.
026500     02  FILLER                   PIC X(28)  VALUE SPACES.
026600
026700 PROCEDURE DIVISION.
026800
026900******************************************************************
027000*    100-PRINCIPAL : PARRAFO RECTOR. ABRE LOS ARCHIVOS, VERIFICA *
027100*    LA APERTURA, CARGA LAS CINCO TABLAS EN MEMORIA, PROMEDIA EL *
027200*    LOGRO DE PO POR CURSO Y EMITE EL LISTADO DE DISTRIBUCION RA *
027300*    -> PO, Y CIERRA CON LAS CIFRAS DE CONTROL.                  *
027400******************************************************************
027500 100-PRINCIPAL SECTION.
027600     PERFORM 110-APERTURA-ARCHIVOS
027700     PERFORM 115-VERIFICA-APERTURA THRU 115-VERIFICA-APERTURA-E
027800     IF WKS-ARCHIVOS-ABRIERON
027900        PERFORM 200-CARGA-TABLAS
028000        PERFORM 300-PROMEDIO-PO-POR-CURSO
028100        PERFORM 400-DISTRIBUCION-RA-PO
028200        PERFORM 900-ESTADISTICAS
028300     ELSE
028400        DISPLAY "EDU40002 - PROCESO ABORTADO, ARCHIVOS NO DISPON."
028500                UPON CONSOLE
028600     END-IF
028700     PERFORM 190-CIERRE-ARCHIVOS
028800     STOP RUN.
028900 100-PRINCIPAL-E.
029000     EXIT.
029100
029200******************************************************************
029300*    110-APERTURA-ARCHIVOS : ABRE LOS CUATRO MAESTROS Y LA       *
029400*    TRANSACCION DE NOTAS EN ENTRADA Y EL REPORTE EN EXTENSION;  *
029500*    SI EL REPORTE NO EXISTE TODAVIA (FS=35) LO CREA DE PRIMERA  *
029600*    VEZ.                                                        *
029700******************************************************************
029800 110-APERTURA-ARCHIVOS SECTION.
029900     OPEN INPUT  CRSMAST
030000          INPUT  LRNMAST
030100          INPUT  PROMAST
030200          INPUT  CTRMAST
030300          INPUT  GRDTRAN
030400          EXTEND REPORTE
030500     IF FS-REPORTE = "35"
030600        CLOSE REPORTE
030700        OPEN OUTPUT REPORTE
030800     END-IF.
030900 110-APERTURA-ARCHIVOS-E.
031000     EXIT.
031100
031200******************************************************************
031300*    115-VERIFICA-APERTURA : CONFIRMA QUE TODOS LOS MAESTROS SE  *
031400*    HAYAN ABIERTO CORRECTAMENTE ANTES DE SEGUIR CON EL PROCESO; *
031500*    SI ALGUNO FALLA, SE ABANDONA EL RESTO DE LA VERIFICACION Y  *
031600*    SE MARCA EL PROCESO COMO FALLIDO.                          *
031700******************************************************************
031800 115-VERIFICA-APERTURA.
031900     SET WKS-ARCHIVOS-ABRIERON TO TRUE
032000     IF FS-CRSMAST NOT = ZEROS
032100        DISPLAY "EDU40002 - ERROR AL ABRIR CRSMAST, FS="
032200                FS-CRSMAST UPON CONSOLE
032300        SET WKS-ARCHIVOS-FALLARON TO TRUE
032400        GO TO 115-VERIFICA-APERTURA-E
032500     END-IF
032600     IF FS-LRNMAST NOT = ZEROS
032700        DISPLAY "EDU40002 - ERROR AL ABRIR LRNMAST, FS="
032800                FS-LRNMAST UPON CONSOLE
032900        SET WKS-ARCHIVOS-FALLARON TO TRUE
033000        GO TO 115-VERIFICA-APERTURA-E
033100     END-IF
033200     IF FS-PROMAST NOT = ZEROS
033300        DISPLAY "EDU40002 - ERROR AL ABRIR PROMAST, FS="
033400                FS-PROMAST UPON CONSOLE
033500        SET WKS-ARCHIVOS-FALLARON TO TRUE
033600        GO TO 115-VERIFICA-APERTURA-E
033700     END-IF
033800     IF FS-CTRMAST NOT = ZEROS
033900        DISPLAY "EDU40002 - ERROR AL ABRIR CTRMAST, FS="
034000                FS-CTRMAST UPON CONSOLE
034100        SET WKS-ARCHIVOS-FALLARON TO TRUE
034200        GO TO 115-VERIFICA-APERTURA-E
034300     END-IF
034400     IF FS-GRDTRAN NOT = ZEROS
034500        DISPLAY "EDU40002 - ERROR AL ABRIR GRDTRAN, FS="
034600                FS-GRDTRAN UPON CONSOLE
034700        SET WKS-ARCHIVOS-FALLARON TO TRUE
034800        GO TO 115-VERIFICA-APERTURA-E
034900     END-IF.
035000 115-VERIFICA-APERTURA-E.
035100     EXIT.
035200
035300******************************************************************
035400*    190-CIERRE-ARCHIVOS : CIERRA TODOS LOS ARCHIVOS DE LA       *
035500*    CORRIDA, SE HAYA PODIDO EMITIR EL LISTADO O NO.             *
035600******************************************************************
035700 190-CIERRE-ARCHIVOS SECTION.
035800     CLOSE CRSMAST LRNMAST PROMAST CTRMAST GRDTRAN REPORTE.
035900 190-CIERRE-ARCHIVOS-E.
036000     EXIT.
036100
036200******************************************************************
036300*    200-CARGA-TABLAS : CARGA EN MEMORIA LOS CINCO ARCHIVOS DE   *
036400*    ENTRADA: CURSOS, RA, PO, LA MATRIZ DE CONTRIBUCION Y LAS    *
036500*    NOTAS, EN ESE ORDEN, PARA QUE LOS CALCULOS DE LAS SECCIONES *
036600*    3 Y 4 NO VUELVAN A TOCAR LOS ARCHIVOS.                      *
036700******************************************************************
036800 200-CARGA-TABLAS SECTION.
036900     MOVE "N" TO WKS-EOF-SW
037000     READ CRSMAST
037100         AT END SET WKS-FIN-ARCHIVO TO TRUE
037200     END-READ
037300     PERFORM 210-CARGA-CRSMAST-RTN UNTIL WKS-FIN-ARCHIVO
037400
037500     MOVE "N" TO WKS-EOF-SW
037600     READ LRNMAST
037700         AT END SET WKS-FIN-ARCHIVO TO TRUE
037800     END-READ
037900     PERFORM 220-CARGA-LRNMAST-RTN UNTIL WKS-FIN-ARCHIVO
038000
038100     MOVE "N" TO WKS-EOF-SW
038200     READ PROMAST
038300         AT END SET WKS-FIN-ARCHIVO TO TRUE
038400     END-READ
038500     PERFORM 230-CARGA-PROMAST-RTN UNTIL WKS-FIN-ARCHIVO
038600
038700     MOVE "N" TO WKS-EOF-SW
038800     READ CTRMAST
038900         AT END SET WKS-FIN-ARCHIVO TO TRUE
039000     END-READ
039100     PERFORM 240-CARGA-CTRMAST-RTN UNTIL WKS-FIN-ARCHIVO
039200
039300     MOVE "N" TO WKS-EOF-SW
039400     READ GRDTRAN
039500         AT END SET WKS-FIN-ARCHIVO TO TRUE
039600     END-READ
039700     PERFORM 250-CARGA-GRDTRAN-RTN UNTIL WKS-FIN-ARCHIVO.
039800 200-CARGA-TABLAS-E.
039900     EXIT.
040000
040100******************************************************************
040200*    210-CARGA-CRSMAST-RTN. : AGREGA UN CURSO A LA TABLA EN      *
040300*    MEMORIA.                                                    *
040400******************************************************************
040500 210-CARGA-CRSMAST-RTN.
040600     ADD 1 TO WKS-CRS-CONT
040700     MOVE CRS-ID   TO WKS-CRS-ID(WKS-CRS-CONT)
040800     MOVE CRS-CODE TO WKS-CRS-CODE(WKS-CRS-CONT)
040900     MOVE CRS-NAME TO WKS-CRS-NAME(WKS-CRS-CONT)
041000     READ CRSMAST
041100         AT END SET WKS-FIN-ARCHIVO TO TRUE
041200     END-READ.
041300
041400******************************************************************
041500*    220-CARGA-LRNMAST-RTN. : AGREGA UN RA A LA TABLA EN MEMORIA.*
041600******************************************************************
041700 220-CARGA-LRNMAST-RTN.
041800     ADD 1 TO WKS-LRN-CONT
041900     MOVE LRN-ID        TO WKS-LRN-ID(WKS-LRN-CONT)
042000     MOVE LRN-DESC      TO WKS-LRN-DESC(WKS-LRN-CONT)
042100     MOVE LRN-COURSE-ID TO WKS-LRN-COURSE-ID(WKS-LRN-CONT)
042200     READ LRNMAST
042300         AT END SET WKS-FIN-ARCHIVO TO TRUE
042400     END-READ.
042500
042600******************************************************************
042700*    230-CARGA-PROMAST-RTN. : AGREGA UN PO A LA TABLA EN MEMORIA.*
042800******************************************************************
042900 230-CARGA-PROMAST-RTN.
043000     ADD 1 TO WKS-PRO-CONT
043100     MOVE PRO-ID   TO WKS-PRO-ID(WKS-PRO-CONT)
043200     MOVE PRO-CODE TO WKS-PRO-CODE(WKS-PRO-CONT)
043300     READ PROMAST
043400         AT END SET WKS-FIN-ARCHIVO TO TRUE
043500     END-READ.
043600
043700******************************************************************
043800*    240-CARGA-CTRMAST-RTN. : AGREGA UN RENGLON DE LA MATRIZ DE  *
043900*    CONTRIBUCION RA-PO A LA TABLA EN MEMORIA.                   *
044000******************************************************************
044100 240-CARGA-CTRMAST-RTN.
044200     ADD 1 TO WKS-CTR-CONT
044300     MOVE CTR-LO-ID TO WKS-CTR-LO-ID(WKS-CTR-CONT)
044400     MOVE CTR-PO-ID TO WKS-CTR-PO-ID(WKS-CTR-CONT)
044500     MOVE CTR-PCT   TO WKS-CTR-PCT(WKS-CTR-CONT)
044600     READ CTRMAST
044700         AT END SET WKS-FIN-ARCHIVO TO TRUE
044800     END-READ.
044900
045000******************************************************************
045100*    250-CARGA-GRDTRAN-RTN. : AGREGA UNA NOTA DE LA TRANSACCION A*
045200*    LA TABLA EN MEMORIA.                                        *
045300******************************************************************
045400 250-CARGA-GRDTRAN-RTN.
045500     ADD 1 TO WKS-GRD-CONT
045600     MOVE GRD-STUDENT-ID TO WKS-GRD-STUDENT-ID(WKS-GRD-CONT)
045700     MOVE GRD-COURSE-ID  TO WKS-GRD-COURSE-ID(WKS-GRD-CONT)
045800     MOVE GRD-LO-ID      TO WKS-GRD-LO-ID(WKS-GRD-CONT)
045900     MOVE GRD-SCORE      TO WKS-GRD-SCORE(WKS-GRD-CONT)
046000     READ GRDTRAN
046100         AT END SET WKS-FIN-ARCHIVO TO TRUE
046200     END-READ.
046300
046400******************************************************************
046500*    300-PROMEDIO-PO-POR-CURSO : PARA CADA CURSO (EN ORDEN DE   *
046600*    CODIGO), RECONSTRUYE LA LISTA DE ALUMNOS CON NOTA EN ESE   *
046700*    CURSO Y, PARA CADA PO QUE TENGA AL MENOS UN RA DE ESE      *
046800*    CURSO CONTRIBUYENDO, PROMEDIA EL LOGRO (TOPADO EN 100) DE  *
046900*    ESOS ALUMNOS EN ESE PO.                                    *
047000******************************************************************
047100 300-PROMEDIO-PO-POR-CURSO SECTION.
047200     WRITE REG-REPORTE FROM WKS-LIN-TITULO
047300     WRITE REG-REPORTE FROM WKS-LIN-SUBT-3
047400     WRITE REG-REPORTE FROM WKS-LIN-ENC-3
047500     PERFORM 915-RECORRE-CRS-RTN VARYING IDX-CRS FROM 1 BY 1
047600             UNTIL IDX-CRS > WKS-CRS-CONT.
047700 300-PROMEDIO-PO-POR-CURSO-E.
047800     EXIT.
047900
048000******************************************************************
048100*    305-ARMA-ALUMNOS-CURSO-RTN. : RECONSTRUYE, A PARTIR DE LA   *
048200*    TRANSACCION COMPLETA DE NOTAS, LA LISTA DE ALUMNOS DISTINTOS*
048300*    QUE TIENEN AL MENOS UNA NOTA EN EL CURSO IDX-CRS (VER       *
048400*    EDU-0240).                                                  *
048500******************************************************************
048600 305-ARMA-ALUMNOS-CURSO-RTN.
048700     MOVE ZERO TO WKS-ALU-CONT
048800     PERFORM 920-RECORRE-GRD-RTN VARYING IDX-GRD FROM 1 BY 1
048900             UNTIL IDX-GRD > WKS-GRD-CONT.
049000
049100******************************************************************
049200*    306-AGREGA-ALUMNO-DISTINTO-RTN. : AGREGA EL ALUMNO DE LA    *
049300*    NOTA EN TURNO A LA LISTA DE ALUMNOS DEL CURSO SI AUN NO     *
049400*    ESTABA EN ELLA.                                             *
049500******************************************************************
049600 306-AGREGA-ALUMNO-DISTINTO-RTN.
049700     MOVE "N" TO WKS-HAY-NOTA-RA
049800     PERFORM 925-RECORRE-ALU-RTN VARYING IDX-ALU FROM 1 BY 1
049900             UNTIL IDX-ALU > WKS-ALU-CONT
050000     IF NOT WKS-RA-TIENE-NOTA
050100        ADD 1 TO WKS-ALU-CONT
050200        MOVE WKS-GRD-STUDENT-ID(IDX-GRD)
050300                TO WKS-ALU-ID(WKS-ALU-CONT)
050400     END-IF.
050500
050600******************************************************************
050700*    310-PROMEDIA-PO-CURSO-RTN : PROMEDIA, ENTRE LOS ALUMNOS DE *
050800*    LA LISTA WKS-TABLA-ALUMNOS-CURSO, EL LOGRO (TOPADO EN 100) *
050900*    DE CADA UNO EN EL PO IDX-PRO; SOLO SE EMITE SI AL MENOS UN *
051000*    RA DE ESTE CURSO CONTRIBUYE A ESE PO.                      *
051100******************************************************************
051200 310-PROMEDIA-PO-CURSO-RTN.
051300     MOVE ZERO TO WKS-SUMA-CURSO-PO
051400     MOVE ZERO TO WKS-CONT-CURSO-PO
051500     MOVE "N"  TO WKS-PO-TIENE-RA
051600     PERFORM 930-RECORRE-ALU-RTN VARYING IDX-ALU FROM 1 BY 1
051700             UNTIL IDX-ALU > WKS-ALU-CONT
051800     IF WKS-PO-CONTRIBUYE AND WKS-CONT-CURSO-PO > ZERO
051900        COMPUTE WKS-PROM-CURSO-PO ROUNDED =
052000                WKS-SUMA-CURSO-PO / WKS-CONT-CURSO-PO
052100     ELSE
052200        MOVE ZERO TO WKS-PROM-CURSO-PO
052300     END-IF.
052400
052500******************************************************************
052600*    320-BOLSA-ALUMNO-RTN : LOGRO DE UN ALUMNO (IDX-ALU) EN EL  *
052700*    PO IDX-PRO, SOLO CON LOS RA QUE PERTENECEN AL CURSO        *
052800*    IDX-CRS, TOPADO EN 100.                                    *
052900******************************************************************
053000 320-BOLSA-ALUMNO-RTN.
053100     MOVE ZERO TO WKS-BOLSA-ALUMNO
053200     PERFORM 945-RECORRE-CTR-RTN VARYING IDX-CTR FROM 1 BY 1
053300             UNTIL IDX-CTR > WKS-CTR-CONT
053400     IF WKS-BOLSA-ALUMNO > 100
053500        MOVE 100 TO WKS-BOLSA-ALUMNO
053600     END-IF.
053700
053800******************************************************************
053900*    400-DISTRIBUCION-RA-PO : LISTADO SIN ARITMETICA, SOLO      *
054000*    MUESTRA QUE RA CONTRIBUYE A QUE PO Y EN QUE PORCENTAJE,    *
054100*    CURSO POR CURSO, ORDENADO POR DESCRIPCION DE RA.           *
054200******************************************************************
054300 400-DISTRIBUCION-RA-PO SECTION.
054400     WRITE REG-REPORTE FROM WKS-LIN-DIST-TIT
054500     WRITE REG-REPORTE FROM WKS-LIN-DIST-ENC
054600     PERFORM 965-RECORRE-CRS-RTN VARYING IDX-CRS FROM 1 BY 1
054700             UNTIL IDX-CRS > WKS-CRS-CONT.
054800 400-DISTRIBUCION-RA-PO-E.
054900     EXIT.
055000
055100******************************************************************
055200*    410-ORDENA-LRN-CURSO-RTN : INTERCAMBIO SENCILLO (BUBBLE)   *
055300*    DE LOS RA DEL CURSO ACTUAL, POR DESCRIPCION DE RA           *
055400*    ASCENDENTE, AL ESTILO DE LOS PROGRAMAS DE EJERCICIOS DEL    *
055500*    DEPARTAMENTO.                                               *
055600******************************************************************
055700 410-ORDENA-LRN-CURSO-RTN.
055800     PERFORM 975-RECORRE-LRN-RTN VARYING IDX-LRN FROM 1 BY 1
055900             UNTIL IDX-LRN > WKS-LRN-CONT.
056000
056100******************************************************************
056200*    411-INTERCAMBIA-LRN-RTN. : INTERCAMBIA DOS RENGLONES        *
056300*    ADYACENTES DE LA TABLA DE RA DEL CURSO DURANTE LA ORDENACION*
056400*    POR BURBUJA DEL PARRAFO 410.                                *
056500******************************************************************
056600 411-INTERCAMBIA-LRN-RTN.
056700     MOVE WKS-LRN-ROW(IDX-LRN2)     TO WKS-LRN-TEMP
056800     MOVE WKS-LRN-ROW(IDX-LRN2 + 1) TO WKS-LRN-ROW(IDX-LRN2)
056900     MOVE WKS-LRN-TEMP              TO WKS-LRN-ROW(IDX-LRN2 + 1).
057000
057100******************************************************************
057200*    900-ESTADISTICAS : DEJA EN CONSOLA LAS CIFRAS DE CONTROL DE *
057300*    LA CORRIDA PARA QUE OPERACIONES PUEDA CONFIRMAR EL VOLUMEN  *
057400*    PROCESADO.                                                  *
057500******************************************************************
057600 900-ESTADISTICAS SECTION.
057700     DISPLAY "EDU40002 - LOGRO POR CURSO - ESTADISTICAS"
057800             UPON CONSOLE
057900     DISPLAY "CURSOS PROCESADOS     : " WKS-CRS-CONT
058000             UPON CONSOLE
058100     DISPLAY "RA PROCESADOS         : " WKS-LRN-CONT
058200             UPON CONSOLE
058300     DISPLAY "PO PROCESADOS         : " WKS-PRO-CONT
058400             UPON CONSOLE.
058500 900-ESTADISTICAS-E.
058600     EXIT.
058700
058800******************************************************************
058900*    910-RECORRE-PRO-RTN. : PROMEDIA EL PO EN TURNO PARA EL CURSO*
059000*    ACTUAL Y, SI ALGUN RA DE ESE CURSO LE CONTRIBUYE, EMITE EL  *
059100*    RENGLON DE DETALLE DEL LISTADO DE LA SECCION 3.             *
059200******************************************************************
059300 910-RECORRE-PRO-RTN.
059400           PERFORM 310-PROMEDIA-PO-CURSO-RTN
059500           IF WKS-PO-CONTRIBUYE
059600              MOVE WKS-CRS-CODE(IDX-CRS) TO DET3-CRS-CODE
059700              MOVE WKS-PRO-CODE(IDX-PRO) TO DET3-PO-CODE
059800              MOVE WKS-PROM-CURSO-PO     TO DET3-PROM
059900              WRITE REG-REPORTE FROM WKS-LIN-DET-3
060000           END-IF.
060100
060200******************************************************************
060300*    915-RECORRE-CRS-RTN. : ARMA LA LISTA DE ALUMNOS DEL CURSO   *
060400*    ACTUAL Y PROMEDIA, UNO POR UNO, TODOS LOS PO CONTRA ESA     *
060500*    LISTA.                                                      *
060600******************************************************************
060700 915-RECORRE-CRS-RTN.
060800        PERFORM 305-ARMA-ALUMNOS-CURSO-RTN
060900        PERFORM 910-RECORRE-PRO-RTN VARYING IDX-PRO FROM 1 BY 1
061000                UNTIL IDX-PRO > WKS-PRO-CONT.
061100
061200******************************************************************
061300*    920-RECORRE-GRD-RTN. : SI LA NOTA EN TURNO PERTENECE AL     *
061400*    CURSO ACTUAL, INTENTA AGREGAR AL ALUMNO DE ESA NOTA A LA    *
061500*    LISTA DE DISTINTOS.                                         *
061600******************************************************************
061700 920-RECORRE-GRD-RTN.
061800        IF WKS-GRD-COURSE-ID(IDX-GRD) = WKS-CRS-ID(IDX-CRS)
061900           PERFORM 306-AGREGA-ALUMNO-DISTINTO-RTN
062000        END-IF.
062100
062200******************************************************************
062300*    925-RECORRE-ALU-RTN. : CONFIRMA SI EL ALUMNO DE LA NOTA EN  *
062400*    TURNO YA ESTA EN LA LISTA DE ALUMNOS DEL CURSO.             *
062500******************************************************************
062600 925-RECORRE-ALU-RTN.
062700        IF WKS-ALU-ID(IDX-ALU) = WKS-GRD-STUDENT-ID(IDX-GRD)
062800           SET WKS-RA-TIENE-NOTA TO TRUE
062900        END-IF.
063000
063100******************************************************************
063200*    930-RECORRE-ALU-RTN. : CALCULA LA BOLSA (LOGRO TOPADO EN    *
063300*    100) DE UN ALUMNO DE LA LISTA EN EL PO EN TURNO, Y SI TUVO  *
063400*    BOLSA LA SUMA AL PROMEDIO DEL CURSO (VER EDU-0481).         *
063500******************************************************************
063600 930-RECORRE-ALU-RTN.
063700     MOVE "N" TO WKS-HAY-BOLSA-ALU
063800        PERFORM 320-BOLSA-ALUMNO-RTN
063900     IF WKS-ALU-TIENE-BOLSA
064000        ADD WKS-BOLSA-ALUMNO TO WKS-SUMA-CURSO-PO
064100        ADD 1 TO WKS-CONT-CURSO-PO
064200     END-IF.
064300
064400******************************************************************
064500*    935-RECORRE-GRD-RTN. : SI LA NOTA EN TURNO ES DEL ALUMNO Y  *
064600*    DEL RA EN TURNO, SUMA SU APORTE (NOTA*PORCENTAJE/100) A LA  *
064700*    BOLSA DEL ALUMNO.                                           *
064800******************************************************************
064900 935-RECORRE-GRD-RTN.
065000                    IF WKS-GRD-STUDENT-ID(IDX-GRD) =
065100                             WKS-ALU-ID(IDX-ALU)
065200                       AND WKS-GRD-LO-ID(IDX-GRD) =
065300                             WKS-CTR-LO-ID(IDX-CTR)
065400                       COMPUTE WKS-APORTE ROUNDED =
065500                               WKS-GRD-SCORE(IDX-GRD) *
065600                               WKS-CTR-PCT(IDX-CTR) / 100
065700                       ADD WKS-APORTE TO WKS-BOLSA-ALUMNO
065800                       SET WKS-ALU-TIENE-BOLSA TO TRUE
065900                    END-IF.
066000
066100******************************************************************
066200*    940-RECORRE-LRN-RTN. : SI EL RA EN TURNO CONTRIBUYE AL PO Y *
066300*    PERTENECE AL CURSO ACTUAL, MARCA QUE EL PO TIENE RA Y BARRE *
066400*    LAS NOTAS DE ESE RA PARA TODOS LOS ALUMNOS DE LA LISTA.     *
066500******************************************************************
066600 940-RECORRE-LRN-RTN.
066700              IF WKS-LRN-ID(IDX-LRN) = WKS-CTR-LO-ID(IDX-CTR)
066800                 AND WKS-LRN-COURSE-ID(IDX-LRN) =
066900                     WKS-CRS-ID(IDX-CRS)
067000                 SET WKS-PO-CONTRIBUYE TO TRUE
067100                 PERFORM 935-RECORRE-GRD-RTN VARYING IDX-GRD FROM 1 BY 1
067200                         UNTIL IDX-GRD > WKS-GRD-CONT
067300              END-IF.
067400
067500******************************************************************
067600*    945-RECORRE-CTR-RTN. : SI EL RENGLON DE LA MATRIZ DE        *
067700*    CONTRIBUCION EN TURNO ES DEL PO EN TURNO, BARRE LOS RA PARA *
067800*    SUMAR SU APORTE A LA BOLSA DEL ALUMNO.                      *
067900******************************************************************
068000 945-RECORRE-CTR-RTN.
068100        IF WKS-CTR-PO-ID(IDX-CTR) = WKS-PRO-ID(IDX-PRO)
068200           PERFORM 940-RECORRE-LRN-RTN VARYING IDX-LRN FROM 1 BY 1
068300                   UNTIL IDX-LRN > WKS-LRN-CONT
068400        END-IF.
068500
068600******************************************************************
068700*    950-RECORRE-PRO-RTN. : SI EL PO EN TURNO RECIBE CONTRIBUCION*
068800*    DEL RA EN TURNO, EMITE EL RENGLON DE DISTRIBUCION RA -> PO  *
068900*    PARA ESE CURSO.                                             *
069000******************************************************************
069100 950-RECORRE-PRO-RTN.
069200                       IF WKS-PRO-ID(IDX-PRO) =
069300                                WKS-CTR-PO-ID(IDX-CTR)
069400                          MOVE WKS-CRS-CODE(IDX-CRS)
069500                                  TO DIST-CRS-CODE
069600                          MOVE WKS-PRO-CODE(IDX-PRO)
069700                                  TO DIST-PO-CODE
069800                          MOVE WKS-LRN-DESC(IDX-LRN)
069900                                  TO DIST-LRN-DESC
070000                          MOVE WKS-CTR-PCT(IDX-CTR)
070100                                  TO DIST-PCT
070200                          WRITE REG-REPORTE FROM WKS-LIN-DIST-DET
070300                       END-IF.
070400
070500******************************************************************
070600*    955-RECORRE-CTR-RTN. : SI EL RENGLON DE LA MATRIZ EN TURNO  *
070700*    CORRESPONDE AL RA EN TURNO, BARRE LOS PO PARA EMITIR LA     *
070800*    DISTRIBUCION.                                               *
070900******************************************************************
071000 955-RECORRE-CTR-RTN.
071100                 IF WKS-CTR-LO-ID(IDX-CTR) = WKS-LRN-ID(IDX-LRN)
071200                    PERFORM 950-RECORRE-PRO-RTN
071300                           VARYING IDX-PRO FROM 1 BY 1
071400                            UNTIL IDX-PRO > WKS-PRO-CONT
071500                 END-IF.
071600
071700******************************************************************
071800*    960-RECORRE-LRN-RTN. : SI EL RA EN TURNO PERTENECE AL CURSO *
071900*    ACTUAL, BARRE LA MATRIZ DE CONTRIBUCION BUSCANDO ESE RA.    *
072000******************************************************************
072100 960-RECORRE-LRN-RTN.
072200           IF WKS-LRN-COURSE-ID(IDX-LRN) = WKS-CRS-ID(IDX-CRS)
072300              PERFORM 955-RECORRE-CTR-RTN VARYING IDX-CTR FROM 1 BY 1
072400                      UNTIL IDX-CTR > WKS-CTR-CONT
072500           END-IF.
072600
072700******************************************************************
072800*    965-RECORRE-CRS-RTN. : ORDENA LOS RA DEL CURSO ACTUAL POR   *
072900*    DESCRIPCION Y EMITE SU DISTRIBUCION A LOS PO A LOS QUE      *
073000*    CONTRIBUYEN.                                                *
073100******************************************************************
073200 965-RECORRE-CRS-RTN.
073300        PERFORM 410-ORDENA-LRN-CURSO-RTN
073400        PERFORM 960-RECORRE-LRN-RTN VARYING IDX-LRN FROM 1 BY 1
073500                UNTIL IDX-LRN > WKS-LRN-CONT.
073600
073700******************************************************************
073800*    970-RECORRE-LRN2-RTN. : COMPARA DOS RA ADYACENTES DEL MISMO *
073900*    CURSO Y, SI ESTAN DESORDENADOS POR DESCRIPCION, LOS         *
074000*    INTERCAMBIA.                                                *
074100******************************************************************
074200 970-RECORRE-LRN2-RTN.
074300           IF WKS-LRN-COURSE-ID(IDX-LRN2) = WKS-CRS-ID(IDX-CRS)
074400              AND WKS-LRN-COURSE-ID(IDX-LRN2 + 1) =
074500                      WKS-CRS-ID(IDX-CRS)
074600              AND WKS-LRN-DESC(IDX-LRN2) >
074700                      WKS-LRN-DESC(IDX-LRN2 + 1)
074800              PERFORM 411-INTERCAMBIA-LRN-RTN
074900           END-IF.
075000
075100******************************************************************
075200*    975-RECORRE-LRN-RTN. : UNA PASADA DE LA ORDENACION POR      *
075300*    BURBUJA SOBRE LOS RA DEL CURSO ACTUAL.                      *
075400******************************************************************
075500 975-RECORRE-LRN-RTN.
075600        PERFORM 970-RECORRE-LRN2-RTN VARYING IDX-LRN2 FROM 1 BY 1
075700                UNTIL IDX-LRN2 > WKS-LRN-CONT - IDX-LRN.
