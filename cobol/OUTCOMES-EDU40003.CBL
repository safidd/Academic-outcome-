000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA         : 02/07/1984                                    *
000400* PROGRAMADOR   : R. FIGUEROA MORALES                           *
000500* APLICACION    : EDUCACION - EVALUACION DE RESULTADOS           *
000600* PROGRAMA      : EDU40003                                       *
000700* TIPO          : BATCH                                         *
000800* DESCRIPCION   : PROMEDIA LA ASISTENCIA DE CADA CURSO DEL       *
000900*                 DEPARTAMENTO (PRESENTES / TOTAL DE MARCAS) Y   *
001000*                 CLASIFICA CADA CURSO EN UN SEMAFORO DE         *
001100*                 ASISTENCIA (VERDE/AMBAR/ROJO), CON UN TOTAL    *
001200*                 GENERAL DEL DEPARTAMENTO AL PIE DEL LISTADO.   *
001300* ARCHIVOS      : CRSMAST(E) ATTTRAN(E) REPORTE(S)               *
001400* ACCION (ES)   : CARGA, QUIEBRE DE CONTROL POR CURSO, IMPRESION *
001500* PROGRAMA(S)   : NINGUNO (NO INVOCA SUBPROGRAMAS)               *
001600* INSTALADO     : 18/07/1984                                     *
001700******************************************************************
001800*                   B I T A C O R A   D E   C A M B I O S        *
001900******************************************************************
002000* FECHA      PROGR. TICKET      DESCRIPCION                     *
002100* ---------- ------ ----------- -------------------------------- *
002200* 02/07/1984 RFM    EDU-0140    VERSION ORIGINAL, QUIEBRE DE     *EDU0140
002300*                               CONTROL POR CURSO SOBRE EL       *
002400*                               ARCHIVO DE ASISTENCIA ORDENADO   *
002500*                               POR CURSO/FECHA/ALUMNO.          *
002600* 21/11/1986 SAG    EDU-0195    SE AGREGA EL SEMAFORO DE         *EDU0195
002700*                               ASISTENCIA POR CURSO (VERDE >=   *
002800*                               85%, AMBAR >= 70%, ROJO EN OTRO  *
002900*                               CASO).                           *
003000* 09/05/1990 LCT    EDU-0255    SE AGREGA LA LINEA DE TOTAL      *EDU0255
003100*                               GENERAL DEL DEPARTAMENTO AL PIE  *
003200*                               DEL LISTADO.                     *
003300* 14/11/1995 LCT    EDU-0352    SE ESTANDARIZA EL ENCABEZADO DE  *EDU0352
003400*                               REPORTE CON LA RUTINA DE FECHA   *
003500*                               DEL SISTEMA (ACCEPT FROM DATE).  *
003600* 09/02/1999 SAG    EDU-0412    REVISION DE FIN DE SIGLO (Y2K):  *EDU0412
003700*                               EL CAMPO ATT-DATE YA VIENE DE 8  *
003800*                               POSICIONES (CCYYMMDD) DESDE SU   *
003900*                               CREACION, NO REQUIERE CAMBIO.    *
004000* 02/09/2000 LCT    EDU-0430    SE CORRIGE CURSO SIN NINGUNA     *EDU0430
004100*                               MARCA DE ASISTENCIA (0%, NO      *
004200*                               DIVISION ENTRE CERO).            *
004300* 11/04/2002 RFM    EDU-0471    SE CORRIGEN LOS CORTES DEL       *EDU0471
004400*                               SEMAFORO, QUE HABIAN QUEDADO MAL *
004500*                               DIGITADOS EN 90/75 EN LUGAR DE   *
004600*                               85/70 SEGUN EL INSTRUCTIVO DEL   *
004700*                               DEPARTAMENTO.                    *
004800* 09/09/2003 SAG    EDU-0485    SE CORRIGE EL PORCENTAJE DE      *EDU0485
004900*                               ASISTENCIA: LA MARCA DE TARDE YA *
005000*                               NO CUENTA COMO PRESENTE, SOLO LA *
005100*                               MARCA DE PRESENTE, SEGUN EL      *
005200*                               INSTRUCTIVO DEL DEPARTAMENTO.    *
005300* 18/03/2004 SAG    EDU-0488    SE AGREGA VERIFICACION DE        *EDU0488
005400*                               APERTURA DE LOS ARCHIVOS MAESTROS*
005500*                               ANTES DE CORRER EL PROCESO; SI   *
005600*                               ALGUNO NO ABRE SE ABANDONA CON   *
005700*                               MENSAJE EN CONSOLA.              *
005800******************************************************************
005900 PROGRAM-ID.                EDU40003.
006000 AUTHOR.                    R. FIGUEROA MORALES.
006100 INSTALLATION.           BANCO INDUSTRIAL, S.A. - DEPTO EDUCACION.
006200 DATE-WRITTEN.               02/07/1984.
006300 DATE-COMPILED.
006400 SECURITY.              USO INTERNO DEL DEPARTAMENTO DE EDUCACION.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.            IBM-370.
006900 OBJECT-COMPUTER.            IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT CRSMAST        ASSIGN TO CRSMAST
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-CRSMAST.
007800     SELECT ATTTRAN        ASSIGN TO ATTTRAN
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS FS-ATTTRAN.
008100     SELECT REPORTE        ASSIGN TO REPORTE
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS FS-REPORTE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  CRSMAST
008800     LABEL RECORDS ARE STANDARD.
008900     COPY CRSMAST.
009000
009100 FD  ATTTRAN
009200     LABEL RECORDS ARE STANDARD.
009300     COPY ATTTRAN.
009400
009500 FD  REPORTE
009600     LABEL RECORDS ARE STANDARD.
009700 01  REG-REPORTE                  PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000     COPY FSEWORK.
010100 77  WKS-ARCHIVO-OK              PIC X(01)  VALUE "S".
010200     88  WKS-ARCHIVOS-ABRIERON           VALUE "S".
010300     88  WKS-ARCHIVOS-FALLARON           VALUE "N".
010400
010500 01  WKS-CONTADORES.
010600     02  WKS-CRS-CONT             PIC S9(5)  COMP  VALUE ZERO.
010700     02  WKS-EOF-CRS              PIC X(01)  VALUE "N".
010800         88  WKS-FIN-CRSMAST              VALUE "S".
010900     02  WKS-EOF-ATT              PIC X(01)  VALUE "N".
011000         88  WKS-FIN-ATTTRAN              VALUE "S".
011100     02  FILLER                   PIC X(01)  VALUE SPACE.
011200
011300 01  WKS-TABLA-CRS.
011400     02  WKS-CRS-ROW OCCURS 1 TO 200 TIMES
011500             DEPENDING ON WKS-CRS-CONT
011600             INDEXED BY IDX-CRS.
011700         03  WKS-CRS-ID           PIC 9(06).
011800         03  WKS-CRS-CODE         PIC X(20).
011900
012000*    AREA DE QUIEBRE DEL CURSO EN PROCESO - SE REINICIA CADA VEZ
012100*    QUE CAMBIA EL CURSO EN EL ARCHIVO DE ASISTENCIA ORDENADO.
012200 01  WKS-AREA-QUIEBRE.
012300     02  WKS-CURSO-ACTUAL         PIC 9(06)     VALUE ZERO.
012400     02  WKS-PRIMERA-VEZ          PIC X(01)     VALUE "S".
012500         88  WKS-ES-PRIMERA-MARCA         VALUE "S".
012600     02  WKS-PRESENTES-CURSO      PIC S9(7)     COMP  VALUE ZERO.
012700     02  WKS-TOTAL-CURSO          PIC S9(7)     COMP  VALUE ZERO.
012800     02  WKS-TOTAL-CURSO-R REDEFINES WKS-TOTAL-CURSO
012900                                  PIC S9(7)     COMP.
013000     02  WKS-PCT-CURSO            PIC S9(3)V9   COMP-3 VALUE ZERO.
013100     02  WKS-PCT-CURSO-R REDEFINES WKS-PCT-CURSO
013200                                  PIC S9(3)V9.
013300     02  WKS-SEMAFORO             PIC X(05).
013400     02  FILLER                   PIC X(01)     VALUE SPACE.
013500
013600*    ACUMULADOS DEL DEPARTAMENTO COMPLETO, INDEPENDIENTES DE LOS
013700*    QUIEBRES POR CURSO, PARA EL RENGLON DE TOTAL GENERAL.
013800 01  WKS-ACUM-GENERAL.
013900     02  WKS-PRESENTES-GRAL       PIC S9(7)     COMP  VALUE ZERO.
014000     02  WKS-TOTAL-GRAL           PIC S9(7)     COMP  VALUE ZERO.
014100     02  WKS-PCT-GRAL             PIC S9(3)V9   COMP-3 VALUE ZERO.
014200     02  WKS-PCT-GRAL-R REDEFINES WKS-PCT-GRAL
014300                                  PIC S9(3)V9.
014400     02  FILLER                   PIC X(01)     VALUE SPACE.
014500
014600 01  WKS-LIN-TITULO.
014700     02  FILLER                   PIC X(01)  VALUE "1".
014800     02  FILLER                   PIC X(45)  VALUE
014900         "DEPTO DE EDUCACION - ASISTENCIA POR CURSO".
015000     02  FILLER                   PIC X(86)  VALUE SPACES.
015100
015200 01  WKS-LIN-SUBT-4.
015300     02  FILLER                   PIC X(01)  VALUE SPACE.
015400     02  FILLER                   PIC X(40)  VALUE
015500         "SECCION 4 - ASISTENCIA POR CURSO".
015600     02  FILLER                   PIC X(91)  VALUE SPACES.
015700
015800 01  WKS-LIN-ENC-4.
015900     02  FILLER                   PIC X(01)  VALUE SPACE.
016000     02  FILLER                   PIC X(20)  VALUE "CURSO".
016100     02  FILLER                   PIC X(12)  VALUE "PRESENTES".
016200     02  FILLER                   PIC X(08)  VALUE "TOTAL".
016300     02  FILLER                   PIC X(10)  VALUE "PCT (%)".
016400     02  FILLER                   PIC X(08)  VALUE "ESTADO".
016500     02  FILLER                   PIC X(73)  VALUE SPACES.
016600
016700 01  WKS-LIN-DET-4.
016800     02  FILLER                   PIC X(01)  VALUE SPACE.
016900     02  DET4-CRS-CODE            PIC X(20).
017000     02  DET4-PRESENTES           PIC ZZZZZZ9.
017100     02  FILLER                   PIC X(01)  VALUE SPACE.
017200     02  DET4-TOTAL               PIC ZZZZZZ9.
017300     02  FILLER                   PIC X(01)  VALUE SPACE.
017400     02  DET4-PCT                 PIC ZZ9.9.
017500     02  FILLER                   PIC X(03)  VALUE SPACES.
017600     02  DET4-SEMAFORO            PIC X(05).
017700     02  FILLER                   PIC X(82)  VALUE SPACES.
017800
017900 01  WKS-LIN-TOT-4.
018000     02  FILLER                   PIC X(01)  VALUE SPACE.
018100     02  FILLER                   PIC X(20)  VALUE
018200         "TOTAL DEPARTAMENTO".
018300     02  TOT4-PRESENTES           PIC ZZZZZZ9.
018400     02  FILLER                   PIC X(01)  VALUE SPACE.
018500     02  TOT4-TOTAL               PIC ZZZZZZ9.
018600     02  FILLER                   PIC X(01)  VALUE SPACE.
018700     02  TOT4-PCT                 PIC ZZ9.9.
018800     02  FILLER                   PIC X(90)  VALUE SPACES.
018900
019000 PROCEDURE DIVISION.
019100
019200******************************************************************
019300*    100-PRINCIPAL : PARRAFO RECTOR DEL PROGRAMA. ABRE LOS       *
019400*    ARCHIVOS, VERIFICA QUE HAYAN ABIERTO BIEN, CARGA EL MAESTRO *
019500*    DE CURSOS EN MEMORIA, CORRE EL QUIEBRE DE ASISTENCIA POR    *
019600*    CURSO Y DEJA LAS CIFRAS DE CONTROL EN CONSOLA ANTES DE      *
019700*    TERMINAR.                                                   *
019800******************************************************************
019900 100-PRINCIPAL SECTION.
020000     PERFORM 110-APERTURA-ARCHIVOS
020100     PERFORM 115-VERIFICA-APERTURA THRU 115-VERIFICA-APERTURA-E
020200     IF WKS-ARCHIVOS-ABRIERON
020300        PERFORM 200-CARGA-CRSMAST
020400        PERFORM 300-ASISTENCIA-POR-CURSO
020500        PERFORM 900-ESTADISTICAS
020600     ELSE
020700        DISPLAY "EDU40003 - PROCESO ABORTADO, ARCHIVOS NO DISPON."
020800                UPON CONSOLE
020900     END-IF
021000     PERFORM 190-CIERRE-ARCHIVOS
021100     STOP RUN.
021200 100-PRINCIPAL-E.
021300     EXIT.
021400
021500******************************************************************
021600*    110-APERTURA-ARCHIVOS : ABRE EL MAESTRO DE CURSOS Y EL      *
021700*    ARCHIVO DE MARCAS DE ASISTENCIA EN ENTRADA, Y EL REPORTE EN *
021800*    EXTENSION; SI EL REPORTE NO EXISTE TODAVIA (FS=35) LO CREA  *
021900*    DE PRIMERA VEZ.                                             *
022000******************************************************************
022100 110-APERTURA-ARCHIVOS SECTION.
022200     OPEN INPUT  CRSMAST
022300          INPUT  ATTTRAN
022400          EXTEND REPORTE
022500     IF FS-REPORTE = "35"
022600        CLOSE REPORTE
022700        OPEN OUTPUT REPORTE
022800     END-IF.
022900 110-APERTURA-ARCHIVOS-E.
023000     EXIT.
023100
023200******************************************************************
023300*    115-VERIFICA-APERTURA : CONFIRMA QUE TODOS LOS MAESTROS SE  *
023400*    HAYAN ABIERTO CORRECTAMENTE ANTES DE SEGUIR CON EL PROCESO; *
023500*    SI ALGUNO FALLA, SE ABANDONA EL RESTO DE LA VERIFICACION Y  *
023600*    SE MARCA EL PROCESO COMO FALLIDO.                          *
023700******************************************************************
023800 115-VERIFICA-APERTURA.
023900     SET WKS-ARCHIVOS-ABRIERON TO TRUE
024000     IF FS-CRSMAST NOT = ZEROS
024100        DISPLAY "EDU40003 - ERROR AL ABRIR CRSMAST, FS="
024200                FS-CRSMAST UPON CONSOLE
024300        SET WKS-ARCHIVOS-FALLARON TO TRUE
024400        GO TO 115-VERIFICA-APERTURA-E
024500     END-IF
024600     IF FS-ATTTRAN NOT = ZEROS
024700        DISPLAY "EDU40003 - ERROR AL ABRIR ATTTRAN, FS="
024800                FS-ATTTRAN UPON CONSOLE
024900        SET WKS-ARCHIVOS-FALLARON TO TRUE
025000        GO TO 115-VERIFICA-APERTURA-E
025100     END-IF.
025200 115-VERIFICA-APERTURA-E.
025300     EXIT.
025400
025500******************************************************************
025600*    190-CIERRE-ARCHIVOS : CIERRA TODOS LOS ARCHIVOS DE LA       *
025700*    CORRIDA AL FINALIZAR EL PROCESO, SE HAYA PODIDO EMITIR EL   *
025800*    LISTADO O NO.                                               *
025900******************************************************************
026000 190-CIERRE-ARCHIVOS SECTION.
026100     CLOSE CRSMAST ATTTRAN REPORTE.
026200 190-CIERRE-ARCHIVOS-E.
026300     EXIT.
026400
026500******************************************************************
026600*    200-CARGA-CRSMAST : LEE EL MAESTRO DE CURSOS COMPLETO Y LO  *
026700*    DEJA EN LA TABLA EN MEMORIA WKS-TABLA-CRS PARA RESOLVER EL  *
026800*    CODIGO DE CURSO AL IMPRIMIR CADA RENGLON DEL QUIEBRE.       *
026900******************************************************************
027000 200-CARGA-CRSMAST SECTION.
027100     MOVE "N" TO WKS-EOF-CRS
027200     READ CRSMAST
027300         AT END SET WKS-FIN-CRSMAST TO TRUE
027400     END-READ
027500     PERFORM 210-CARGA-CRSMAST-RTN UNTIL WKS-FIN-CRSMAST.
027600 200-CARGA-CRSMAST-E.
027700     EXIT.
027800
027900******************************************************************
028000*    210-CARGA-CRSMAST-RTN : AGREGA UN RENGLON A LA TABLA DE     *
028100*    CURSOS Y LEE EL SIGUIENTE.                                  *
028200******************************************************************
028300 210-CARGA-CRSMAST-RTN.
028400     ADD 1 TO WKS-CRS-CONT
028500     MOVE CRS-ID   TO WKS-CRS-ID(WKS-CRS-CONT)
028600     MOVE CRS-CODE TO WKS-CRS-CODE(WKS-CRS-CONT)
028700     READ CRSMAST
028800         AT END SET WKS-FIN-CRSMAST TO TRUE
028900     END-READ.
029000
029100******************************************************************
029200*    300-ASISTENCIA-POR-CURSO : QUIEBRE DE CONTROL SOBRE EL     *
029300*    ARCHIVO DE ASISTENCIA, YA ORDENADO POR CURSO. AL CAMBIAR DE*
029400*    CURSO SE IMPRIME EL RENGLON ACUMULADO DEL CURSO ANTERIOR.  *
029500******************************************************************
029600 300-ASISTENCIA-POR-CURSO SECTION.
029700     WRITE REG-REPORTE FROM WKS-LIN-TITULO
029800     WRITE REG-REPORTE FROM WKS-LIN-SUBT-4
029900     WRITE REG-REPORTE FROM WKS-LIN-ENC-4
030000     READ ATTTRAN
030100         AT END SET WKS-FIN-ATTTRAN TO TRUE
030200     END-READ
030300     PERFORM 310-PROCESA-MARCA-RTN UNTIL WKS-FIN-ATTTRAN
030400     IF NOT WKS-ES-PRIMERA-MARCA
030500        PERFORM 320-IMPRIME-CURSO-RTN
030600     END-IF
030700     PERFORM 330-IMPRIME-TOTAL-GENERAL-RTN.
030800 300-ASISTENCIA-POR-CURSO-E.
030900     EXIT.
031000
031100******************************************************************
031200*    310-PROCESA-MARCA-RTN : PROCESA UNA MARCA DE ASISTENCIA. EL *
031300*    ARCHIVO VIENE ORDENADO POR CURSO, ASI QUE AL CAMBIAR EL     *
031400*    CURSO SE IMPRIME EL RENGLON ACUMULADO DEL CURSO ANTERIOR Y  *
031500*    SE REINICIAN LOS CONTADORES PARA EL CURSO NUEVO.            *
031600******************************************************************
031700 310-PROCESA-MARCA-RTN.
031800*        PRIMERA MARCA DE LA CORRIDA: SOLO FIJA EL CURSO EN
031900*        CURSO, TODAVIA NO HAY RENGLON ANTERIOR QUE IMPRIMIR.
032000     IF WKS-ES-PRIMERA-MARCA
032100        MOVE ATT-COURSE-ID TO WKS-CURSO-ACTUAL
032200        MOVE "N" TO WKS-PRIMERA-VEZ
032300     ELSE
032400        IF ATT-COURSE-ID NOT = WKS-CURSO-ACTUAL
032500           PERFORM 320-IMPRIME-CURSO-RTN
032600           MOVE ATT-COURSE-ID TO WKS-CURSO-ACTUAL
032700           MOVE ZERO TO WKS-PRESENTES-CURSO WKS-TOTAL-CURSO
032800        END-IF
032900     END-IF
033000     ADD 1 TO WKS-TOTAL-CURSO
033100     ADD 1 TO WKS-TOTAL-GRAL
033200     IF ATT-ES-PRESENTE
033300        ADD 1 TO WKS-PRESENTES-CURSO
033400        ADD 1 TO WKS-PRESENTES-GRAL
033500     END-IF
033600     READ ATTTRAN
033700         AT END SET WKS-FIN-ATTTRAN TO TRUE
033800     END-READ.
033900
034000******************************************************************
034100*    320-IMPRIME-CURSO-RTN : EMITE EL RENGLON DE UN CURSO Y LO  *
034200*    CLASIFICA EN EL SEMAFORO (VERDE >= 85%, AMBAR >= 70%, ROJO *
034300*    EN OTRO CASO).                                              *
034400******************************************************************
034500 320-IMPRIME-CURSO-RTN.
034600*        CURSO SIN NINGUNA MARCA (EDU-0430): EL PORCENTAJE SE
034700*        DEJA EN CERO EN VEZ DE DIVIDIR ENTRE CERO.
034800     IF WKS-TOTAL-CURSO > ZERO
034900        COMPUTE WKS-PCT-CURSO ROUNDED =
035000                WKS-PRESENTES-CURSO * 100 / WKS-TOTAL-CURSO
035100     ELSE
035200        MOVE ZERO TO WKS-PCT-CURSO
035300     END-IF
035400*        CORTES DEL SEMAFORO SEGUN EL INSTRUCTIVO DEL DEPTO
035500*        (EDU-0471): 85% O MAS VERDE, 70% A 84% AMBAR, MENOS ROJO.
035600     EVALUATE TRUE
035700        WHEN WKS-PCT-CURSO >= 85
035800           MOVE "VERDE" TO WKS-SEMAFORO
035900        WHEN WKS-PCT-CURSO >= 70
036000           MOVE "AMBAR" TO WKS-SEMAFORO
036100        WHEN OTHER
036200           MOVE "ROJO"  TO WKS-SEMAFORO
036300     END-EVALUATE
036400     MOVE SPACES TO DET4-CRS-CODE
036500     PERFORM 910-RECORRE-CRS-RTN VARYING IDX-CRS FROM 1 BY 1
036600             UNTIL IDX-CRS > WKS-CRS-CONT
036700     MOVE WKS-PRESENTES-CURSO TO DET4-PRESENTES
036800     MOVE WKS-TOTAL-CURSO     TO DET4-TOTAL
036900     MOVE WKS-PCT-CURSO       TO DET4-PCT
037000     MOVE WKS-SEMAFORO        TO DET4-SEMAFORO
037100     WRITE REG-REPORTE FROM WKS-LIN-DET-4.
037200
037300******************************************************************
037400*    330-IMPRIME-TOTAL-GENERAL-RTN : EMITE EL RENGLON DE TOTAL   *
037500*    GENERAL DEL DEPARTAMENTO AL PIE DEL LISTADO, CON EL         *
037600*    PORCENTAJE DE ASISTENCIA SOBRE TODAS LAS MARCAS PROCESADAS  *
037700*    EN LA CORRIDA.                                              *
037800******************************************************************
037900 330-IMPRIME-TOTAL-GENERAL-RTN.
038000*        ASISTENCIA SOLO CUENTA LA MARCA DE PRESENTE (EDU-0485);
038100*        LA MARCA DE TARDE YA NO SUMA AL NUMERADOR.
038200     IF WKS-TOTAL-GRAL > ZERO
038300        COMPUTE WKS-PCT-GRAL ROUNDED =
038400                WKS-PRESENTES-GRAL * 100 / WKS-TOTAL-GRAL
038500     ELSE
038600        MOVE ZERO TO WKS-PCT-GRAL
038700     END-IF
038800     MOVE WKS-PRESENTES-GRAL TO TOT4-PRESENTES
038900     MOVE WKS-TOTAL-GRAL     TO TOT4-TOTAL
039000     MOVE WKS-PCT-GRAL       TO TOT4-PCT
039100     WRITE REG-REPORTE FROM WKS-LIN-TOT-4.
039200
039300******************************************************************
039400*    900-ESTADISTICAS : DEJA EN CONSOLA LAS CIFRAS DE CONTROL DE *
039500*    LA CORRIDA PARA QUE OPERACIONES PUEDA CONFIRMAR QUE EL      *
039600*    VOLUMEN PROCESADO CUADRA CONTRA EL ARCHIVO DE ENTRADA.      *
039700******************************************************************
039800 900-ESTADISTICAS SECTION.
039900     DISPLAY "EDU40003 - ASISTENCIA POR CURSO - ESTADISTICAS"
040000             UPON CONSOLE
040100     DISPLAY "MARCAS PROCESADAS     : " WKS-TOTAL-GRAL
040200             UPON CONSOLE
040300     DISPLAY "PRESENTES             : " WKS-PRESENTES-GRAL
040400             UPON CONSOLE
040500     DISPLAY "PCT GENERAL DEPTO     : " WKS-PCT-GRAL
040600             UPON CONSOLE.
040700 900-ESTADISTICAS-E.
040800     EXIT.
040900
041000******************************************************************
041100*    910-RECORRE-CRS-RTN : BUSCA EN LA TABLA DE CURSOS EL CODIGO *
041200*    QUE CORRESPONDE AL CURSO ACTUAL DEL QUIEBRE PARA PONERLO EN *
041300*    EL RENGLON.                                                 *
041400******************************************************************
041500 910-RECORRE-CRS-RTN.
041600        IF WKS-CRS-ID(IDX-CRS) = WKS-CURSO-ACTUAL
041700           MOVE WKS-CRS-CODE(IDX-CRS) TO DET4-CRS-CODE
041800        END-IF.
