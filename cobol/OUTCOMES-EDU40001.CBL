000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA         : 14/03/1984                                    *
000400* PROGRAMADOR   : R. FIGUEROA MORALES                           *
000500* APLICACION    : EDUCACION - EVALUACION DE RESULTADOS           *
000600* PROGRAMA      : EDU40001                                       *
000700* TIPO          : BATCH                                         *
000800* DESCRIPCION   : CALCULA EL LOGRO DE CADA ALUMNO POR RESULTADO  *
000900*                 DE PROGRAMA (PO) A PARTIR DE SUS NOTAS DE RA   *
001000*                 (LO) Y LOS PORCENTAJES DE CONTRIBUCION DE LA   *
001100*                 MATRIZ RA->PO, PROMEDIA ESE LOGRO A NIVEL DE   *
001200*                 DEPARTAMENTO POR CADA PO, Y EMITE UN RESUMEN   *
001300*                 DE SALUD DEL DEPARTAMENTO (PROMEDIO GENERAL,   *
001400*                 MEJOR/PEOR PO, SEMAFORO) CON DESGLOSE POR      *
001500*                 CATEDRATICO, ALUMNO Y CURSO.                   *
001600* ARCHIVOS      : USRMAST(E) CRSMAST(E) PROMAST(E) CTRMAST(E)    *
001700*                 GRDTRAN(E) REPORTE(S)                          *
001800* ACCION (ES)   : CARGA, CALCULO, IMPRESION                      *
001900* PROGRAMA(S)   : NINGUNO (NO INVOCA SUBPROGRAMAS)               *
002000* INSTALADO     : 02/04/1984                                     *
002100******************************************************************
002200*                   B I T A C O R A   D E   C A M B I O S        *
002300******************************************************************
002400* FECHA      PROGR. TICKET      DESCRIPCION                     *
002500* ---------- ------ ----------- -------------------------------- *
002600* 14/03/1984 RFM    EDU-0101    VERSION ORIGINAL DEL CALCULO DE  *EDU0101
002700*                               LOGRO DE PO POR ALUMNO.          *
002800* 02/04/1984 RFM    EDU-0104    SE AGREGA PROMEDIO DEPARTAMENTAL *EDU0104
002900*                               POR PO (SECCION 2 DEL REPORTE).  *
003000* 19/09/1986 SAG    EDU-0188    SE AGREGA EL PANEL DE SALUD DEL  *EDU0188
003100*                               DEPARTAMENTO (PROMEDIO GENERAL,  *
003200*                               MEJOR Y PEOR PO, SEMAFORO).      *
003300* 11/01/1988 SAG    EDU-0213    SE CORRIGE TOPE DE 100 EN EL     *EDU0213
003400*                               LOGRO DE PO CUANDO LA SUMATORIA  *
003500*                               DE CONTRIBUCIONES PASA DE 100.   *
003600* 23/05/1990 LCT    EDU-0266    SE AGREGA DESGLOSE POR ALUMNO Y  *EDU0266
003700*                               POR CURSO AL PIE DEL PANEL DE    *
003800*                               SALUD.                           *
003900* 07/08/1991 LCT    EDU-0280    SE AGREGA DESGLOSE POR           *EDU0280
004000*                               CATEDRATICO AL PIE DEL PANEL DE  *
004100*                               SALUD.                           *
004200* 30/01/1993 SAG    EDU-0322    SE AUMENTA WKS-TABLA-GRD A 20000 *EDU0322
004300*                               OCURRENCIAS, EL DEPARTAMENTO     *
004400*                               ABRIO DOS CARRERAS NUEVAS.       *
004500* 14/11/1995 LCT    EDU-0351    SE ESTANDARIZA EL ENCABEZADO DE  *EDU0351
004600*                               REPORTE CON LA RUTINA DE FECHA   *
004700*                               DEL SISTEMA (ACCEPT FROM DATE).  *
004800* 09/02/1999 SAG    EDU-0410    REVISION DE FIN DE SIGLO (Y2K):  *EDU0410
004900*                               SE VERIFICA QUE TODAS LAS FECHAS *
005000*                               DE TRABAJO USADAS POR ESTE       *
005100*                               PROGRAMA SEAN DE 4 POSICIONES DE *
005200*                               ANIO (CCYYMMDD); NO SE ENCONTRO  *
005300*                               NINGUN CAMPO DE ANIO DE 2        *
005400*                               POSICIONES EN ESTE PROGRAMA.     *
005500* 02/06/2001 LCT    EDU-0455    SE AGREGA VALIDACION DE ALUMNOS  *EDU0455
005600*                               SIN NINGUNA NOTA REGISTRADA      *
005700*                               (LOGRO 0 EN TODOS LOS PO, NO     *
005800*                               DIVISION ENTRE CERO).            *
005900* 18/03/2004 SAG    EDU-0486    SE AGREGA VERIFICACION DE        *EDU0486
006000*                               APERTURA DE LOS ARCHIVOS MAESTROS*
006100*                               ANTES DE CORRER EL PROCESO; SI   *
006200*                               ALGUNO NO ABRE SE ABANDONA CON   *
006300*                               MENSAJE EN CONSOLA.              *
006400* 30/06/2008 SAG    EDU-0520    SE COMPLETA EL DESGLOSE DEL PANEL *EDU0520
006500*                               DE SALUD: EL RENGLON DE CURSO     *
006600*                               TRAIA ALUMNOS Y PROMEDIO EN CERO, *
006700*                               EL DE ALUMNO NO SACABA PROMEDIO   *
006800*                               DE NOTA NI DE PO, Y EL DE         *
006900*                               CATEDRATICO NO TRAIA ALUMNOS      *
007000*                               DISTINTOS; SE AGREGAN LOS         *
007100*                               CONTADORES Y SUMAS QUE HACIAN     *
007200*                               FALTA EN CADA TABLA DE TRABAJO.   *
007300******************************************************************
007400 PROGRAM-ID.                EDU40001.
007500 AUTHOR.                    R. FIGUEROA MORALES.
007600 INSTALLATION.           BANCO INDUSTRIAL, S.A. - DEPTO EDUCACION.
007700 DATE-WRITTEN.               14/03/1984.
007800 DATE-COMPILED.
007900 SECURITY.              USO INTERNO DEL DEPARTAMENTO DE EDUCACION.
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER.            IBM-370.
008400 OBJECT-COMPUTER.            IBM-370.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT USRMAST        ASSIGN TO USRMAST
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS FS-USRMAST.
009300     SELECT CRSMAST        ASSIGN TO CRSMAST
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS FS-CRSMAST.
009600     SELECT PROMAST        ASSIGN TO PROMAST
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS IS FS-PROMAST.
009900     SELECT CTRMAST        ASSIGN TO CTRMAST
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS IS FS-CTRMAST.
010200     SELECT GRDTRAN        ASSIGN TO GRDTRAN
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS IS FS-GRDTRAN.
010500     SELECT REPORTE        ASSIGN TO REPORTE
010600            ORGANIZATION IS LINE SEQUENTIAL
010700            FILE STATUS IS FS-REPORTE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  USRMAST
011200     LABEL RECORDS ARE STANDARD.
011300     COPY USRMAST.
011400
011500 FD  CRSMAST
011600     LABEL RECORDS ARE STANDARD.
011700     COPY CRSMAST.
011800
011900 FD  PROMAST
012000     LABEL RECORDS ARE STANDARD.
012100     COPY PROMAST.
012200
012300 FD  CTRMAST
012400     LABEL RECORDS ARE STANDARD.
012500     COPY CTRMAST.
012600
012700 FD  GRDTRAN
012800     LABEL RECORDS ARE STANDARD.
012900     COPY GRDTRAN.
013000
013100 FD  REPORTE
013200     LABEL RECORDS ARE STANDARD.
013300 01  REG-REPORTE                  PIC X(132).
013400
013500 WORKING-STORAGE SECTION.
013600     COPY FSEWORK.
013700
013800 77  WKS-ARCHIVO-OK              PIC X(01)  VALUE "S".
013900     88  WKS-ARCHIVOS-ABRIERON           VALUE "S".
014000     88  WKS-ARCHIVOS-FALLARON           VALUE "N".
014100
014200******************************************************************
014300*    TABLAS DE TRABAJO EN MEMORIA - CARGADAS EN 200-CARGA-TABLAS *
014400******************************************************************
014500 01  WKS-CONTADORES.
014600     02  WKS-USR-CONT             PIC S9(5)  COMP  VALUE ZERO.
014700     02  WKS-PRO-CONT             PIC S9(5)  COMP  VALUE ZERO.
014800     02  WKS-CTR-CONT             PIC S9(5)  COMP  VALUE ZERO.
014900     02  WKS-GRD-CONT             PIC S9(5)  COMP  VALUE ZERO.
015000     02  WKS-EOF-SW               PIC X(01)  VALUE "N".
015100         88  WKS-FIN-ARCHIVO              VALUE "S".
015200     02  FILLER                   PIC X(01)  VALUE SPACE.
015300
015400 01  WKS-TABLA-USR.
015500     02  WKS-USR-ROW OCCURS 1 TO 500 TIMES
015600             DEPENDING ON WKS-USR-CONT
015700             ASCENDING KEY IS WKS-USR-ID
015800             INDEXED BY IDX-USR.
015900         03  WKS-USR-ID           PIC 9(06).
016000         03  WKS-USR-USERNAME     PIC X(20).
016100         03  WKS-USR-NOMBRE       PIC X(20).
016200         03  WKS-USR-APELLIDO     PIC X(20).
016300         03  WKS-USR-ROL          PIC X(15).
016400             88  WKS-USR-ES-ESTUDIANTE  VALUE "STUDENT        ".
016500             88  WKS-USR-ES-CATEDRA     VALUE "INSTRUCTOR     ".
016600
016700 01  WKS-TABLA-PRO.
016800*        CARGADA EN ORDEN PRO-CODE ASCENDENTE (ORDEN DE ARCHIVO) -
016900*        ASI EL RECORRIDO DE LA TABLA YA PRODUCE "PO EN ORDEN DE
017000*        CODIGO" SIN NECESIDAD DE ORDENAR DE NUEVO.
017100     02  WKS-PRO-ROW OCCURS 1 TO 100 TIMES
017200             DEPENDING ON WKS-PRO-CONT
017300             INDEXED BY IDX-PRO.
017400         03  WKS-PRO-ID           PIC 9(06).
017500         03  WKS-PRO-CODE         PIC X(20).
017600         03  WKS-PRO-DESC         PIC X(60).
017700         03  WKS-PRO-SUMA-DEPTO   PIC S9(7)V99 COMP-3 VALUE ZERO.
017800
017900 01  WKS-TABLA-CTR.
018000     02  WKS-CTR-ROW OCCURS 1 TO 3000 TIMES
018100             DEPENDING ON WKS-CTR-CONT
018200             ASCENDING KEY IS WKS-CTR-PO-ID
018300             INDEXED BY IDX-CTR.
018400         03  WKS-CTR-LO-ID        PIC 9(06).
018500         03  WKS-CTR-PO-ID        PIC 9(06).
018600         03  WKS-CTR-PCT          PIC 9(03).
018700
018800 01  WKS-TABLA-GRD.
018900     02  WKS-GRD-ROW OCCURS 1 TO 20000 TIMES
019000             DEPENDING ON WKS-GRD-CONT
019100             INDEXED BY IDX-GRD.
019200         03  WKS-GRD-STUDENT-ID   PIC 9(06).
019300         03  WKS-GRD-COURSE-ID    PIC 9(06).
019400         03  WKS-GRD-LO-ID        PIC 9(06).
019500         03  WKS-GRD-SCORE        PIC 9(03).
019600
019700******************************************************************
019800*    AREAS DE CALCULO DEL LOGRO DE PO POR ALUMNO                *
019900******************************************************************
020000 01  WKS-AREA-CALCULO.
020100     02  WKS-SUMA-PCT             PIC S9(5)V99  COMP-3 VALUE ZERO.
020200     02  WKS-SUMA-PCT-R REDEFINES WKS-SUMA-PCT
020300                                  PIC S9(5)V99.
020400     02  WKS-ENCONTRO-NOTA        PIC X(01)     VALUE "N".
020500         88  WKS-HAY-NOTA                VALUE "S".
020600     02  WKS-LOGRO-PO             PIC S9(3)V99  COMP-3 VALUE ZERO.
020700     02  WKS-LOGRO-PO-R REDEFINES WKS-LOGRO-PO
020800                                  PIC S9(3)V99.
020900     02  WKS-APORTE              PIC S9(7)V9999 COMP-3 VALUE ZERO.
021000     02  WKS-TOTAL-ALUMNOS        PIC S9(5)     COMP  VALUE ZERO.
021100     02  FILLER                   PIC X(01)     VALUE SPACE.
021200
021300******************************************************************
021400*    AREAS PARA EL PANEL DE SALUD DEL DEPARTAMENTO (SECCION 2)  *
021500******************************************************************
021600 01  WKS-AREA-SALUD.
021700     02  WKS-PROM-PO              PIC S9(3)V99  COMP-3 VALUE ZERO.
021800     02  WKS-SUMA-GENERAL         PIC S9(7)V99  COMP-3 VALUE ZERO.
021900     02  WKS-PROM-GENERAL         PIC S9(3)V9   COMP-3 VALUE ZERO.
022000     02  WKS-PROM-GENERAL-R REDEFINES WKS-PROM-GENERAL
022100                                  PIC S9(3)V9.
022200     02  WKS-MEJOR-PCT            PIC S9(3)V99  COMP-3 VALUE -1.
022300     02  WKS-PEOR-PCT             PIC S9(3)V99  COMP-3 VALUE 999.
022400     02  WKS-MEJOR-CODE           PIC X(20).
022500     02  WKS-PEOR-CODE            PIC X(20).
022600     02  WKS-SEMAFORO             PIC X(15).
022700     02  FILLER                   PIC X(01)  VALUE SPACE.
022800
022900******************************************************************
023000*    DESGLOSE POR CATEDRATICO / ALUMNO / CURSO (PIE DE SECCION 2)*
023100******************************************************************
023200 01  WKS-TABLA-INSTR.
023300     02  WKS-INSTR-ROW OCCURS 1 TO 200 TIMES
023400             DEPENDING ON WKS-INSTR-CONT
023500             INDEXED BY IDX-INSTR.
023600         03  WKS-INSTR-ID         PIC 9(06).
023700         03  WKS-INSTR-NOMBRE     PIC X(41).
023800         03  WKS-INSTR-CURSOS     PIC S9(3)  COMP  VALUE ZERO.
023900         03  WKS-INSTR-NOTAS      PIC S9(5)  COMP  VALUE ZERO.
024000         03  WKS-INSTR-ALUMNOS    PIC S9(5)  COMP  VALUE ZERO.
024100         03  WKS-INSTR-VISTO      PIC X(01)        VALUE "N".
024200 01  WKS-INSTR-CONT               PIC S9(5)  COMP  VALUE ZERO.
024300
024400 01  WKS-NOTAS-ALUMNO             PIC S9(5)  COMP  VALUE ZERO.
024500 01  WKS-CURSOS-ALUMNO            PIC S9(3)  COMP  VALUE ZERO.
024600 01  WKS-SUMA-NOTAS-ALUMNO        PIC S9(7)V99 COMP-3 VALUE ZERO.
024700 01  WKS-SUMA-PO-ALUMNO           PIC S9(5)V99 COMP-3 VALUE ZERO.
024800 01  WKS-PROM-NOTA-ALUMNO         PIC S9(3)V9  COMP-3 VALUE ZERO.
024900 01  WKS-PROM-PO-ALUMNO           PIC S9(3)V9  COMP-3 VALUE ZERO.
025000 01  WKS-PROM-NOTA-CURSO          PIC S9(3)V9  COMP-3 VALUE ZERO.
025100
025200 01  WKS-TABLA-CURSO-RESUMEN.
025300     02  WKS-CRES-ROW OCCURS 1 TO 200 TIMES
025400             DEPENDING ON WKS-CRES-CONT
025500             INDEXED BY IDX-CRES.
025600         03  WKS-CRES-ID          PIC 9(06).
025700         03  WKS-CRES-CODE        PIC X(20).
025800         03  WKS-CRES-INSTR-ID    PIC 9(06).
025900         03  WKS-CRES-ALUMNOS     PIC S9(5)  COMP  VALUE ZERO.
026000         03  WKS-CRES-NOTAS       PIC S9(5)  COMP  VALUE ZERO.
026100         03  WKS-CRES-SUMA        PIC S9(7)V99 COMP-3 VALUE ZERO.
026200         03  WKS-CRES-VISTO       PIC X(01)        VALUE "N".
026300 01  WKS-CRES-CONT                PIC S9(5)  COMP  VALUE ZERO.
026400
026500******************************************************************
026600*    LINEAS DE IMPRESION                                        *
026700******************************************************************
026800 01  WKS-LIN-TITULO.
026900     02  FILLER                   PIC X(01)  VALUE "1".
027000     02  FILLER                   PIC X(40)  VALUE
027100         "DEPTO DE EDUCACION - LOGRO POR RESULTADO".
027200     02  FILLER                   PIC X(91)  VALUE SPACES.
027300
027400 01  WKS-LIN-SUBT-1.
027500     02  FILLER                   PIC X(01)  VALUE SPACE.
027600     02  FILLER                   PIC X(40)  VALUE
027700         "SECCION 1 - LOGRO DE PO POR ALUMNO".
027800     02  FILLER                   PIC X(91)  VALUE SPACES.
027900
028000 01  WKS-LIN-ENC-1.
028100     02  FILLER                   PIC X(01)  VALUE SPACE.
028200     02  FILLER                   PIC X(20)  VALUE "USUARIO".
028300     02  FILLER                   PIC X(10)  VALUE "CODIGO PO".
028400     02  FILLER                   PIC X(10)  VALUE "LOGRO (%)".
028500     02  FILLER                   PIC X(91)  VALUE SPACES.
028600
028700 01  WKS-LIN-DET-1.
028800     02  FILLER                   PIC X(01)  VALUE SPACE.
028900     02  DET1-USERNAME            PIC X(20).
029000     02  DET1-PO-CODE             PIC X(10).
029100     02  DET1-LOGRO               PIC ZZ9.99.
029200     02  FILLER                   PIC X(95)  VALUE SPACES.
029300
029400 01  WKS-LIN-BLANCO.
029500     02  FILLER                   PIC X(132) VALUE SPACES.
029600
029700 01  WKS-LIN-SUBT-2.
029800     02  FILLER                   PIC X(01)  VALUE "1".
029900     02  FILLER                   PIC X(45)  VALUE
030000         "SECCION 2 - PROMEDIO DEPARTAMENTAL POR PO".
030100     02  FILLER                   PIC X(86)  VALUE SPACES.
030200
030300 01  WKS-LIN-ENC-2.
030400     02  FILLER                   PIC X(01)  VALUE SPACE.
030500     02  FILLER                   PIC X(10)  VALUE "CODIGO PO".
030600     02  FILLER                   PIC X(10)  VALUE "PROM (%)".
030700     02  FILLER                   PIC X(111) VALUE SPACES.
030800
030900 01  WKS-LIN-DET-2.
031000     02  FILLER                   PIC X(01)  VALUE SPACE.
031100     02  DET2-PO-CODE             PIC X(10).
031200     02  DET2-PROM                PIC ZZ9.99.
031300     02  FILLER                   PIC X(115) VALUE SPACES.
031400
031500 01  WKS-LIN-SALUD-TIT.
031600     02  FILLER                   PIC X(01)  VALUE SPACE.
031700     02  FILLER                   PIC X(40)  VALUE
031800         "PANEL DE SALUD DEL DEPARTAMENTO".
031900     02  FILLER                   PIC X(91)  VALUE SPACES.
032000
032100 01  WKS-LIN-SALUD-DET.
032200     02  FILLER                   PIC X(01)  VALUE SPACE.
032300     02  FILLER              PIC X(18)  VALUE "PROMEDIO GENERAL:".
032400     02  SALUD-PROM-GRAL          PIC ZZ9.9.
032500     02  FILLER                   PIC X(08)  VALUE SPACES.
032600     02  FILLER                   PIC X(10)  VALUE "MEJOR PO:".
032700     02  SALUD-MEJOR-PO           PIC X(20).
032800     02  FILLER                   PIC X(08)  VALUE SPACES.
032900     02  FILLER                   PIC X(09)  VALUE "PEOR PO:".
033000     02  SALUD-PEOR-PO            PIC X(20).
033100     02  FILLER                   PIC X(09)  VALUE "ESTADO:".
033200     02  SALUD-SEMAFORO           PIC X(15).
033300     02  FILLER                   PIC X(10)  VALUE SPACES.
033400
033500 01  WKS-LIN-DESGL-TIT.
033600     02  FILLER                   PIC X(01)  VALUE SPACE.
033700     02  FILLER                   PIC X(55)  VALUE
033800         "DESGLOSE POR CATEDRATICO / ALUMNO / CURSO".
033900     02  FILLER                   PIC X(76)  VALUE SPACES.
034000
034100 01  WKS-LIN-DESGL-DET.
034200*        REGISTRO COMPARTIDO POR LAS TRES LINEAS DEL DESGLOSE -
034300*        CATEDRATICO, ALUMNO Y CURSO - CADA UNA USA SOLO LAS
034400*        COLUMNAS QUE LE APLICAN (VER EDU-0520); LAS DEMAS SE
034500*        DEJAN EN BLANCO AL ARMAR LA LINEA.
034600     02  FILLER                   PIC X(01)  VALUE SPACE.
034700     02  DESGL-ETIQUETA           PIC X(14).
034800     02  DESGL-NOMBRE             PIC X(41).
034900     02  FILLER                   PIC X(01)  VALUE SPACE.
035000     02  DESGL-LBL-CURSOS         PIC X(08).
035100     02  DESGL-CURSOS             PIC ZZ9.
035200     02  FILLER                   PIC X(02)  VALUE SPACES.
035300     02  DESGL-LBL-ALUMNOS        PIC X(09).
035400     02  DESGL-ALUMNOS            PIC ZZ9.
035500     02  FILLER                   PIC X(02)  VALUE SPACES.
035600     02  DESGL-LBL-NOTAS          PIC X(07).
035700     02  DESGL-NOTAS              PIC ZZZZ9.
035800     02  FILLER                   PIC X(02)  VALUE SPACES.
035900     02  DESGL-LBL-PROM-NOTA      PIC X(11).
036000     02  DESGL-PROM-NOTA          PIC ZZ9.9.
036100     02  FILLER                   PIC X(02)  VALUE SPACES.
036200     02  DESGL-LBL-PROM-PO        PIC X(09).
036300     02  DESGL-PROM-PO            PIC ZZ9.9.
036400     02  FILLER                   PIC X(02)  VALUE SPACES.
036500
036600 PROCEDURE DIVISION.
036700
036800******************************************************************
036900*    100-PRINCIPAL : PARRAFO RECTOR. ABRE LOS ARCHIVOS, VERIFICA *
037000*    LA APERTURA, CARGA LAS CINCO TABLAS EN MEMORIA, CALCULA EL  *
037100*    LOGRO DE CADA ALUMNO POR PO, EL PROMEDIO DEPARTAMENTAL Y EL *
037200*    DASHBOARD DE SALUD, Y CIERRA CON LAS CIFRAS DE CONTROL.     *
037300******************************************************************
037400 100-PRINCIPAL SECTION.
037500     PERFORM 110-APERTURA-ARCHIVOS
037600     PERFORM 115-VERIFICA-APERTURA THRU 115-VERIFICA-APERTURA-E
037700     IF WKS-ARCHIVOS-ABRIERON
037800        PERFORM 200-CARGA-TABLAS
037900        PERFORM 300-LOGRO-POR-ALUMNO
038000        PERFORM 400-PROMEDIO-DEPARTAMENTAL
038100        PERFORM 500-DASHBOARD-SALUD
038200        PERFORM 900-ESTADISTICAS
038300     ELSE
038400        DISPLAY "EDU40001 - PROCESO ABORTADO, ARCHIVOS NO DISPON."
038500                UPON CONSOLE
038600     END-IF
038700     PERFORM 190-CIERRE-ARCHIVOS
038800     STOP RUN.
038900 100-PRINCIPAL-E.
039000     EXIT.
039100
039200******************************************************************
039300*    110-APERTURA-ARCHIVOS : ABRE LOS CUATRO MAESTROS Y LA       *
039400*    TRANSACCION DE NOTAS EN ENTRADA Y EL REPORTE EN EXTENSION;  *
039500*    SI EL REPORTE NO EXISTE TODAVIA (FS=35) LO CREA DE PRIMERA  *
039600*    VEZ.                                                        *
039700******************************************************************
039800 110-APERTURA-ARCHIVOS SECTION.
039900     OPEN INPUT  USRMAST
040000          INPUT  CRSMAST
040100          INPUT  PROMAST
040200          INPUT  CTRMAST
040300          INPUT  GRDTRAN
040400          EXTEND REPORTE
040500     IF FS-REPORTE = "35"
040600        CLOSE REPORTE
040700        OPEN OUTPUT REPORTE
040800     END-IF.
040900 110-APERTURA-ARCHIVOS-E.
041000     EXIT.
041100
041200******************************************************************
041300*    115-VERIFICA-APERTURA : CONFIRMA QUE TODOS LOS MAESTROS Y   *
041400*    LA TRANSACCION SE HAYAN ABIERTO CORRECTAMENTE ANTES DE      *
041500*    SEGUIR CON EL PROCESO; SI ALGUNO FALLA, SE ABANDONA EL      *
041600*    RESTO DE LA VERIFICACION Y SE MARCA EL PROCESO COMO FALLIDO.*
041700******************************************************************
041800 115-VERIFICA-APERTURA.
041900     SET WKS-ARCHIVOS-ABRIERON TO TRUE
042000     IF FS-USRMAST NOT = ZEROS
042100        DISPLAY "EDU40001 - ERROR AL ABRIR USRMAST, FS="
042200                FS-USRMAST UPON CONSOLE
042300        SET WKS-ARCHIVOS-FALLARON TO TRUE
042400        GO TO 115-VERIFICA-APERTURA-E
042500     END-IF
042600     IF FS-CRSMAST NOT = ZEROS
042700        DISPLAY "EDU40001 - ERROR AL ABRIR CRSMAST, FS="
042800                FS-CRSMAST UPON CONSOLE
042900        SET WKS-ARCHIVOS-FALLARON TO TRUE
043000        GO TO 115-VERIFICA-APERTURA-E
043100     END-IF
043200     IF FS-PROMAST NOT = ZEROS
043300        DISPLAY "EDU40001 - ERROR AL ABRIR PROMAST, FS="
043400                FS-PROMAST UPON CONSOLE
043500        SET WKS-ARCHIVOS-FALLARON TO TRUE
043600        GO TO 115-VERIFICA-APERTURA-E
043700     END-IF
043800     IF FS-CTRMAST NOT = ZEROS
043900        DISPLAY "EDU40001 - ERROR AL ABRIR CTRMAST, FS="
044000                FS-CTRMAST UPON CONSOLE
044100        SET WKS-ARCHIVOS-FALLARON TO TRUE
044200        GO TO 115-VERIFICA-APERTURA-E
044300     END-IF
044400     IF FS-GRDTRAN NOT = ZEROS
044500        DISPLAY "EDU40001 - ERROR AL ABRIR GRDTRAN, FS="
044600                FS-GRDTRAN UPON CONSOLE
044700        SET WKS-ARCHIVOS-FALLARON TO TRUE
044800        GO TO 115-VERIFICA-APERTURA-E
044900     END-IF.
045000 115-VERIFICA-APERTURA-E.
045100     EXIT.
045200
045300******************************************************************
045400*    190-CIERRE-ARCHIVOS : CIERRA TODOS LOS ARCHIVOS DE LA       *
045500*    CORRIDA, SE HAYA PODIDO EMITIR EL LISTADO O NO.             *
045600******************************************************************
045700 190-CIERRE-ARCHIVOS SECTION.
045800     CLOSE USRMAST CRSMAST PROMAST CTRMAST GRDTRAN REPORTE.
045900 190-CIERRE-ARCHIVOS-E.
046000     EXIT.
046100
046200******************************************************************
046300*    200-CARGA-TABLAS : LEE LOS CINCO MAESTROS/TRANSACCIONES DE  *
046400*    ENTRADA EN SECUENCIA Y LOS COLOCA EN LAS TABLAS DE MEMORIA. *
046500******************************************************************
046600 200-CARGA-TABLAS SECTION.
046700     MOVE "N" TO WKS-EOF-SW
046800     READ USRMAST
046900         AT END SET WKS-FIN-ARCHIVO TO TRUE
047000     END-READ
047100     PERFORM 210-CARGA-USRMAST-RTN UNTIL WKS-FIN-ARCHIVO
047200
047300     MOVE "N" TO WKS-EOF-SW
047400     READ PROMAST
047500         AT END SET WKS-FIN-ARCHIVO TO TRUE
047600     END-READ
047700     PERFORM 220-CARGA-PROMAST-RTN UNTIL WKS-FIN-ARCHIVO
047800
047900     MOVE "N" TO WKS-EOF-SW
048000     READ CTRMAST
048100         AT END SET WKS-FIN-ARCHIVO TO TRUE
048200     END-READ
048300     PERFORM 230-CARGA-CTRMAST-RTN UNTIL WKS-FIN-ARCHIVO
048400
048500     MOVE "N" TO WKS-EOF-SW
048600     READ GRDTRAN
048700         AT END SET WKS-FIN-ARCHIVO TO TRUE
048800     END-READ
048900     PERFORM 240-CARGA-GRDTRAN-RTN UNTIL WKS-FIN-ARCHIVO
049000
049100     MOVE "N" TO WKS-EOF-SW
049200     READ CRSMAST
049300         AT END SET WKS-FIN-ARCHIVO TO TRUE
049400     END-READ
049500     PERFORM 250-CARGA-CRSMAST-RTN UNTIL WKS-FIN-ARCHIVO.
049600 200-CARGA-TABLAS-E.
049700     EXIT.
049800
049900******************************************************************
050000*    210-CARGA-USRMAST-RTN. : AGREGA UN USUARIO A LA TABLA       *
050100*    GENERAL; SI EL ROL ES DE CATEDRATICO TAMBIEN LO AGREGA A LA *
050200*    TABLA DE CATEDRATICOS QUE ALIMENTA EL DESGLOSE DEL DASHBOARD*
050300*    DE LA SECCION 5.                                            *
050400******************************************************************
050500 210-CARGA-USRMAST-RTN.
050600     ADD 1 TO WKS-USR-CONT
050700     MOVE USR-ID         TO WKS-USR-ID(WKS-USR-CONT)
050800     MOVE USR-USERNAME   TO WKS-USR-USERNAME(WKS-USR-CONT)
050900     MOVE USR-FIRST-NAME TO WKS-USR-NOMBRE(WKS-USR-CONT)
051000     MOVE USR-LAST-NAME  TO WKS-USR-APELLIDO(WKS-USR-CONT)
051100     MOVE USR-ROLE       TO WKS-USR-ROL(WKS-USR-CONT)
051200     IF WKS-USR-ES-CATEDRA(WKS-USR-CONT)
051300        ADD 1 TO WKS-INSTR-CONT
051400        MOVE USR-ID TO WKS-INSTR-ID(WKS-INSTR-CONT)
051500        STRING USR-FIRST-NAME DELIMITED BY SIZE
051600               " "          DELIMITED BY SIZE
051700               USR-LAST-NAME DELIMITED BY SIZE
051800               INTO WKS-INSTR-NOMBRE(WKS-INSTR-CONT)
051900     END-IF
052000     READ USRMAST
052100         AT END SET WKS-FIN-ARCHIVO TO TRUE
052200     END-READ.
052300
052400******************************************************************
052500*    220-CARGA-PROMAST-RTN. : AGREGA UN PO A LA TABLA Y PONE EN  *
052600*    CERO SU ACUMULADOR DE SUMA DEPARTAMENTAL PARA LA SECCION 4. *
052700******************************************************************
052800 220-CARGA-PROMAST-RTN.
052900     ADD 1 TO WKS-PRO-CONT
053000     MOVE PRO-ID       TO WKS-PRO-ID(WKS-PRO-CONT)
053100     MOVE PRO-CODE     TO WKS-PRO-CODE(WKS-PRO-CONT)
053200     MOVE PRO-DESC     TO WKS-PRO-DESC(WKS-PRO-CONT)
053300     MOVE ZERO         TO WKS-PRO-SUMA-DEPTO(WKS-PRO-CONT)
053400     READ PROMAST
053500         AT END SET WKS-FIN-ARCHIVO TO TRUE
053600     END-READ.
053700
053800******************************************************************
053900*    230-CARGA-CTRMAST-RTN. : AGREGA UN RENGLON DE LA MATRIZ DE  *
054000*    CONTRIBUCION RA-PO A LA TABLA EN MEMORIA.                   *
054100******************************************************************
054200 230-CARGA-CTRMAST-RTN.
054300     ADD 1 TO WKS-CTR-CONT
054400     MOVE CTR-LO-ID    TO WKS-CTR-LO-ID(WKS-CTR-CONT)
054500     MOVE CTR-PO-ID    TO WKS-CTR-PO-ID(WKS-CTR-CONT)
054600     MOVE CTR-PCT      TO WKS-CTR-PCT(WKS-CTR-CONT)
054700     READ CTRMAST
054800         AT END SET WKS-FIN-ARCHIVO TO TRUE
054900     END-READ.
055000
055100******************************************************************
055200*    240-CARGA-GRDTRAN-RTN. : AGREGA UNA NOTA DE LA TRANSACCION A*
055300*    LA TABLA EN MEMORIA.                                        *
055400******************************************************************
055500 240-CARGA-GRDTRAN-RTN.
055600     ADD 1 TO WKS-GRD-CONT
055700     MOVE GRD-STUDENT-ID TO WKS-GRD-STUDENT-ID(WKS-GRD-CONT)
055800     MOVE GRD-COURSE-ID  TO WKS-GRD-COURSE-ID(WKS-GRD-CONT)
055900     MOVE GRD-LO-ID      TO WKS-GRD-LO-ID(WKS-GRD-CONT)
056000     MOVE GRD-SCORE      TO WKS-GRD-SCORE(WKS-GRD-CONT)
056100     READ GRDTRAN
056200         AT END SET WKS-FIN-ARCHIVO TO TRUE
056300     END-READ.
056400
056500******************************************************************
056600*    250-CARGA-CRSMAST-RTN. : AGREGA UN CURSO A LA TABLA DE      *
056700*    RESUMEN DE CURSOS, EN CERO SUS ACUMULADORES (VER EDU-0520), *
056800*    Y LO ENLAZA AL CATEDRATICO QUE LO IMPARTE PARA EL DESGLOSE  *
056900*    DE LA SECCION 5.                                            *
057000******************************************************************
057100 250-CARGA-CRSMAST-RTN.
057200     ADD 1 TO WKS-CRES-CONT
057300     MOVE CRS-ID       TO WKS-CRES-ID(WKS-CRES-CONT)
057400     MOVE CRS-CODE     TO WKS-CRES-CODE(WKS-CRES-CONT)
057500     MOVE CRS-INSTR-ID TO WKS-CRES-INSTR-ID(WKS-CRES-CONT)
057600     MOVE ZERO         TO WKS-CRES-ALUMNOS(WKS-CRES-CONT)
057700     MOVE ZERO         TO WKS-CRES-NOTAS(WKS-CRES-CONT)
057800     MOVE ZERO         TO WKS-CRES-SUMA(WKS-CRES-CONT)
057900     MOVE "N"          TO WKS-CRES-VISTO(WKS-CRES-CONT)
058000     PERFORM 910-RECORRE-INSTR-RTN VARYING IDX-INSTR FROM 1 BY 1
058100             UNTIL IDX-INSTR > WKS-INSTR-CONT
058200     READ CRSMAST
058300         AT END SET WKS-FIN-ARCHIVO TO TRUE
058400     END-READ.
058500
058600******************************************************************
058700*    300-LOGRO-POR-ALUMNO : PARA CADA ALUMNO Y CADA PO (EN      *
058800*    ORDEN DE CODIGO DE PO), SUMA NOTA*PORCENTAJE/100 DE CADA   *
058900*    RA QUE CONTRIBUYE A ESE PO, TOPA EN 100, REDONDEA A 2      *
059000*    DECIMALES, IMPRIME EL DETALLE Y ACUMULA PARA LA SECCION 2. *
059100******************************************************************
059200 300-LOGRO-POR-ALUMNO SECTION.
059300     MOVE ZERO TO WKS-TOTAL-ALUMNOS
059400     WRITE REG-REPORTE FROM WKS-LIN-TITULO
059500     WRITE REG-REPORTE FROM WKS-LIN-SUBT-1
059600     WRITE REG-REPORTE FROM WKS-LIN-ENC-1
059700     PERFORM 920-RECORRE-USR-RTN VARYING IDX-USR FROM 1 BY 1
059800             UNTIL IDX-USR > WKS-USR-CONT.
059900 300-LOGRO-POR-ALUMNO-E.
060000     EXIT.
060100
060200******************************************************************
060300*    310-CALCULA-LOGRO-RTN : LOGRO DE UN ALUMNO (IDX-USR) EN UN *
060400*    PO (IDX-PRO).  BARRE LA TABLA DE CONTRIBUCION BUSCANDO LOS *
060500*    RA QUE APORTAN A ESE PO, Y PARA CADA UNO BUSCA LA NOTA DEL *
060600*    ALUMNO EN ESE RA.  SIN NOTA, ESE RA NO APORTA NADA.        *
060700******************************************************************
060800 310-CALCULA-LOGRO-RTN.
060900     MOVE ZERO TO WKS-SUMA-PCT
061000     MOVE "N"  TO WKS-ENCONTRO-NOTA
061100     PERFORM 930-RECORRE-CTR-RTN VARYING IDX-CTR FROM 1 BY 1
061200             UNTIL IDX-CTR > WKS-CTR-CONT
061300     IF WKS-HAY-NOTA
061400        IF WKS-SUMA-PCT > 100
061500           MOVE 100 TO WKS-LOGRO-PO
061600        ELSE
061700           MOVE WKS-SUMA-PCT TO WKS-LOGRO-PO
061800        END-IF
061900     ELSE
062000        MOVE ZERO TO WKS-LOGRO-PO
062100     END-IF.
062200
062300******************************************************************
062400*    400-PROMEDIO-DEPARTAMENTAL : PROMEDIA, PARA CADA PO, LA    *
062500*    SUMA DE LOGROS DE TODOS LOS ALUMNOS ENTRE EL TOTAL DE      *
062600*    ALUMNOS (LOS QUE NO TIENEN NOTA YA APORTARON 0 ARRIBA).    *
062700******************************************************************
062800 400-PROMEDIO-DEPARTAMENTAL SECTION.
062900     WRITE REG-REPORTE FROM WKS-LIN-SUBT-2
063000     WRITE REG-REPORTE FROM WKS-LIN-ENC-2
063100     PERFORM 935-RECORRE-PRO-RTN VARYING IDX-PRO FROM 1 BY 1
063200             UNTIL IDX-PRO > WKS-PRO-CONT.
063300 400-PROMEDIO-DEPARTAMENTAL-E.
063400     EXIT.
063500
063600******************************************************************
063700*    500-DASHBOARD-SALUD : PROMEDIO GENERAL DEL DEPARTAMENTO,   *
063800*    MEJOR/PEOR PO Y SEMAFORO (VERDE >= 85, AMBAR >= 70, ROJO   *
063900*    EN OTRO CASO); LUEGO EL DESGLOSE POR CATEDRATICO, ALUMNO   *
064000*    Y CURSO.                                                   *
064100******************************************************************
064200 500-DASHBOARD-SALUD SECTION.
064300     IF WKS-PRO-CONT > ZERO
064400        COMPUTE WKS-PROM-GENERAL ROUNDED =
064500                WKS-SUMA-GENERAL / WKS-PRO-CONT
064600     ELSE
064700        MOVE ZERO TO WKS-PROM-GENERAL
064800     END-IF
064900     EVALUATE TRUE
065000        WHEN WKS-PROM-GENERAL >= 85
065100           MOVE "EN TRAYECTORIA" TO WKS-SEMAFORO
065200        WHEN WKS-PROM-GENERAL >= 70
065300           MOVE "REQUIERE ATN"   TO WKS-SEMAFORO
065400        WHEN OTHER
065500           MOVE "EN RIESGO"      TO WKS-SEMAFORO
065600     END-EVALUATE
065700     WRITE REG-REPORTE FROM WKS-LIN-SALUD-TIT
065800     MOVE WKS-PROM-GENERAL TO SALUD-PROM-GRAL
065900     MOVE WKS-MEJOR-CODE   TO SALUD-MEJOR-PO
066000     MOVE WKS-PEOR-CODE    TO SALUD-PEOR-PO
066100     MOVE WKS-SEMAFORO     TO SALUD-SEMAFORO
066200     WRITE REG-REPORTE FROM WKS-LIN-SALUD-DET
066300
066400     WRITE REG-REPORTE FROM WKS-LIN-DESGL-TIT
066500*        PRIMERO SE ACUMULAN LAS NOTAS POR CURSO (RECORRIENDO LOS
066600*        ALUMNOS), LUEGO SE SUMAN ESOS TOTALES DE CURSO POR
066700*        CATEDRATICO - EL ORDEN IMPORTA, LA LINEA DE CATEDRATICO
066800*        DEPENDE DE LOS TOTALES DE CURSO YA ACUMULADOS.
066900     PERFORM 940-RECORRE-USR-RTN VARYING IDX-USR FROM 1 BY 1
067000             UNTIL IDX-USR > WKS-USR-CONT
067100     PERFORM 950-RECORRE-INSTR-RTN VARYING IDX-INSTR FROM 1 BY 1
067200             UNTIL IDX-INSTR > WKS-INSTR-CONT
067300     PERFORM 955-RECORRE-CRES-RTN VARYING IDX-CRES FROM 1 BY 1
067400             UNTIL IDX-CRES > WKS-CRES-CONT.
067500 500-DASHBOARD-SALUD-E.
067600     EXIT.
067700
067800******************************************************************
067900*    510-CUENTA-NOTAS-ALUMNO-RTN : CUENTA NOTAS Y CURSOS CON     *
068000*    NOTA DE UN ALUMNO, ACUMULA TAMBIEN EN EL RESUMEN DE CADA    *
068100*    CURSO Y CATEDRATICO TOCADO, Y SACA EL PROMEDIO DE NOTA Y    *
068200*    EL PROMEDIO DE PO DEL ALUMNO (EDU-0520).                    *
068300******************************************************************
068400 510-CUENTA-NOTAS-ALUMNO-RTN.
068500     MOVE ZERO TO WKS-CURSOS-ALUMNO
068600     MOVE ZERO TO WKS-SUMA-NOTAS-ALUMNO
068700     MOVE ZERO TO WKS-SUMA-PO-ALUMNO
068800     PERFORM 942-RESET-CRES-RTN VARYING IDX-CRES FROM 1 BY 1
068900             UNTIL IDX-CRES > WKS-CRES-CONT
069000     PERFORM 943-RESET-INSTR-RTN VARYING IDX-INSTR FROM 1 BY 1
069100             UNTIL IDX-INSTR > WKS-INSTR-CONT
069200     PERFORM 965-RECORRE-GRD-RTN VARYING IDX-GRD FROM 1 BY 1
069300             UNTIL IDX-GRD > WKS-GRD-CONT
069400     PERFORM 944-SUMA-PO-ALUMNO-RTN VARYING IDX-PRO FROM 1 BY 1
069500             UNTIL IDX-PRO > WKS-PRO-CONT
069600     MOVE WKS-CURSOS-ALUMNO TO DESGL-CURSOS
069700     MOVE WKS-NOTAS-ALUMNO TO DESGL-NOTAS
069800     IF WKS-NOTAS-ALUMNO > ZERO
069900        COMPUTE WKS-PROM-NOTA-ALUMNO ROUNDED =
070000                WKS-SUMA-NOTAS-ALUMNO / WKS-NOTAS-ALUMNO
070100     ELSE
070200        MOVE ZERO TO WKS-PROM-NOTA-ALUMNO
070300     END-IF
070400     IF WKS-PRO-CONT > ZERO
070500        COMPUTE WKS-PROM-PO-ALUMNO ROUNDED =
070600                WKS-SUMA-PO-ALUMNO / WKS-PRO-CONT
070700     ELSE
070800        MOVE ZERO TO WKS-PROM-PO-ALUMNO
070900     END-IF
071000     MOVE WKS-PROM-NOTA-ALUMNO TO DESGL-PROM-NOTA
071100     MOVE WKS-PROM-PO-ALUMNO   TO DESGL-PROM-PO.
071200
071300******************************************************************
071400*    900-ESTADISTICAS : DEJA EN CONSOLA LAS CIFRAS DE CONTROL DE *
071500*    LA CORRIDA PARA QUE OPERACIONES PUEDA CONFIRMAR EL VOLUMEN  *
071600*    PROCESADO.                                                  *
071700******************************************************************
071800 900-ESTADISTICAS SECTION.
071900     DISPLAY "EDU40001 - LOGRO POR RESULTADO - ESTADISTICAS"
072000             UPON CONSOLE
072100     DISPLAY "ALUMNOS PROCESADOS    : " WKS-TOTAL-ALUMNOS
072200             UPON CONSOLE
072300     DISPLAY "PO PROCESADOS         : " WKS-PRO-CONT
072400             UPON CONSOLE
072500     DISPLAY "PROMEDIO GENERAL DEPTO: " WKS-PROM-GENERAL
072600             UPON CONSOLE
072700     DISPLAY "ESTADO DEL DEPARTAMENTO: " WKS-SEMAFORO
072800             UPON CONSOLE.
072900 900-ESTADISTICAS-E.
073000     EXIT.
073100
073200******************************************************************
073300*    910-RECORRE-INSTR-RTN. : BUSCA EN LA TABLA DE CATEDRATICOS  *
073400*    EL QUE IMPARTE EL CURSO QUE SE ACABA DE CARGAR, Y LO ENLAZA *
073500*    EN WKS-CRES-INSTR-IDX PARA NO TENER QUE BUSCARLO DE NUEVO EN*
073600*    EL DESGLOSE.                                                *
073700******************************************************************
073800 910-RECORRE-INSTR-RTN.
073900        IF WKS-INSTR-ID(IDX-INSTR) = CRS-INSTR-ID
074000           ADD 1 TO WKS-INSTR-CURSOS(IDX-INSTR)
074100        END-IF.
074200
074300******************************************************************
074400*    915-RECORRE-PRO-RTN. : UBICA EL SUBINDICE DEL PO ACTUAL PARA*
074500*    SUMAR SU APORTE DEPARTAMENTAL EN LA SECCION 4.              *
074600******************************************************************
074700 915-RECORRE-PRO-RTN.
074800              PERFORM 310-CALCULA-LOGRO-RTN
074900              ADD WKS-LOGRO-PO TO WKS-PRO-SUMA-DEPTO(IDX-PRO)
075000              MOVE WKS-USR-USERNAME(IDX-USR) TO DET1-USERNAME
075100              MOVE WKS-PRO-CODE(IDX-PRO)    TO DET1-PO-CODE
075200              MOVE WKS-LOGRO-PO             TO DET1-LOGRO
075300              WRITE REG-REPORTE FROM WKS-LIN-DET-1.
075400
075500******************************************************************
075600*    920-RECORRE-USR-RTN. : RECORRE LA TABLA DE USUARIOS; POR    *
075700*    CADA ALUMNO CALCULA SU LOGRO EN TODOS LOS PO (SECCION 3) Y  *
075800*    ACUMULA SUS NOTAS Y PROMEDIOS PARA EL DESGLOSE DEL DASHBOARD*
075900*    (SECCION 5).                                                *
076000******************************************************************
076100 920-RECORRE-USR-RTN.
076200        IF WKS-USR-ES-ESTUDIANTE(IDX-USR)
076300           IF WKS-TOTAL-ALUMNOS > ZERO
076400              WRITE REG-REPORTE FROM WKS-LIN-BLANCO
076500           END-IF
076600           ADD 1 TO WKS-TOTAL-ALUMNOS
076700           PERFORM 915-RECORRE-PRO-RTN VARYING IDX-PRO FROM 1 BY 1
076800                   UNTIL IDX-PRO > WKS-PRO-CONT
076900        END-IF.
077000
077100******************************************************************
077200*    925-RECORRE-GRD-RTN. : BUSCA, DENTRO DE LOS RA QUE APORTAN  *
077300*    AL PO EN TURNO, LA NOTA DEL ALUMNO EN CADA UNO DE ESOS RA.  *
077400******************************************************************
077500 925-RECORRE-GRD-RTN.
077600              IF WKS-GRD-STUDENT-ID(IDX-GRD) = WKS-USR-ID(IDX-USR)
077700                 AND WKS-GRD-LO-ID(IDX-GRD) =
077800                     WKS-CTR-LO-ID(IDX-CTR)
077900                 COMPUTE WKS-APORTE ROUNDED =
078000                         WKS-GRD-SCORE(IDX-GRD) *
078100                         WKS-CTR-PCT(IDX-CTR) / 100
078200                 ADD WKS-APORTE TO WKS-SUMA-PCT
078300                 SET WKS-HAY-NOTA TO TRUE
078400              END-IF.
078500
078600******************************************************************
078700*    930-RECORRE-CTR-RTN. : BARRE LA MATRIZ DE CONTRIBUCION      *
078800*    BUSCANDO LOS RA QUE APORTAN AL PO EN TURNO, Y SUMA          *
078900*    NOTA*PORCENTAJE/100 DE LA NOTA DEL ALUMNO EN CADA UNO.      *
079000******************************************************************
079100 930-RECORRE-CTR-RTN.
079200        IF WKS-CTR-PO-ID(IDX-CTR) = WKS-PRO-ID(IDX-PRO)
079300           PERFORM 925-RECORRE-GRD-RTN VARYING IDX-GRD FROM 1 BY 1
079400                   UNTIL IDX-GRD > WKS-GRD-CONT
079500        END-IF.
079600
079700******************************************************************
079800*    935-RECORRE-PRO-RTN. : PARA CADA PO CALCULA SU PROMEDIO     *
079900*    DEPARTAMENTAL, LO IMPRIME, Y ACTUALIZA EL MEJOR Y PEOR PO   *
080000*    DEL DASHBOARD DE SALUD (SECCION 5).                         *
080100******************************************************************
080200 935-RECORRE-PRO-RTN.
080300        IF WKS-TOTAL-ALUMNOS > ZERO
080400           COMPUTE WKS-PROM-PO ROUNDED =
080500                   WKS-PRO-SUMA-DEPTO(IDX-PRO) / WKS-TOTAL-ALUMNOS
080600        ELSE
080700           MOVE ZERO TO WKS-PROM-PO
080800        END-IF
080900        MOVE WKS-PRO-CODE(IDX-PRO) TO DET2-PO-CODE
081000        MOVE WKS-PROM-PO           TO DET2-PROM
081100        WRITE REG-REPORTE FROM WKS-LIN-DET-2
081200        IF WKS-PROM-PO > WKS-MEJOR-PCT
081300           MOVE WKS-PROM-PO    TO WKS-MEJOR-PCT
081400           MOVE WKS-PRO-CODE(IDX-PRO) TO WKS-MEJOR-CODE
081500        END-IF
081600        IF WKS-PROM-PO < WKS-PEOR-PCT
081700           MOVE WKS-PROM-PO    TO WKS-PEOR-PCT
081800           MOVE WKS-PRO-CODE(IDX-PRO) TO WKS-PEOR-CODE
081900        END-IF
082000        ADD WKS-PROM-PO TO WKS-SUMA-GENERAL.
082100
082200******************************************************************
082300*    940-RECORRE-USR-RTN. : ARMA EL RENGLON DE DESGLOSE POR      *
082400*    ALUMNO: CURSOS DISTINTOS CON NOTA, NOTAS REGISTRADAS,       *
082500*    PROMEDIO DE NOTA Y PROMEDIO DE LOGRO DE PO DEL ALUMNO (VER  *
082600*    EDU-0520).                                                  *
082700******************************************************************
082800 940-RECORRE-USR-RTN.
082900        IF WKS-USR-ES-ESTUDIANTE(IDX-USR)
083000           MOVE SPACES TO WKS-LIN-DESGL-DET
083100           MOVE "ALUMNO:" TO DESGL-ETIQUETA
083200           STRING WKS-USR-NOMBRE(IDX-USR)   DELIMITED BY SIZE
083300                  " "                       DELIMITED BY SIZE
083400                  WKS-USR-APELLIDO(IDX-USR) DELIMITED BY SIZE
083500                  INTO DESGL-NOMBRE
083600           MOVE ZERO TO WKS-NOTAS-ALUMNO
083700           MOVE "CURSOS:"    TO DESGL-LBL-CURSOS
083800           MOVE "NOTAS:"     TO DESGL-LBL-NOTAS
083900           MOVE "PROM NOTA:" TO DESGL-LBL-PROM-NOTA
084000           MOVE "PROM PO:"   TO DESGL-LBL-PROM-PO
084100           PERFORM 510-CUENTA-NOTAS-ALUMNO-RTN
084200           WRITE REG-REPORTE FROM WKS-LIN-DESGL-DET
084300        END-IF.
084400
084500******************************************************************
084600*    942/943-RESET-...-RTN : APAGAN LAS BANDERAS DE "YA SE       *
084700*    CONTO A ESTE ALUMNO" DE CURSOS Y CATEDRATICOS ANTES DE      *
084800*    RECORRER LAS NOTAS DE UN ALUMNO NUEVO (EDU-0520).           *
084900******************************************************************
085000 942-RESET-CRES-RTN.
085100     MOVE "N" TO WKS-CRES-VISTO(IDX-CRES).
085200
085300******************************************************************
085400*    943-RESET-INSTR-RTN. : REINICIA LOS ACUMULADORES DE UN      *
085500*    CATEDRATICO ANTES DE BARRER SUS CURSOS.                     *
085600******************************************************************
085700 943-RESET-INSTR-RTN.
085800     MOVE "N" TO WKS-INSTR-VISTO(IDX-INSTR).
085900
086000******************************************************************
086100*    944-SUMA-PO-ALUMNO-RTN : SUMA EL LOGRO DEL ALUMNO EN CADA   *
086200*    PO (LOS PO SIN NOTA YA APORTAN CERO, IGUAL QUE EN LA        *
086300*    SECCION 2) PARA SACAR SU PROMEDIO DE PO (EDU-0520).         *
086400******************************************************************
086500 944-SUMA-PO-ALUMNO-RTN.
086600     PERFORM 310-CALCULA-LOGRO-RTN
086700     ADD WKS-LOGRO-PO TO WKS-SUMA-PO-ALUMNO.
086800
086900******************************************************************
087000*    945-RECORRE-CRES-RTN. : ACUMULA, POR CADA CURSO DEL ALUMNO, *
087100*    SU PROMEDIO DE NOTA Y DE LOGRO DE PO PARA EL RENGLON DE     *
087200*    DESGLOSE DEL ALUMNO.                                        *
087300******************************************************************
087400 945-RECORRE-CRES-RTN.
087500           IF WKS-CRES-INSTR-ID(IDX-CRES) =
087600                 WKS-INSTR-ID(IDX-INSTR)
087700              ADD WKS-CRES-NOTAS(IDX-CRES)
087800                      TO WKS-INSTR-NOTAS(IDX-INSTR)
087900           END-IF.
088000
088100******************************************************************
088200*    950-RECORRE-INSTR-RTN. : ARMA EL RENGLON DE DESGLOSE POR    *
088300*    CATEDRATICO: CURSOS A SU CARGO Y ALUMNOS DISTINTOS          *
088400*    CALIFICADOS EN ESOS CURSOS (VER EDU-0520).                  *
088500******************************************************************
088600 950-RECORRE-INSTR-RTN.
088700        PERFORM 945-RECORRE-CRES-RTN VARYING IDX-CRES FROM 1 BY 1
088800                UNTIL IDX-CRES > WKS-CRES-CONT
088900        MOVE SPACES TO WKS-LIN-DESGL-DET
089000        MOVE "CATEDRATICO:" TO DESGL-ETIQUETA
089100        MOVE WKS-INSTR-NOMBRE(IDX-INSTR) TO DESGL-NOMBRE
089200        MOVE "CURSOS:"  TO DESGL-LBL-CURSOS
089300        MOVE "NOTAS:"   TO DESGL-LBL-NOTAS
089400        MOVE "ALUMNOS:" TO DESGL-LBL-ALUMNOS
089500        MOVE WKS-INSTR-CURSOS(IDX-INSTR)  TO DESGL-CURSOS
089600        MOVE WKS-INSTR-NOTAS(IDX-INSTR)   TO DESGL-NOTAS
089700        MOVE WKS-INSTR-ALUMNOS(IDX-INSTR) TO DESGL-ALUMNOS
089800        WRITE REG-REPORTE FROM WKS-LIN-DESGL-DET.
089900
090000******************************************************************
090100*    955-RECORRE-CRES-RTN. : ARMA EL RENGLON DE DESGLOSE POR     *
090200*    CURSO: ALUMNOS DISTINTOS CALIFICADOS, NOTAS REGISTRADAS Y   *
090300*    PROMEDIO DE NOTA DEL CURSO (VER EDU-0520).                  *
090400******************************************************************
090500 955-RECORRE-CRES-RTN.
090600        MOVE SPACES TO WKS-LIN-DESGL-DET
090700        MOVE "CURSO:" TO DESGL-ETIQUETA
090800        MOVE WKS-CRES-CODE(IDX-CRES) TO DESGL-NOMBRE
090900        MOVE "ALUMNOS:"   TO DESGL-LBL-ALUMNOS
091000        MOVE "NOTAS:"     TO DESGL-LBL-NOTAS
091100        MOVE "PROM NOTA:" TO DESGL-LBL-PROM-NOTA
091200        MOVE WKS-CRES-ALUMNOS(IDX-CRES) TO DESGL-ALUMNOS
091300        MOVE WKS-CRES-NOTAS(IDX-CRES)   TO DESGL-NOTAS
091400        IF WKS-CRES-NOTAS(IDX-CRES) > ZERO
091500           COMPUTE WKS-PROM-NOTA-CURSO ROUNDED =
091600                   WKS-CRES-SUMA(IDX-CRES) / WKS-CRES-NOTAS(IDX-CRES)
091700        ELSE
091800           MOVE ZERO TO WKS-PROM-NOTA-CURSO
091900        END-IF
092000        MOVE WKS-PROM-NOTA-CURSO TO DESGL-PROM-NOTA
092100        WRITE REG-REPORTE FROM WKS-LIN-DESGL-DET.
092200
092300******************************************************************
092400*    960-RECORRE-CRES-RTN. : ACUMULA, POR CADA CURSO QUE IMPARTE *
092500*    EL CATEDRATICO, LOS ALUMNOS DISTINTOS CALIFICADOS EN ESE    *
092600*    CURSO Y MARCA AL ALUMNO COMO VISTO PARA EL CONTEO DISTINTO  *
092700*    DEL CATEDRATICO.                                            *
092800******************************************************************
092900 960-RECORRE-CRES-RTN.
093000              IF WKS-CRES-ID(IDX-CRES) =
093100                       WKS-GRD-COURSE-ID(IDX-GRD)
093200                 ADD 1 TO WKS-CRES-NOTAS(IDX-CRES)
093300                 ADD WKS-GRD-SCORE(IDX-GRD)
093400                         TO WKS-CRES-SUMA(IDX-CRES)
093500                 IF WKS-CRES-VISTO(IDX-CRES) = "N"
093600                    MOVE "S" TO WKS-CRES-VISTO(IDX-CRES)
093700                    ADD 1 TO WKS-CRES-ALUMNOS(IDX-CRES)
093800                    ADD 1 TO WKS-CURSOS-ALUMNO
093900                 END-IF
094000                 PERFORM 962-MARCA-INSTR-RTN VARYING IDX-INSTR
094100                         FROM 1 BY 1 UNTIL IDX-INSTR > WKS-INSTR-CONT
094200              END-IF.
094300******************************************************************
094400*    962-MARCA-INSTR-RTN : LA PRIMERA VEZ QUE ESTE ALUMNO TOCA   *
094500*    UN CURSO DE ESTE CATEDRATICO LO CUENTA UNA SOLA VEZ COMO    *
094600*    ALUMNO DISTINTO DEL CATEDRATICO (EDU-0520).                 *
094700******************************************************************
094800 962-MARCA-INSTR-RTN.
094900     IF WKS-INSTR-ID(IDX-INSTR) = WKS-CRES-INSTR-ID(IDX-CRES)
095000        IF WKS-INSTR-VISTO(IDX-INSTR) = "N"
095100           MOVE "S" TO WKS-INSTR-VISTO(IDX-INSTR)
095200           ADD 1 TO WKS-INSTR-ALUMNOS(IDX-INSTR)
095300        END-IF
095400     END-IF.
095500
095600******************************************************************
095700*    965-RECORRE-GRD-RTN. : BARRE LAS NOTAS DEL ALUMNO EN EL     *
095800*    CURSO EN TURNO PARA EL CONTEO DE NOTAS Y LA SUMA DE NOTA DEL*
095900*    CURSO Y DEL ALUMNO.                                         *
096000******************************************************************
096100 965-RECORRE-GRD-RTN.
096200        IF WKS-GRD-STUDENT-ID(IDX-GRD) = WKS-USR-ID(IDX-USR)
096300           ADD 1 TO WKS-NOTAS-ALUMNO
096400           ADD WKS-GRD-SCORE(IDX-GRD) TO WKS-SUMA-NOTAS-ALUMNO
096500           PERFORM 960-RECORRE-CRES-RTN VARYING IDX-CRES FROM 1 BY 1
096600                   UNTIL IDX-CRES > WKS-CRES-CONT
096700        END-IF.
