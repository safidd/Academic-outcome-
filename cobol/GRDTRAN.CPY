000100******************************************************************
000200*    GRDTRAN  -  ARCHIVO DE NOTAS POR ALUMNO / CURSO / LO        *
000300*    LLAVE UNICA (GRD-STUDENT-ID, GRD-COURSE-ID, GRD-LO-ID)      *
000400*    ORDEN DE CARGA : CURSO, ALUMNO, LO                          *
000500******************************************************************
000600* CAMBIO: 1983-03-02 (RFM) CREACION DEL ARCHIVO DE NOTAS         *
000700* CAMBIO: 1991-09-10 (LCT) SE AMPLIA TIMESTAMP DE CREACION A     *
000800*         14 POSICIONES (CCYYMMDDHHMMSS) PARA CORTES DE AUDITO- *
000900*         RIA POR FECHA Y HORA                                  *
001000******************************************************************
001100*--> LONGITUD EXACTA 35, FIJADA POR EL ARCHIVO GRADES - NO LLEVA
001200*--> FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 35 BYTES
001300 01  REG-GRDTRAN.
001400     02 GRD-STUDENT-ID           PIC 9(06).
001500     02 GRD-COURSE-ID             PIC 9(06).
001600     02 GRD-LO-ID                 PIC 9(06).
001700     02 GRD-SCORE                 PIC 9(03).
001800     02 GRD-CREATED-TS            PIC 9(14).
