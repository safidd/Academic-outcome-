000100******************************************************************
000200*    USRMAST  -  MAESTRO DE USUARIOS (ALUMNOS, CATEDRATICOS,     *
000300*                JEFES DE DEPARTAMENTO)                          *
000400*    LLAVE PRIMARIA : USR-ID                                     *
000500*    ORDEN DE CARGA : USR-ID ASCENDENTE                          *
000600******************************************************************
000700* CAMBIO: 1982-11-03 (RFM) CREACION DEL MAESTRO DE USUARIOS      *
000800* CAMBIO: 1990-05-21 (LCT) SE AGREGA 88 PARA EL ROL DE USUARIO   *
000900******************************************************************
001000*--> LONGITUD EXACTA 81, FIJADA POR EL ARCHIVO USERS - NO LLEVA
001100*--> FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 81 BYTES
001200 01  REG-USRMAST.
001300     02 USR-ID                   PIC 9(06).
001400     02 USR-USERNAME              PIC X(20).
001500     02 USR-FIRST-NAME            PIC X(20).
001600     02 USR-LAST-NAME             PIC X(20).
001700     02 USR-ROLE                  PIC X(15).
001800        88 USR-ES-ESTUDIANTE             VALUE "STUDENT        ".
001900        88 USR-ES-CATEDRATICO            VALUE "INSTRUCTOR     ".
002000        88 USR-ES-JEFE-DEPTO             VALUE "DEPT-HEAD      ".
