000100******************************************************************
000200*    CTRMAST  -  MAESTRO DE PORCENTAJES DE CONTRIBUCION LO -> PO *
000300*    LLAVE UNICA (CTR-LO-ID, CTR-PO-ID)                          *
000400*    ORDEN DE CARGA : CTR-PO-ID, CTR-LO-ID                       *
000500******************************************************************
000600* CAMBIO: 1983-02-20 (RFM) CREACION DEL MAESTRO DE CONTRIBUCION  *
000700******************************************************************
000800*--> LONGITUD EXACTA 15, FIJADA POR EL ARCHIVO CONTRIB - NO LLEVA
000900*--> FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 15 BYTES
001000 01  REG-CTRMAST.
001100     02 CTR-LO-ID                PIC 9(06).
001200     02 CTR-PO-ID                 PIC 9(06).
001300     02 CTR-PCT                   PIC 9(03).
