000100******************************************************************
000200*    FSEWORK  -  AREA DE TRABAJO DE FILE STATUS                 *
000300*    COPY COMUN A TODOS LOS PROGRAMAS DE LA SUITE EDU4NNNN       *
000400*    ARCHIVOS LINE SEQUENTIAL - NO REQUIEREN FILE STATUS         *
000500*    EXTENDIDO (ESE SOLO APLICA A LOS MAESTROS VSAM DE OTRAS     *
000600*    APLICACIONES DEL DEPARTAMENTO)                              *
000700******************************************************************
000800* CAMBIO: 1984-01-16 (RFM) CREACION DEL COPY PARA USO GENERAL DE *
000900*         LA SUITE DE EVALUACION DE RESULTADOS                  *
001000******************************************************************
001100 01  FS-USRMAST                  PIC 9(02) VALUE ZEROS.
001200 01  FS-CRSMAST                  PIC 9(02) VALUE ZEROS.
001300 01  FS-LRNMAST                  PIC 9(02) VALUE ZEROS.
001400 01  FS-PROMAST                  PIC 9(02) VALUE ZEROS.
001500 01  FS-CTRMAST                  PIC 9(02) VALUE ZEROS.
001600 01  FS-GRDTRAN                  PIC 9(02) VALUE ZEROS.
001700 01  FS-ATTTRAN                  PIC 9(02) VALUE ZEROS.
001800 01  FS-AUDLOG                   PIC 9(02) VALUE ZEROS.
001900 01  FS-REPORTE                  PIC 9(02) VALUE ZEROS.
002000 01  FS-WORKFILE                 PIC 9(02) VALUE ZEROS.
