000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA         : 06/08/1984                                    *
000400* PROGRAMADOR   : R. FIGUEROA MORALES                           *
000500* APLICACION    : EDUCACION - EVALUACION DE RESULTADOS           *
000600* PROGRAMA      : EDU40008                                       *
000700* TIPO          : BATCH                                         *
000800* DESCRIPCION   : SINCRONIZA LAS MARCAS DE ASISTENCIA CANDIDATAS *
000900*                 (ATTCAND) CONTRA EL ARCHIVO DE ASISTENCIA      *
001000*                 (ATTTRAN), EN FORMA IDEMPOTENTE: SI YA EXISTE  *
001100*                 MARCA PARA (ALUMNO, CURSO, FECHA) LA ACTUALIZA,*
001200*                 SI NO, LA AGREGA.                              *
001300* ARCHIVOS      : USRMAST(E) GRDTRAN(E) ATTTRAN(E/S) ATTCAND(E)  *
001400* ACCION (ES)   : CARGA, VALIDACION, SINCRONIZACION              *
001500* PROGRAMA(S)   : NINGUNO (NO INVOCA SUBPROGRAMAS)               *
001600* INSTALADO     : 09/08/1984                                     *
001700******************************************************************
001800*                   B I T A C O R A   D E   C A M B I O S        *
001900******************************************************************
002000* FECHA      PROGR. TICKET      DESCRIPCION                     *
002100* ---------- ------ ----------- -------------------------------- *
002200* 06/08/1984 RFM    EDU-0154    VERSION ORIGINAL: VALIDACION DE  *EDU0154
002300*                               ALUMNO Y DE ESTADO DE MARCA.     *
002400* 02/06/1987 SAG    EDU-0211    SE AGREGA LA VALIDACION DE QUE   *EDU0211
002500*                               EL ALUMNO ESTE INSCRITO EN EL    *
002600*                               CURSO (AL MENOS UNA NOTA).       *
002700* 18/09/1990 LCT    EDU-0278    SE AGREGA LA SEMANTICA DE        *EDU0278
002800*                               ACTUALIZACION-O-INSERCION        *
002900*                               (UPSERT) CONTRA (ALUMNO, CURSO,  *
003000*                               FECHA); SE REESCRIBE EL ARCHIVO  *
003100*                               COMPLETO AL FINAL DE LA CORRIDA. *
003200* 09/02/1999 SAG    EDU-0421    REVISION DE FIN DE SIGLO (Y2K):  *EDU0421
003300*                               EL CAMPO ATC-DATE YA VIENE DE 8  *
003400*                               POSICIONES (CCYYMMDD), NO        *
003500*                               REQUIERE CAMBIO.                 *
003600* 25/11/2006 RFM    EDU-0511    SE AGREGA EL CONTEO DE MARCAS    *EDU0511
003700*                               CREADAS / ACTUALIZADAS / OMITIDAS*
003800*                               / RECHAZADAS EN LAS ESTADISTICAS.*
003900* 14/02/2007 SAG    EDU-0515    SE AGREGA VERIFICACION DE        *EDU0515
004000*                               APERTURA DE USRMAST, GRDTRAN Y   *
004100*                               ATTCAND ANTES DE CORRER EL       *
004200*                               PROCESO; SI ALGUNO NO ABRE SE    *
004300*                               ABANDONA CON MENSAJE EN CONSOLA. *
004400******************************************************************
004500 PROGRAM-ID.                EDU40008.
004600 AUTHOR.                    R. FIGUEROA MORALES.
004700 INSTALLATION.           BANCO INDUSTRIAL, S.A. - DEPTO EDUCACION.
004800 DATE-WRITTEN.               06/08/1984.
004900 DATE-COMPILED.
005000 SECURITY.              USO INTERNO DEL DEPARTAMENTO DE EDUCACION.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.            IBM-370.
005500 OBJECT-COMPUTER.            IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT USRMAST        ASSIGN TO USRMAST
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-USRMAST.
006400     SELECT GRDTRAN        ASSIGN TO GRDTRAN
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-GRDTRAN.
006700     SELECT ATTTRAN        ASSIGN TO ATTTRAN
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-ATTTRAN.
007000     SELECT ATTCAND        ASSIGN TO ATTCAND
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-ATTCAND.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  USRMAST
007700     LABEL RECORDS ARE STANDARD.
007800     COPY USRMAST.
007900
008000 FD  GRDTRAN
008100     LABEL RECORDS ARE STANDARD.
008200     COPY GRDTRAN.
008300
008400 FD  ATTTRAN
008500     LABEL RECORDS ARE STANDARD.
008600     COPY ATTTRAN.
008700
008800 FD  ATTCAND
008900     LABEL RECORDS ARE STANDARD.
009000     COPY ATTCAND.
009100
009200 WORKING-STORAGE SECTION.
009300     COPY FSEWORK.
009400 77  WKS-ARCHIVO-OK              PIC X(01)  VALUE "S".
009500     88  WKS-ARCHIVOS-ABRIERON           VALUE "S".
009600     88  WKS-ARCHIVOS-FALLARON           VALUE "N".
009700 01  FS-ATTCAND                   PIC 9(02)  VALUE ZEROS.
009800
009900 01  WKS-CONTADORES.
010000     02  WKS-USR-CONT             PIC S9(5)  COMP  VALUE ZERO.
010100     02  WKS-INSC-CONT            PIC S9(6)  COMP  VALUE ZERO.
010200     02  WKS-ATT-CONT             PIC S9(6)  COMP  VALUE ZERO.
010300     02  WKS-CAND-LEIDAS          PIC S9(6)  COMP  VALUE ZERO.
010400     02  WKS-MARCAS-CREADAS       PIC S9(6)  COMP  VALUE ZERO.
010500     02  WKS-MARCAS-CREADAS-R REDEFINES WKS-MARCAS-CREADAS
010600                                  PIC S9(6)  COMP.
010700     02  WKS-MARCAS-ACTUALIZ      PIC S9(6)  COMP  VALUE ZERO.
010800     02  WKS-MARCAS-ACTUALIZ-R REDEFINES WKS-MARCAS-ACTUALIZ
010900                                  PIC S9(6)  COMP.
011000     02  WKS-MARCAS-OMITIDAS      PIC S9(6)  COMP  VALUE ZERO.
011100     02  WKS-MARCAS-RECHAZADAS    PIC S9(6)  COMP  VALUE ZERO.
011200     02  WKS-MARCAS-RECHAZADAS-R REDEFINES WKS-MARCAS-RECHAZADAS
011300                                  PIC S9(6)  COMP.
011400     02  WKS-EOF-SW               PIC X(01)  VALUE "N".
011500         88  WKS-FIN-ARCHIVO              VALUE "S".
011600     02  FILLER                   PIC X(01)  VALUE SPACE.
011700
011800 01  WKS-TABLA-USR.
011900     02  WKS-USR-ROW OCCURS 1 TO 500 TIMES
012000             DEPENDING ON WKS-USR-CONT
012100             INDEXED BY IDX-USR.
012200         03  WKS-USR-ID           PIC 9(06).
012300         03  WKS-USR-ROL          PIC X(15).
012400             88  WKS-USR-ES-ESTUDIANTE  VALUE "STUDENT        ".
012500
012600******************************************************************
012700*    WKS-TABLA-INSC : UN RENGLON POR CADA PAREJA (ALUMNO, CURSO) *
012800*    QUE TIENE AL MENOS UNA NOTA EN GRDTRAN - DEFINE QUIEN ESTA  *
012900*    INSCRITO EN QUE CURSO PARA LA VALIDACION DE ASISTENCIA.     *
013000******************************************************************
013100 01  WKS-TABLA-INSC.
013200     02  WKS-INSC-ROW OCCURS 1 TO 20000 TIMES
013300             DEPENDING ON WKS-INSC-CONT
013400             INDEXED BY IDX-INSC.
013500         03  WKS-INSC-STUDENT-ID  PIC 9(06).
013600         03  WKS-INSC-COURSE-ID   PIC 9(06).
013700
013800******************************************************************
013900*    WKS-TABLA-ATT : COPIA DE TRABAJO COMPLETA DE ATTTRAN, SOBRE *
014000*    LA CUAL SE APLICAN LAS ACTUALIZACIONES Y LAS INSERCIONES    *
014100*    ANTES DE REESCRIBIR EL ARCHIVO AL FINAL DE LA CORRIDA.      *
014200******************************************************************
014300 01  WKS-TABLA-ATT.
014400     02  WKS-ATT-ROW OCCURS 1 TO 30500 TIMES
014500             DEPENDING ON WKS-ATT-CONT
014600             INDEXED BY IDX-ATT.
014700         03  WKS-ATT-STUDENT-ID   PIC 9(06).
014800         03  WKS-ATT-COURSE-ID    PIC 9(06).
014900         03  WKS-ATT-DATE         PIC 9(08).
015000         03  WKS-ATT-STATUS       PIC X(07).
015100
015200 01  WKS-AREA-VALIDA.
015300     02  WKS-ALUMNO-VALIDO        PIC X(01)  VALUE "N".
015400         88  WKS-ES-ALUMNO-VALIDO        VALUE "S".
015500     02  WKS-ESTADO-VALIDO        PIC X(01)  VALUE "N".
015600         88  WKS-ES-ESTADO-VALIDO        VALUE "S".
015700     02  WKS-ESTA-INSCRITO        PIC X(01)  VALUE "N".
015800         88  WKS-SI-ESTA-INSCRITO        VALUE "S".
015900     02  WKS-ENCONTRADA           PIC X(01)  VALUE "N".
016000         88  WKS-SI-ENCONTRADA           VALUE "S".
016100     02  FILLER                   PIC X(01)  VALUE SPACE.
016200
016300 PROCEDURE DIVISION.
016400
016500******************************************************************
016600*    100-PRINCIPAL : PARRAFO RECTOR. ABRE LOS ARCHIVOS, VERIFICA *
016700*    LA APERTURA, CARGA LAS TABLAS, SINCRONIZA LAS MARCAS        *
016800*    CANDIDATAS CONTRA LA COPIA DE TRABAJO DE ASISTENCIA,        *
016900*    REESCRIBE EL ARCHIVO Y CIERRA CON LAS CIFRAS DE CONTROL.    *
017000******************************************************************
017100 100-PRINCIPAL SECTION.
017200     PERFORM 110-APERTURA-ARCHIVOS
017300     PERFORM 115-VERIFICA-APERTURA THRU 115-VERIFICA-APERTURA-E
017400     IF WKS-ARCHIVOS-ABRIERON
017500        PERFORM 200-CARGA-TABLAS
017600        PERFORM 300-SINCRONIZA-CANDIDATAS
017700        PERFORM 400-REESCRIBE-ATTTRAN
017800        PERFORM 900-ESTADISTICAS
017900     ELSE
018000        DISPLAY "EDU40008 - PROCESO ABORTADO, ARCHIVOS NO DISPON."
018100                UPON CONSOLE
018200     END-IF
018300     PERFORM 190-CIERRE-ARCHIVOS
018400     STOP RUN.
018500 100-PRINCIPAL-E.
018600     EXIT.
018700
018800******************************************************************
018900*    110-APERTURA-ARCHIVOS : ABRE USRMAST, GRDTRAN Y LA          *
019000*    TRANSACCION DE CANDIDATAS EN ENTRADA; ATTTRAN SE ABRE APARTE*
019100*    EN EL PARRAFO 230 PORQUE PUEDE NO EXISTIR TODAVIA EN LA     *
019200*    PRIMERA CORRIDA.                                            *
019300******************************************************************
019400 110-APERTURA-ARCHIVOS SECTION.
019500     OPEN INPUT  USRMAST
019600          INPUT  GRDTRAN
019700          INPUT  ATTCAND.
019800 110-APERTURA-ARCHIVOS-E.
019900     EXIT.
020000
020100******************************************************************
020200*    115-VERIFICA-APERTURA : CONFIRMA QUE LOS MAESTROS DE        *
020300*    ENTRADA SE HAYAN ABIERTO CORRECTAMENTE ANTES DE SEGUIR CON  *
020400*    EL PROCESO; SI ALGUNO FALLA, SE ABANDONA EL RESTO DE LA     *
020500*    VERIFICACION Y SE MARCA EL PROCESO COMO FALLIDO. ATTTRAN SE *
020600*    VERIFICA POR SEPARADO EN 230-CARGA-ATTTRAN-RTN, DONDE SE    *
020700*    ABRE.                                                      *
020800******************************************************************
020900 115-VERIFICA-APERTURA.
021000     SET WKS-ARCHIVOS-ABRIERON TO TRUE
021100     IF FS-USRMAST NOT = ZEROS
021200        DISPLAY "EDU40008 - ERROR AL ABRIR USRMAST, FS="
021300                FS-USRMAST UPON CONSOLE
021400        SET WKS-ARCHIVOS-FALLARON TO TRUE
021500        GO TO 115-VERIFICA-APERTURA-E
021600     END-IF
021700     IF FS-GRDTRAN NOT = ZEROS
021800        DISPLAY "EDU40008 - ERROR AL ABRIR GRDTRAN, FS="
021900                FS-GRDTRAN UPON CONSOLE
022000        SET WKS-ARCHIVOS-FALLARON TO TRUE
022100        GO TO 115-VERIFICA-APERTURA-E
022200     END-IF
022300     IF FS-ATTCAND NOT = ZEROS
022400        DISPLAY "EDU40008 - ERROR AL ABRIR ATTCAND, FS="
022500                FS-ATTCAND UPON CONSOLE
022600        SET WKS-ARCHIVOS-FALLARON TO TRUE
022700        GO TO 115-VERIFICA-APERTURA-E
022800     END-IF.
022900 115-VERIFICA-APERTURA-E.
023000     EXIT.
023100
023200******************************************************************
023300*    190-CIERRE-ARCHIVOS : CIERRA LOS ARCHIVOS QUE QUEDARON      *
023400*    ABIERTOS AL TERMINAR LA CORRIDA (ATTTRAN SE CIERRA APARTE EN*
023500*    LA SECCION 4).                                              *
023600******************************************************************
023700 190-CIERRE-ARCHIVOS SECTION.
023800     CLOSE USRMAST GRDTRAN ATTCAND.
023900 190-CIERRE-ARCHIVOS-E.
024000     EXIT.
024100
024200******************************************************************
024300*    200-CARGA-TABLAS : CARGA EN MEMORIA LOS USUARIOS, LA LISTA  *
024400*    DE INSCRITOS (A PARTIR DE GRDTRAN) Y LA COPIA DE TRABAJO DE *
024500*    ASISTENCIA, EN ESE ORDEN, PARA QUE LA SINCRONIZACION DE LA  *
024600*    SECCION 3 NO VUELVA A TOCAR LOS MAESTROS.                   *
024700******************************************************************
024800 200-CARGA-TABLAS SECTION.
024900     READ USRMAST
025000         AT END SET WKS-FIN-ARCHIVO TO TRUE
025100     END-READ
025200     PERFORM 210-CARGA-USRMAST-RTN UNTIL WKS-FIN-ARCHIVO
025300
025400     MOVE "N" TO WKS-EOF-SW
025500     READ GRDTRAN
025600         AT END SET WKS-FIN-ARCHIVO TO TRUE
025700     END-READ
025800     PERFORM 220-CARGA-INSCRITOS-RTN UNTIL WKS-FIN-ARCHIVO
025900
026000     PERFORM 230-CARGA-ATTTRAN-RTN.
026100 200-CARGA-TABLAS-E.
026200     EXIT.
026300
026400******************************************************************
026500*    210-CARGA-USRMAST-RTN. : AGREGA UN USUARIO A LA TABLA EN    *
026600*    MEMORIA.                                                    *
026700******************************************************************
026800 210-CARGA-USRMAST-RTN.
026900     ADD 1 TO WKS-USR-CONT
027000     MOVE USR-ID   TO WKS-USR-ID(WKS-USR-CONT)
027100     MOVE USR-ROLE TO WKS-USR-ROL(WKS-USR-CONT)
027200     READ USRMAST
027300         AT END SET WKS-FIN-ARCHIVO TO TRUE
027400     END-READ.
027500
027600******************************************************************
027700*    220-CARGA-INSCRITOS-RTN : POR CADA NOTA DE GRDTRAN, SI LA   *
027800*    PAREJA (ALUMNO, CURSO) AUN NO ESTA EN LA TABLA DE INSCRITOS,*
027900*    SE AGREGA - BASTA UNA SOLA NOTA PARA QUEDAR INSCRITO.       *
028000******************************************************************
028100 220-CARGA-INSCRITOS-RTN.
028200     SET IDX-INSC TO 1
028300     SEARCH WKS-INSC-ROW
028400        AT END
028500           ADD 1 TO WKS-INSC-CONT
028600           MOVE GRD-STUDENT-ID TO
028700                   WKS-INSC-STUDENT-ID(WKS-INSC-CONT)
028800           MOVE GRD-COURSE-ID  TO
028900                   WKS-INSC-COURSE-ID(WKS-INSC-CONT)
029000        WHEN WKS-INSC-STUDENT-ID(IDX-INSC) = GRD-STUDENT-ID AND
029100             WKS-INSC-COURSE-ID(IDX-INSC)  = GRD-COURSE-ID
029200           CONTINUE
029300     END-SEARCH
029400     READ GRDTRAN
029500         AT END SET WKS-FIN-ARCHIVO TO TRUE
029600     END-READ.
029700
029800******************************************************************
029900*    230-CARGA-ATTTRAN-RTN : CARGA LA COPIA DE TRABAJO COMPLETA  *
030000*    DE ATTTRAN. SI EL ARCHIVO AUN NO EXISTE (PRIMERA CORRIDA),  *
030100*    SE CONTINUA CON LA TABLA VACIA.                             *
030200******************************************************************
030300 230-CARGA-ATTTRAN-RTN.
030400     MOVE "N" TO WKS-EOF-SW
030500     OPEN INPUT ATTTRAN
030600     IF FS-ATTTRAN = "35"
030700        CONTINUE
030800     ELSE
030900        READ ATTTRAN
031000            AT END SET WKS-FIN-ARCHIVO TO TRUE
031100        END-READ
031200        PERFORM 910-RECORRE-EOF-RTN UNTIL WKS-FIN-ARCHIVO
031300        CLOSE ATTTRAN
031400     END-IF.
031500
031600******************************************************************
031700*    300-SINCRONIZA-CANDIDATAS : RECORRE ATTCAND Y APLICA LAS    *
031800*    REGLAS DE VALIDACION Y LA SEMANTICA DE ACTUALIZACION-O-     *
031900*    INSERCION SOBRE LA COPIA DE TRABAJO DE ATTTRAN.             *
032000******************************************************************
032100 300-SINCRONIZA-CANDIDATAS SECTION.
032200     READ ATTCAND
032300         AT END SET WKS-FIN-ARCHIVO TO TRUE
032400     END-READ
032500     PERFORM 915-RECORRE-EOF-RTN UNTIL WKS-FIN-ARCHIVO.
032600 300-SINCRONIZA-CANDIDATAS-E.
032700     EXIT.
032800
032900******************************************************************
033000*    310-VALIDA-ESTADO-RTN. : CONFIRMA QUE EL ESTADO DE LA MARCA *
033100*    CANDIDATA SEA UNO DE LOS TRES VALIDOS (PRESENT, ABSENT,     *
033200*    LATE).                                                      *
033300******************************************************************
033400 310-VALIDA-ESTADO-RTN.
033500     SET WKS-ES-ESTADO-VALIDO TO FALSE
033600     IF ATC-STATUS = "PRESENT" OR ATC-STATUS = "ABSENT " OR
033700        ATC-STATUS = "LATE   "
033800        SET WKS-ES-ESTADO-VALIDO TO TRUE
033900     END-IF.
034000
034100******************************************************************
034200*    320-VALIDA-ALUMNO-RTN. : CONFIRMA QUE EL ALUMNO DE LA MARCA *
034300*    EXISTA Y TENGA ROL DE ESTUDIANTE.                           *
034400******************************************************************
034500 320-VALIDA-ALUMNO-RTN.
034600     SET WKS-ALUMNO-VALIDO TO FALSE
034700     PERFORM 920-RECORRE-USR-RTN VARYING IDX-USR FROM 1 BY 1
034800             UNTIL IDX-USR > WKS-USR-CONT.
034900
035000******************************************************************
035100*    330-VALIDA-INSCRITO-RTN. : CONFIRMA QUE EL ALUMNO DE LA     *
035200*    MARCA ESTE INSCRITO EN EL CURSO DE LA MARCA (TENGA AL MENOS *
035300*    UNA NOTA EN GRDTRAN).                                       *
035400******************************************************************
035500 330-VALIDA-INSCRITO-RTN.
035600     SET WKS-ESTA-INSCRITO TO FALSE
035700     PERFORM 925-RECORRE-INSC-RTN VARYING IDX-INSC FROM 1 BY 1
035800             UNTIL IDX-INSC > WKS-INSC-CONT.
035900
036000******************************************************************
036100*    340-APLICA-UPSERT-RTN : BUSCA LA MARCA (ALUMNO, CURSO,      *
036200*    FECHA) EN LA COPIA DE TRABAJO - SI LA ENCUENTRA, ACTUALIZA  *
036300*    EL ESTADO (UPDATED); SI NO, LA AGREGA COMO NUEVA (CREATED). *
036400******************************************************************
036500 340-APLICA-UPSERT-RTN.
036600     SET WKS-ENCONTRADA TO FALSE
036700     PERFORM 930-RECORRE-ATT-RTN VARYING IDX-ATT FROM 1 BY 1
036800             UNTIL IDX-ATT > WKS-ATT-CONT
036900     IF WKS-SI-ENCONTRADA
037000        ADD 1 TO WKS-MARCAS-ACTUALIZ
037100     ELSE
037200        ADD 1 TO WKS-ATT-CONT
037300        MOVE ATC-STUDENT-ID TO WKS-ATT-STUDENT-ID(WKS-ATT-CONT)
037400        MOVE ATC-COURSE-ID  TO WKS-ATT-COURSE-ID(WKS-ATT-CONT)
037500        MOVE ATC-DATE       TO WKS-ATT-DATE(WKS-ATT-CONT)
037600        MOVE ATC-STATUS     TO WKS-ATT-STATUS(WKS-ATT-CONT)
037700        ADD 1 TO WKS-MARCAS-CREADAS
037800     END-IF.
037900
038000******************************************************************
038100*    400-REESCRIBE-ATTTRAN : VUELCA LA COPIA DE TRABAJO (YA CON *
038200*    LAS ACTUALIZACIONES E INSERCIONES APLICADAS) DE REGRESO AL  *
038300*    ARCHIVO DE ASISTENCIA, EN MODO SALIDA.                      *
038400******************************************************************
038500 400-REESCRIBE-ATTTRAN SECTION.
038600     OPEN OUTPUT ATTTRAN
038700     PERFORM 935-RECORRE-ATT-RTN VARYING IDX-ATT FROM 1 BY 1
038800             UNTIL IDX-ATT > WKS-ATT-CONT
038900     CLOSE ATTTRAN.
039000 400-REESCRIBE-ATTTRAN-E.
039100     EXIT.
039200
039300******************************************************************
039400*    900-ESTADISTICAS : DEJA EN CONSOLA LAS CIFRAS DE CONTROL DE *
039500*    LA CORRIDA PARA QUE OPERACIONES PUEDA CONFIRMAR EL VOLUMEN  *
039600*    PROCESADO.                                                  *
039700******************************************************************
039800 900-ESTADISTICAS SECTION.
039900     DISPLAY "EDU40008 - SINCRONIZACION DE ASISTENCIA - ESTADIST."
040000             UPON CONSOLE
040100     DISPLAY "CANDIDATAS LEIDAS     : " WKS-CAND-LEIDAS
040200             UPON CONSOLE
040300     DISPLAY "MARCAS CREADAS        : " WKS-MARCAS-CREADAS
040400             UPON CONSOLE
040500     DISPLAY "MARCAS ACTUALIZADAS   : " WKS-MARCAS-ACTUALIZ
040600             UPON CONSOLE
040700     DISPLAY "MARCAS OMITIDAS       : " WKS-MARCAS-OMITIDAS
040800             UPON CONSOLE
040900     DISPLAY "MARCAS RECHAZADAS     : " WKS-MARCAS-RECHAZADAS
041000             UPON CONSOLE.
041100 900-ESTADISTICAS-E.
041200     EXIT.
041300
041400******************************************************************
041500*    910-RECORRE-EOF-RTN. : CARGA CADA MARCA YA EXISTENTE DE     *
041600*    ATTTRAN A LA COPIA DE TRABAJO EN MEMORIA.                   *
041700******************************************************************
041800 910-RECORRE-EOF-RTN.
041900           ADD 1 TO WKS-ATT-CONT
042000           MOVE ATT-STUDENT-ID TO WKS-ATT-STUDENT-ID(WKS-ATT-CONT)
042100           MOVE ATT-COURSE-ID  TO WKS-ATT-COURSE-ID(WKS-ATT-CONT)
042200           MOVE ATT-DATE       TO WKS-ATT-DATE(WKS-ATT-CONT)
042300           MOVE ATT-STATUS     TO WKS-ATT-STATUS(WKS-ATT-CONT)
042400           READ ATTTRAN
042500               AT END SET WKS-FIN-ARCHIVO TO TRUE
042600           END-READ.
042700
042800******************************************************************
042900*    915-RECORRE-EOF-RTN. : LEE CADA MARCA CANDIDATA Y LA SOMETE *
043000*    A LAS VALIDACIONES DE ESTADO, ALUMNO E INSCRIPCION ANTES DE *
043100*    APLICAR EL UPSERT.                                          *
043200******************************************************************
043300 915-RECORRE-EOF-RTN.
043400        ADD 1 TO WKS-CAND-LEIDAS
043500        PERFORM 310-VALIDA-ESTADO-RTN
043600        IF WKS-ES-ESTADO-VALIDO
043700           PERFORM 320-VALIDA-ALUMNO-RTN
043800           IF WKS-ES-ALUMNO-VALIDO
043900              PERFORM 330-VALIDA-INSCRITO-RTN
044000              IF WKS-SI-ESTA-INSCRITO
044100                 PERFORM 340-APLICA-UPSERT-RTN
044200              ELSE
044300                 ADD 1 TO WKS-MARCAS-RECHAZADAS
044400                 DISPLAY "EDU40008 - MARCA RECHAZADA - ALUMNO "
044500                         ATC-STUDENT-ID " NO INSCRITO EN CURSO "
044600                         ATC-COURSE-ID UPON CONSOLE
044700              END-IF
044800           ELSE
044900              ADD 1 TO WKS-MARCAS-RECHAZADAS
045000              DISPLAY "EDU40008 - MARCA RECHAZADA - ALUMNO "
045100                      ATC-STUDENT-ID " NO ES VALIDO" UPON CONSOLE
045200           END-IF
045300        ELSE
045400           ADD 1 TO WKS-MARCAS-OMITIDAS
045500           DISPLAY "EDU40008 - MARCA OMITIDA - ESTADO INVALIDO "
045600                   ATC-STATUS UPON CONSOLE
045700        END-IF
045800        READ ATTCAND
045900            AT END SET WKS-FIN-ARCHIVO TO TRUE
046000        END-READ.
046100
046200******************************************************************
046300*    920-RECORRE-USR-RTN. : BUSCA AL ALUMNO DE LA MARCA EN LA    *
046400*    TABLA DE USUARIOS Y CONFIRMA SU ROL.                        *
046500******************************************************************
046600 920-RECORRE-USR-RTN.
046700        IF WKS-USR-ID(IDX-USR) = ATC-STUDENT-ID AND
046800           WKS-USR-ES-ESTUDIANTE(IDX-USR)
046900           SET WKS-ES-ALUMNO-VALIDO TO TRUE
047000        END-IF.
047100
047200******************************************************************
047300*    925-RECORRE-INSC-RTN. : BUSCA LA PAREJA (ALUMNO, CURSO) DE  *
047400*    LA MARCA EN LA TABLA DE INSCRITOS.                          *
047500******************************************************************
047600 925-RECORRE-INSC-RTN.
047700        IF WKS-INSC-STUDENT-ID(IDX-INSC) = ATC-STUDENT-ID AND
047800           WKS-INSC-COURSE-ID(IDX-INSC)  = ATC-COURSE-ID
047900           SET WKS-SI-ESTA-INSCRITO TO TRUE
048000        END-IF.
048100
048200******************************************************************
048300*    930-RECORRE-ATT-RTN. : BUSCA LA MARCA (ALUMNO, CURSO, FECHA)*
048400*    EN LA COPIA DE TRABAJO PARA DECIDIR SI ACTUALIZA O INSERTA. *
048500******************************************************************
048600 930-RECORRE-ATT-RTN.
048700        IF WKS-ATT-STUDENT-ID(IDX-ATT) = ATC-STUDENT-ID AND
048800           WKS-ATT-COURSE-ID(IDX-ATT)  = ATC-COURSE-ID AND
048900           WKS-ATT-DATE(IDX-ATT)       = ATC-DATE
049000           MOVE ATC-STATUS TO WKS-ATT-STATUS(IDX-ATT)
049100           SET WKS-SI-ENCONTRADA TO TRUE
049200        END-IF.
049300
049400******************************************************************
049500*    935-RECORRE-ATT-RTN. : ESCRIBE CADA RENGLON DE LA COPIA DE  *
049600*    TRABAJO DE VUELTA AL ARCHIVO DE ASISTENCIA.                 *
049700******************************************************************
049800 935-RECORRE-ATT-RTN.
049900        MOVE WKS-ATT-STUDENT-ID(IDX-ATT) TO ATT-STUDENT-ID
050000        MOVE WKS-ATT-COURSE-ID(IDX-ATT)  TO ATT-COURSE-ID
050100        MOVE WKS-ATT-DATE(IDX-ATT)       TO ATT-DATE
050200        MOVE WKS-ATT-STATUS(IDX-ATT)     TO ATT-STATUS
050300        WRITE REG-ATTTRAN.
