000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA         : 16/07/1984                                    *
000400* PROGRAMADOR   : R. FIGUEROA MORALES                           *
000500* APLICACION    : EDUCACION - EVALUACION DE RESULTADOS           *
000600* PROGRAMA      : EDU40005                                       *
000700* TIPO          : BATCH                                         *
000800* DESCRIPCION   : EMITE EL LISTADO DE AUDITORIA DE NOTAS A UNA   *
000900*                 FECHA/HORA DE CORTE (SNAPSHOT), CON FILTROS    *
001000*                 OPCIONALES DE CURSO Y RANGO DE FECHAS, Y DEJA  *
001100*                 CONSTANCIA DE LA CORRIDA EN LA BITACORA DE     *
001200*                 AUDITORIA (AUDITLOG). SOLO EL JEFE DE          *
001300*                 DEPARTAMENTO PUEDE SOLICITAR ESTE LISTADO.     *
001400* ARCHIVOS      : USRMAST(E) CRSMAST(E) LRNMAST(E) GRDTRAN(E)    *
001500*                 AUDLOG(S) REPORTE(S) WORKFILE(CLASIFICACION)   *
001600* ACCION (ES)   : VALIDACION, FILTRO DE CORTE, CLASIFICACION,    *
001700*                 IMPRESION, BITACORA                            *
001800* PROGRAMA(S)   : NINGUNO (NO INVOCA SUBPROGRAMAS)               *
001900* INSTALADO     : 20/07/1984                                     *
002000******************************************************************
002100*                   B I T A C O R A   D E   C A M B I O S        *
002200******************************************************************
002300* FECHA      PROGR. TICKET      DESCRIPCION                     *
002400* ---------- ------ ----------- -------------------------------- *
002500* 16/07/1984 RFM    EDU-0145    VERSION ORIGINAL: LISTADO DE     *EDU0145
002600*                               NOTAS A LA FECHA DE CORTE.       *
002700* 03/12/1986 SAG    EDU-0198    SE AGREGA LA VALIDACION DE QUE   *EDU0198
002800*                               EL SOLICITANTE SEA JEFE DE       *
002900*                               DEPARTAMENTO; SE RECHAZA Y SE    *
003000*                               DETIENE LA CORRIDA SI NO LO ES.  *
003100* 22/06/1990 LCT    EDU-0261    SE AGREGA EL FILTRO OPCIONAL DE  *EDU0261
003200*                               CURSO Y EL RANGO OPCIONAL DE     *
003300*                               FECHAS DE CREACION DE LA NOTA.   *
003400* 14/11/1995 LCT    EDU-0356    SE ESTANDARIZA EL ENCABEZADO DE  *EDU0356
003500*                               REPORTE CON LA RUTINA DE FECHA   *
003600*                               DEL SISTEMA (ACCEPT FROM DATE).  *
003700* 09/02/1999 SAG    EDU-0414    REVISION DE FIN DE SIGLO (Y2K):  *EDU0414
003800*                               EL TIMESTAMP DE CORTE YA VIENE   *
003900*                               DE 14 POSICIONES (CCYYMMDDHHMMSS)*
004000*                               DESDE SU CREACION, NO REQUIERE   *
004100*                               CAMBIO.                          *
004200* 07/08/2003 RFM    EDU-0489    SE AGREGA LA BITACORA DE         *EDU0489
004300*                               AUDITORIA (AUDLOG): SE ESCRIBE   *
004400*                               UN RENGLON POR CADA CORRIDA DE   *
004500*                               ESTE LISTADO.                    *
004600* 18/03/2004 SAG    EDU-0491    SE AGREGA VERIFICACION DE        *EDU0491
004700*                               APERTURA DE USRMAST, CRSMAST Y   *
004800*                               GRDTRAN ANTES DE CORRER EL       *
004900*                               PROCESO; SI ALGUNO NO ABRE SE    *
005000*                               ABANDONA CON MENSAJE EN CONSOLA. *
005100* 11/09/2008 LCT    EDU-0521    SE ABRE LRNMAST Y SE CARGA EN    *EDU0521
005200*                               TABLA PARA QUE LA COLUMNA LOGRO  *
005300*                               DEL DETALLE IMPRIMA EL CODIGO DE *
005400*                               LRN-CODE; ANTES IMPRIMIA EL ID   *
005500*                               NUMERICO DE GRDTRAN TAL CUAL. SE *
005600*                               AGREGA LRNMAST A LA VERIFICACION *
005700*                               DE APERTURA DE MAESTROS.         *
005800******************************************************************
005900 PROGRAM-ID.                EDU40005.
006000 AUTHOR.                    R. FIGUEROA MORALES.
006100 INSTALLATION.           BANCO INDUSTRIAL, S.A. - DEPTO EDUCACION.
006200 DATE-WRITTEN.               16/07/1984.
006300 DATE-COMPILED.
006400 SECURITY.              USO INTERNO DEL DEPARTAMENTO DE EDUCACION.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.            IBM-370.
006900 OBJECT-COMPUTER.            IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT USRMAST        ASSIGN TO USRMAST
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-USRMAST.
007800     SELECT CRSMAST        ASSIGN TO CRSMAST
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS FS-CRSMAST.
008100     SELECT LRNMAST        ASSIGN TO LRNMAST
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS FS-LRNMAST.
008400     SELECT GRDTRAN        ASSIGN TO GRDTRAN
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS FS-GRDTRAN.
008700     SELECT AUDLOG         ASSIGN TO AUDLOG
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS FS-AUDLOG.
009000     SELECT REPORTE        ASSIGN TO REPORTE
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS FS-REPORTE.
009300     SELECT WORKFILE       ASSIGN TO WORKFILE
009400            FILE STATUS IS FS-WORKFILE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  USRMAST
009900     LABEL RECORDS ARE STANDARD.
010000     COPY USRMAST.
010100
010200 FD  CRSMAST
010300     LABEL RECORDS ARE STANDARD.
010400     COPY CRSMAST.
010500
010600 FD  LRNMAST
010700     LABEL RECORDS ARE STANDARD.
010800     COPY LRNMAST.
010900
011000 FD  GRDTRAN
011100     LABEL RECORDS ARE STANDARD.
011200     COPY GRDTRAN.
011300
011400 FD  AUDLOG
011500     LABEL RECORDS ARE STANDARD.
011600     COPY AUDLOG.
011700
011800 FD  REPORTE
011900     LABEL RECORDS ARE STANDARD.
012000 01  REG-REPORTE                  PIC X(132).
012100
012200 SD  WORKFILE.
012300 01  REG-WORKFILE.
012400     02  WRK-CRS-CODE             PIC X(20).
012500     02  WRK-USERNAME             PIC X(20).
012600     02  WRK-LO-CODE              PIC X(20).
012700     02  WRK-SCORE                PIC 9(03).
012800     02  FILLER                   PIC X(05)  VALUE SPACES.
012900
013000 WORKING-STORAGE SECTION.
013100     COPY FSEWORK.
013200 77  WKS-ARCHIVO-OK              PIC X(01)  VALUE "S".
013300     88  WKS-ARCHIVOS-ABRIERON           VALUE "S".
013400     88  WKS-ARCHIVOS-FALLARON           VALUE "N".
013500
013600 01  WKS-CONTADORES.
013700     02  WKS-USR-CONT             PIC S9(5)  COMP  VALUE ZERO.
013800     02  WKS-CRS-CONT             PIC S9(5)  COMP  VALUE ZERO.
013900     02  WKS-LRN-CONT             PIC S9(5)  COMP  VALUE ZERO.
014000     02  WKS-GRD-LEIDOS           PIC S9(6)  COMP  VALUE ZERO.
014100     02  WKS-GRD-INCLUIDOS        PIC S9(6)  COMP  VALUE ZERO.
014200     02  WKS-EOF-SW               PIC X(01)  VALUE "N".
014300         88  WKS-FIN-ARCHIVO              VALUE "S".
014400     02  FILLER                   PIC X(02)  VALUE SPACES.
014500
014600 01  WKS-TABLA-USR.
014700     02  WKS-USR-ROW OCCURS 1 TO 500 TIMES
014800             DEPENDING ON WKS-USR-CONT
014900             INDEXED BY IDX-USR.
015000         03  WKS-USR-ID           PIC 9(06).
015100         03  WKS-USR-USERNAME     PIC X(20).
015200         03  WKS-USR-ROL          PIC X(15).
015300             88  WKS-USR-ES-JEFE         VALUE "DEPT-HEAD      ".
015400
015500 01  WKS-TABLA-CRS.
015600     02  WKS-CRS-ROW OCCURS 1 TO 200 TIMES
015700             DEPENDING ON WKS-CRS-CONT
015800             INDEXED BY IDX-CRS.
015900         03  WKS-CRS-ID           PIC 9(06).
016000         03  WKS-CRS-CODE         PIC X(20).
016100
016200 01  WKS-TABLA-LRN.
016300     02  WKS-LRN-ROW OCCURS 1 TO 2000 TIMES
016400             DEPENDING ON WKS-LRN-CONT
016500             INDEXED BY IDX-LRN.
016600         03  WKS-LRN-ID           PIC 9(06).
016700         03  WKS-LRN-CODE         PIC X(20).
016800
016900******************************************************************
017000*    TARJETA DE CONTROL DE LA CORRIDA, LEIDA DE LA CONSOLA AL    *
017100*    INICIO DEL PROGRAMA - SOLICITANTE, FECHA/HORA DE CORTE,     *
017200*    FILTRO OPCIONAL DE CURSO Y RANGO OPCIONAL DE FECHAS.        *
017300******************************************************************
017400 01  WKS-TARJETA-CONTROL          PIC X(80).
017500 01  WKS-TARJETA-R REDEFINES WKS-TARJETA-CONTROL.
017600     02  TC-SOLICITANTE-ID        PIC 9(06).
017700     02  TC-SNAPSHOT-TS           PIC 9(14).
017800     02  TC-CURSO-FILTRO          PIC 9(06).
017900     02  TC-FECHA-DESDE           PIC 9(08).
018000     02  TC-FECHA-HASTA           PIC 9(08).
018100     02  FILLER                   PIC X(38).
018200
018300 01  WKS-AREA-VALIDA.
018400     02  WKS-SOLICITANTE-VALIDO   PIC X(01)  VALUE "N".
018500         88  WKS-SOLIC-ES-VALIDO         VALUE "S".
018600     02  WKS-FECHA-ACTUAL-R.
018700         03  WKS-FECHA-HOY        PIC 9(08).
018800         03  WKS-HORA-HOY         PIC 9(06).
018900     02  WKS-SNAPSHOT-EFECTIVO    PIC 9(14).
019000     02  WKS-SNAPSHOT-EFECTIVO-R REDEFINES WKS-SNAPSHOT-EFECTIVO.
019100         03  WKS-SNE-FECHA        PIC 9(08).
019200         03  WKS-SNE-HORA         PIC 9(06).
019300     02  FILLER                   PIC X(01)  VALUE SPACE.
019400
019500 01  WKS-AREA-CALCULO.
019600     02  WKS-SUMA-SCORE           PIC S9(9)  COMP  VALUE ZERO.
019700     02  WKS-SUMA-SCORE-R REDEFINES WKS-SUMA-SCORE
019800                                  PIC S9(9)  COMP.
019900     02  WKS-PROM-SCORE           PIC S9(3)V99  COMP-3 VALUE ZERO.
020000     02  FILLER                   PIC X(01)  VALUE SPACE.
020100
020200 01  WKS-CURSOS-DISTINTOS.
020300     02  WKS-CD-ROW OCCURS 1 TO 200 TIMES
020400             DEPENDING ON WKS-CD-CONT
020500             INDEXED BY IDX-CD.
020600         03  WKS-CD-CODE          PIC X(20).
020700 01  WKS-CD-CONT                  PIC S9(5)  COMP  VALUE ZERO.
020800
020900 01  WKS-ALUMNOS-DISTINTOS.
021000     02  WKS-AD-ROW OCCURS 1 TO 500 TIMES
021100             DEPENDING ON WKS-AD-CONT
021200             INDEXED BY IDX-AD.
021300         03  WKS-AD-USERNAME      PIC X(20).
021400 01  WKS-AD-CONT                  PIC S9(5)  COMP  VALUE ZERO.
021500
021600 01  WKS-LIN-TITULO.
021700     02  FILLER                   PIC X(01)  VALUE "1".
021800     02  FILLER                   PIC X(48)  VALUE
021900         "DEPTO DE EDUCACION - AUDITORIA DE NOTAS".
022000     02  FILLER                   PIC X(83)  VALUE SPACES.
022100
022200 01  WKS-LIN-SUBT-6.
022300     02  FILLER                   PIC X(01)  VALUE SPACE.
022400     02  FILLER                   PIC X(20)  VALUE
022500         "SECCION 6 - CORTE: ".
022600     02  SUBT6-SNAPSHOT           PIC 9(14).
022700     02  FILLER                   PIC X(97)  VALUE SPACES.
022800
022900 01  WKS-LIN-ENC-6.
023000     02  FILLER                   PIC X(01)  VALUE SPACE.
023100     02  FILLER                   PIC X(20)  VALUE "CURSO".
023200     02  FILLER                   PIC X(20)  VALUE "ALUMNO".
023300     02  FILLER                   PIC X(20)  VALUE "LOGRO".
023400     02  FILLER                   PIC X(08)  VALUE "NOTA".
023500     02  FILLER                   PIC X(63)  VALUE SPACES.
023600
023700 01  WKS-LIN-DET-6.
023800     02  FILLER                   PIC X(01)  VALUE SPACE.
023900     02  DET6-CRS-CODE            PIC X(20).
024000     02  DET6-USERNAME            PIC X(20).
024100     02  DET6-LO-CODE             PIC X(20).
024200     02  DET6-SCORE               PIC ZZ9.
024300     02  FILLER                   PIC X(68)  VALUE SPACES.
024400
024500 01  WKS-LIN-RESUMEN-6.
024600     02  FILLER                   PIC X(01)  VALUE SPACE.
024700     02  FILLER                   PIC X(12)  VALUE "TOTAL NOTAS:".
024800     02  RES6-TOTAL-NOTAS         PIC ZZZ,ZZ9.
024900     02  FILLER                   PIC X(03)  VALUE SPACES.
025000     02  FILLER             PIC X(18)  VALUE "ALUMNOS DISTINTOS:".
025100     02  RES6-ALUMNOS             PIC ZZ9.
025200     02  FILLER                   PIC X(03)  VALUE SPACES.
025300     02  FILLER              PIC X(18)  VALUE "CURSOS DISTINTOS:".
025400     02  RES6-CURSOS              PIC ZZ9.
025500     02  FILLER                   PIC X(03)  VALUE SPACES.
025600     02  FILLER                   PIC X(09)  VALUE "PROMEDIO:".
025700     02  RES6-PROMEDIO            PIC ZZ9.99.
025800     02  FILLER                   PIC X(46)  VALUE SPACES.
025900
026000 PROCEDURE DIVISION.
026100
026200******************************************************************
026300*    100-PRINCIPAL : PARRAFO RECTOR. ABRE LOS ARCHIVOS, VALIDA AL*
026400*    SOLICITANTE, CARGA LAS TABLAS, DETERMINA EL CORTE, ORDENA Y *
026500*    EMITE EL LISTADO DE AUDITORIA DE NOTAS, Y DEJA CONSTANCIA EN*
026600*    LA BITACORA ANTES DE CERRAR.                                *
026700******************************************************************
026800 100-PRINCIPAL SECTION.
026900     PERFORM 110-APERTURA-ARCHIVOS
027000     PERFORM 115-VERIFICA-APERTURA THRU 115-VERIFICA-APERTURA-E
027100     IF WKS-ARCHIVOS-ABRIERON
027200        ACCEPT WKS-TARJETA-CONTROL FROM CONSOLE
027300        PERFORM 120-VALIDA-SOLICITANTE
027400        IF WKS-SOLIC-ES-VALIDO
027500           PERFORM 200-CARGA-TABLAS
027600           PERFORM 300-DETERMINA-SNAPSHOT
027700           PERFORM 500-IMPRIME-LISTADO
027800           PERFORM 600-ESCRIBE-BITACORA
027900        END-IF
028000        PERFORM 900-ESTADISTICAS
028100     ELSE
028200        DISPLAY "EDU40005 - PROCESO ABORTADO, ARCHIVOS NO DISPON."
028300                UPON CONSOLE
028400     END-IF
028500     PERFORM 190-CIERRE-ARCHIVOS
028600     STOP RUN.
028700 100-PRINCIPAL-E.
028800     EXIT.
028900
029000******************************************************************
029100*    110-APERTURA-ARCHIVOS : ABRE LOS TRES MAESTROS EN ENTRADA Y *
029200*    LA BITACORA Y EL REPORTE EN EXTENSION; SI ALGUNO DE ESTOS   *
029300*    DOS NO EXISTE TODAVIA (FS=35) LO CREA DE PRIMERA VEZ.       *
029400*    GRDTRAN SE ABRE MAS ADELANTE COMO INPUT PROCEDURE DEL SORT. *
029500******************************************************************
029600 110-APERTURA-ARCHIVOS SECTION.
029700     OPEN INPUT  USRMAST
029800          INPUT  CRSMAST
029900          INPUT  LRNMAST
030000          INPUT  GRDTRAN
030100          EXTEND AUDLOG
030200          EXTEND REPORTE
030300     IF FS-AUDLOG = "35"
030400        CLOSE AUDLOG
030500        OPEN OUTPUT AUDLOG
030600     END-IF
030700     IF FS-REPORTE = "35"
030800        CLOSE REPORTE
030900        OPEN OUTPUT REPORTE
031000     END-IF.
031100 110-APERTURA-ARCHIVOS-E.
031200     EXIT.
031300
031400******************************************************************
031500*    115-VERIFICA-APERTURA : CONFIRMA QUE LOS MAESTROS DE        *
031600*    ENTRADA SE HAYAN ABIERTO CORRECTAMENTE ANTES DE SEGUIR CON  *
031700*    EL PROCESO; SI ALGUNO FALLA, SE ABANDONA EL RESTO DE LA     *
031800*    VERIFICACION Y SE MARCA EL PROCESO COMO FALLIDO.            *
031900******************************************************************
032000 115-VERIFICA-APERTURA.
032100     SET WKS-ARCHIVOS-ABRIERON TO TRUE
032200     IF FS-USRMAST NOT = ZEROS
032300        DISPLAY "EDU40005 - ERROR AL ABRIR USRMAST, FS="
032400                FS-USRMAST UPON CONSOLE
032500        SET WKS-ARCHIVOS-FALLARON TO TRUE
032600        GO TO 115-VERIFICA-APERTURA-E
032700     END-IF
032800     IF FS-CRSMAST NOT = ZEROS
032900        DISPLAY "EDU40005 - ERROR AL ABRIR CRSMAST, FS="
033000                FS-CRSMAST UPON CONSOLE
033100        SET WKS-ARCHIVOS-FALLARON TO TRUE
033200        GO TO 115-VERIFICA-APERTURA-E
033300     END-IF
033400     IF FS-LRNMAST NOT = ZEROS
033500        DISPLAY "EDU40005 - ERROR AL ABRIR LRNMAST, FS="
033600                FS-LRNMAST UPON CONSOLE
033700        SET WKS-ARCHIVOS-FALLARON TO TRUE
033800        GO TO 115-VERIFICA-APERTURA-E
033900     END-IF
034000     IF FS-GRDTRAN NOT = ZEROS
034100        DISPLAY "EDU40005 - ERROR AL ABRIR GRDTRAN, FS="
034200                FS-GRDTRAN UPON CONSOLE
034300        SET WKS-ARCHIVOS-FALLARON TO TRUE
034400        GO TO 115-VERIFICA-APERTURA-E
034500     END-IF.
034600 115-VERIFICA-APERTURA-E.
034700     EXIT.
034800
034900******************************************************************
035000*    190-CIERRE-ARCHIVOS : CIERRA TODOS LOS ARCHIVOS DE LA       *
035100*    CORRIDA, SE HAYA PODIDO EMITIR EL LISTADO O NO.             *
035200******************************************************************
035300 190-CIERRE-ARCHIVOS SECTION.
035400     CLOSE USRMAST CRSMAST LRNMAST GRDTRAN AUDLOG REPORTE.
035500 190-CIERRE-ARCHIVOS-E.
035600     EXIT.
035700
035800******************************************************************
035900*    120-VALIDA-SOLICITANTE : EL LISTADO DE AUDITORIA SOLO PUEDE*
036000*    SER SOLICITADO POR UN USUARIO CON ROL DE JEFE DE           *
036100*    DEPARTAMENTO - CUALQUIER OTRO SOLICITANTE SE RECHAZA Y LA  *
036200*    CORRIDA TERMINA SIN EMITIR LISTADO NI BITACORA.             *
036300******************************************************************
036400 120-VALIDA-SOLICITANTE SECTION.
036500     MOVE "N" TO WKS-SOLICITANTE-VALIDO
036600     READ USRMAST
036700         AT END SET WKS-FIN-ARCHIVO TO TRUE
036800     END-READ
036900     PERFORM 910-RECORRE-EOF-RTN UNTIL WKS-FIN-ARCHIVO
037000     IF NOT WKS-SOLIC-ES-VALIDO
037100        DISPLAY "EDU40005 - SOLICITANTE NO ES JEFE DE DEPTO, "
037200                "SE RECHAZA LA CORRIDA" UPON CONSOLE
037300     END-IF
037400     CLOSE USRMAST
037500     OPEN INPUT USRMAST
037600     MOVE "N" TO WKS-EOF-SW.
037700 120-VALIDA-SOLICITANTE-E.
037800     EXIT.
037900
038000******************************************************************
038100*    200-CARGA-TABLAS : CARGA EN MEMORIA LOS TRES MAESTROS:      *
038200*    USUARIOS, CURSOS Y LOGROS, EN ESE ORDEN, PARA LOS CRUCES DEL*
038300*    PARRAFO 412.                                                *
038400******************************************************************
038500 200-CARGA-TABLAS SECTION.
038600     READ USRMAST
038700         AT END SET WKS-FIN-ARCHIVO TO TRUE
038800     END-READ
038900     PERFORM 210-CARGA-USRMAST-RTN UNTIL WKS-FIN-ARCHIVO
039000
039100     MOVE "N" TO WKS-EOF-SW
039200     READ CRSMAST
039300         AT END SET WKS-FIN-ARCHIVO TO TRUE
039400     END-READ
039500     PERFORM 220-CARGA-CRSMAST-RTN UNTIL WKS-FIN-ARCHIVO
039600
039700     MOVE "N" TO WKS-EOF-SW
039800     READ LRNMAST
039900         AT END SET WKS-FIN-ARCHIVO TO TRUE
040000     END-READ
040100     PERFORM 230-CARGA-LRNMAST-RTN UNTIL WKS-FIN-ARCHIVO.
040200 200-CARGA-TABLAS-E.
040300     EXIT.
040400
040500******************************************************************
040600*    210-CARGA-USRMAST-RTN. : AGREGA UN USUARIO A LA TABLA EN    *
040700*    MEMORIA.                                                    *
040800******************************************************************
040900 210-CARGA-USRMAST-RTN.
041000     ADD 1 TO WKS-USR-CONT
041100     MOVE USR-ID       TO WKS-USR-ID(WKS-USR-CONT)
041200     MOVE USR-USERNAME TO WKS-USR-USERNAME(WKS-USR-CONT)
041300     MOVE USR-ROLE     TO WKS-USR-ROL(WKS-USR-CONT)
041400     READ USRMAST
041500         AT END SET WKS-FIN-ARCHIVO TO TRUE
041600     END-READ.
041700
041800******************************************************************
041900*    220-CARGA-CRSMAST-RTN. : AGREGA UN CURSO A LA TABLA EN      *
042000*    MEMORIA.                                                    *
042100******************************************************************
042200 220-CARGA-CRSMAST-RTN.
042300     ADD 1 TO WKS-CRS-CONT
042400     MOVE CRS-ID   TO WKS-CRS-ID(WKS-CRS-CONT)
042500     MOVE CRS-CODE TO WKS-CRS-CODE(WKS-CRS-CONT)
042600     READ CRSMAST
042700         AT END SET WKS-FIN-ARCHIVO TO TRUE
042800     END-READ.
042900
043000******************************************************************
043100*    230-CARGA-LRNMAST-RTN. : AGREGA UN LOGRO A LA TABLA EN      *
043200*    MEMORIA (VER EDU-0521).                                     *
043300******************************************************************
043400 230-CARGA-LRNMAST-RTN.
043500     ADD 1 TO WKS-LRN-CONT
043600     MOVE LRN-ID   TO WKS-LRN-ID(WKS-LRN-CONT)
043700     MOVE LRN-CODE TO WKS-LRN-CODE(WKS-LRN-CONT)
043800     READ LRNMAST
043900         AT END SET WKS-FIN-ARCHIVO TO TRUE
044000     END-READ.
044100
044200******************************************************************
044300*    300-DETERMINA-SNAPSHOT : SI LA TARJETA DE CONTROL NO TRAE  *
044400*    FECHA/HORA DE CORTE (CEROS), SE USA LA FECHA/HORA ACTUAL   *
044500*    DEL SISTEMA COMO CORTE DE LA CORRIDA.                       *
044600******************************************************************
044700 300-DETERMINA-SNAPSHOT SECTION.
044800     IF TC-SNAPSHOT-TS = ZERO
044900        ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
045000        ACCEPT WKS-HORA-HOY  FROM TIME
045100        MOVE WKS-FECHA-HOY   TO WKS-SNE-FECHA
045200        MOVE WKS-HORA-HOY    TO WKS-SNE-HORA
045300     ELSE
045400        MOVE TC-SNAPSHOT-TS TO WKS-SNAPSHOT-EFECTIVO
045500     END-IF.
045600 300-DETERMINA-SNAPSHOT-E.
045700     EXIT.
045800
045900******************************************************************
046000*    410-SELECCIONA-NOTAS-RTN : RECORRE GRDTRAN, APLICA EL      *
046100*    FILTRO DE CORTE Y LOS FILTROS OPCIONALES DE CURSO Y        *
046200*    FECHAS, Y ENCAUZA LAS NOTAS QUE CALIFICAN HACIA EL         *
046300*    WORKFILE PARA SER ORDENADAS POR CODIGO DE CURSO / USUARIO  *
046400*    / CODIGO DE LOGRO (INPUT PROCEDURE DEL SORT EN 500).       *
046500******************************************************************
046600 410-SELECCIONA-NOTAS-RTN SECTION.
046700     MOVE "N" TO WKS-EOF-SW
046800     OPEN INPUT GRDTRAN
046900     READ GRDTRAN
047000         AT END SET WKS-FIN-ARCHIVO TO TRUE
047100     END-READ
047200     PERFORM 915-RECORRE-EOF-RTN UNTIL WKS-FIN-ARCHIVO
047300     CLOSE GRDTRAN.
047400 410-SELECCIONA-NOTAS-RTN-E.
047500     EXIT.
047600
047700******************************************************************
047800*    411-EVALUA-FILTROS-RTN. : APLICA EL FILTRO DE CORTE (SOLO   *
047900*    NOTAS CREADAS HASTA EL SNAPSHOT EFECTIVO) Y LOS FILTROS     *
048000*    OPCIONALES DE CURSO Y RANGO DE FECHAS DE LA TARJETA DE      *
048100*    CONTROL; LA NOTA QUE CALIFICA SE ENCAUZA AL WORKFILE DEL    *
048200*    SORT.                                                       *
048300******************************************************************
048400 411-EVALUA-FILTROS-RTN.
048500     IF GRD-CREATED-TS NOT > WKS-SNAPSHOT-EFECTIVO
048600        IF TC-CURSO-FILTRO = ZERO OR
048700           TC-CURSO-FILTRO = GRD-COURSE-ID
048800           IF (TC-FECHA-DESDE = ZERO AND TC-FECHA-HASTA = ZERO)
048900              OR (GRD-CREATED-TS(1:8) NOT < TC-FECHA-DESDE AND
049000                  GRD-CREATED-TS(1:8) NOT > TC-FECHA-HASTA)
049100              PERFORM 412-ARMA-RENGLON-RTN
049200              RELEASE REG-WORKFILE
049300           END-IF
049400        END-IF
049500     END-IF.
049600
049700******************************************************************
049800*    412-ARMA-RENGLON-RTN. : TRADUCE LOS ID DE LA NOTA EN TURNO  *
049900*    (CURSO, USUARIO, LOGRO) A SUS CODIGOS LEGIBLES PARA EL      *
050000*    RENGLON DEL WORKFILE (VER EDU-0521 PARA EL CODIGO DE LOGRO).*
050100******************************************************************
050200 412-ARMA-RENGLON-RTN.
050300     MOVE SPACES TO WRK-CRS-CODE WRK-USERNAME WRK-LO-CODE
050400     PERFORM 920-RECORRE-CRS-RTN VARYING IDX-CRS FROM 1 BY 1
050500             UNTIL IDX-CRS > WKS-CRS-CONT
050600     PERFORM 925-RECORRE-USR-RTN VARYING IDX-USR FROM 1 BY 1
050700             UNTIL IDX-USR > WKS-USR-CONT
050800     PERFORM 927-RECORRE-LRN-RTN VARYING IDX-LRN FROM 1 BY 1
050900             UNTIL IDX-LRN > WKS-LRN-CONT
051000     MOVE GRD-SCORE TO WRK-SCORE.
051100
051200******************************************************************
051300*    500-IMPRIME-LISTADO : ORDENA LAS NOTAS QUE CALIFICARON POR  *
051400*    CURSO/USUARIO/LOGRO Y EMITE EL LISTADO DE AUDITORIA CON SU  *
051500*    RESUMEN FINAL.                                              *
051600******************************************************************
051700 500-IMPRIME-LISTADO SECTION.
051800     MOVE ZERO TO WKS-GRD-INCLUIDOS WKS-SUMA-SCORE
051900                  WKS-CD-CONT WKS-AD-CONT
052000     WRITE REG-REPORTE FROM WKS-LIN-TITULO
052100     MOVE WKS-SNAPSHOT-EFECTIVO TO SUBT6-SNAPSHOT
052200     WRITE REG-REPORTE FROM WKS-LIN-SUBT-6
052300     WRITE REG-REPORTE FROM WKS-LIN-ENC-6
052400     SORT WORKFILE
052500         ON ASCENDING KEY WRK-CRS-CODE WRK-USERNAME WRK-LO-CODE
052600         INPUT PROCEDURE  410-SELECCIONA-NOTAS-RTN
052700         OUTPUT PROCEDURE 510-IMPRIME-SORTEADAS-RTN
052800     MOVE WKS-GRD-INCLUIDOS TO RES6-TOTAL-NOTAS
052900     MOVE WKS-AD-CONT       TO RES6-ALUMNOS
053000     MOVE WKS-CD-CONT       TO RES6-CURSOS
053100     IF WKS-GRD-INCLUIDOS > ZERO
053200        COMPUTE WKS-PROM-SCORE ROUNDED =
053300                WKS-SUMA-SCORE / WKS-GRD-INCLUIDOS
053400     ELSE
053500        MOVE ZERO TO WKS-PROM-SCORE
053600     END-IF
053700     MOVE WKS-PROM-SCORE TO RES6-PROMEDIO
053800     WRITE REG-REPORTE FROM WKS-LIN-RESUMEN-6.
053900 500-IMPRIME-LISTADO-E.
054000     EXIT.
054100
054200******************************************************************
054300*    510-IMPRIME-SORTEADAS-RTN : OUTPUT PROCEDURE DEL SORT -     *
054400*    RECIBE LAS NOTAS YA ORDENADAS Y LAS VA IMPRIMIENDO UNA POR  *
054500*    UNA.                                                        *
054600******************************************************************
054700 510-IMPRIME-SORTEADAS-RTN SECTION.
054800     MOVE "N" TO WKS-EOF-SW
054900     RETURN WORKFILE
055000         AT END SET WKS-FIN-ARCHIVO TO TRUE
055100     END-RETURN
055200     PERFORM 930-RECORRE-EOF-RTN UNTIL WKS-FIN-ARCHIVO.
055300 510-IMPRIME-SORTEADAS-RTN-E.
055400     EXIT.
055500
055600 511-IMPRIME-RENGLON-RTN.
055700     ADD 1 TO WKS-GRD-INCLUIDOS
055800     ADD WRK-SCORE TO WKS-SUMA-SCORE
055900     PERFORM 512-ACUMULA-DISTINTOS-RTN
056000     MOVE WRK-CRS-CODE TO DET6-CRS-CODE
056100     MOVE WRK-USERNAME TO DET6-USERNAME
056200     MOVE WRK-LO-CODE  TO DET6-LO-CODE
056300     MOVE WRK-SCORE    TO DET6-SCORE
056400     WRITE REG-REPORTE FROM WKS-LIN-DET-6.
056500
056600 512-ACUMULA-DISTINTOS-RTN.
056700     SET IDX-CD TO 1
056800     SEARCH WKS-CD-ROW
056900        AT END
057000           ADD 1 TO WKS-CD-CONT
057100           MOVE WRK-CRS-CODE TO WKS-CD-CODE(WKS-CD-CONT)
057200        WHEN WKS-CD-CODE(IDX-CD) = WRK-CRS-CODE
057300           CONTINUE
057400     END-SEARCH
057500     SET IDX-AD TO 1
057600     SEARCH WKS-AD-ROW
057700        AT END
057800           ADD 1 TO WKS-AD-CONT
057900           MOVE WRK-USERNAME TO WKS-AD-USERNAME(WKS-AD-CONT)
058000        WHEN WKS-AD-USERNAME(IDX-AD) = WRK-USERNAME
058100           CONTINUE
058200     END-SEARCH.
058300
058400******************************************************************
058500*    600-ESCRIBE-BITACORA : DEJA CONSTANCIA DE LA CORRIDA EN LA  *
058600*    BITACORA DE AUDITORIA - UN RENGLON POR CORRIDA.             *
058700******************************************************************
058800 600-ESCRIBE-BITACORA SECTION.
058900     MOVE TC-SOLICITANTE-ID       TO AUD-USER-ID
059000     MOVE WKS-SNAPSHOT-EFECTIVO    TO AUD-SNAPSHOT-TS
059100     MOVE "GRADE-AUDIT         "   TO AUD-REPORT-TYPE
059200     MOVE TC-CURSO-FILTRO          TO AUD-COURSE-FILTER
059300     MOVE WKS-GRD-INCLUIDOS        TO AUD-RECORD-COUNT
059400     WRITE REG-AUDLOG.
059500 600-ESCRIBE-BITACORA-E.
059600     EXIT.
059700
059800******************************************************************
059900*    900-ESTADISTICAS : DEJA EN CONSOLA LAS CIFRAS DE CONTROL DE *
060000*    LA CORRIDA PARA QUE OPERACIONES PUEDA CONFIRMAR EL VOLUMEN  *
060100*    PROCESADO.                                                  *
060200******************************************************************
060300 900-ESTADISTICAS SECTION.
060400     DISPLAY "EDU40005 - AUDITORIA DE NOTAS - ESTADISTICAS"
060500             UPON CONSOLE
060600     DISPLAY "SOLICITANTE VALIDO    : " WKS-SOLICITANTE-VALIDO
060700             UPON CONSOLE
060800     DISPLAY "NOTAS LEIDAS          : " WKS-GRD-LEIDOS
060900             UPON CONSOLE
061000     DISPLAY "NOTAS INCLUIDAS       : " WKS-GRD-INCLUIDOS
061100             UPON CONSOLE.
061200 900-ESTADISTICAS-E.
061300     EXIT.
061400
061500******************************************************************
061600*    910-RECORRE-EOF-RTN. : BUSCA AL SOLICITANTE EN USRMAST Y    *
061700*    CONFIRMA SI TIENE ROL DE JEFE DE DEPARTAMENTO (VER PARRAFO  *
061800*    120).                                                       *
061900******************************************************************
062000 910-RECORRE-EOF-RTN.
062100        IF USR-ID = TC-SOLICITANTE-ID
062200           IF USR-ES-JEFE-DEPTO
062300              MOVE "S" TO WKS-SOLICITANTE-VALIDO
062400           END-IF
062500        END-IF
062600        READ USRMAST
062700            AT END SET WKS-FIN-ARCHIVO TO TRUE
062800        END-READ.
062900
063000******************************************************************
063100*    915-RECORRE-EOF-RTN. : LEE CADA NOTA DE GRDTRAN Y LA SOMETE *
063200*    A LOS FILTROS DEL PARRAFO 411.                              *
063300******************************************************************
063400 915-RECORRE-EOF-RTN.
063500        ADD 1 TO WKS-GRD-LEIDOS
063600        PERFORM 411-EVALUA-FILTROS-RTN
063700        READ GRDTRAN
063800            AT END SET WKS-FIN-ARCHIVO TO TRUE
063900        END-READ.
064000
064100******************************************************************
064200*    920-RECORRE-CRS-RTN. : BUSCA EL CODIGO DE CURSO DE LA NOTA  *
064300*    EN TURNO.                                                   *
064400******************************************************************
064500 920-RECORRE-CRS-RTN.
064600        IF WKS-CRS-ID(IDX-CRS) = GRD-COURSE-ID
064700           MOVE WKS-CRS-CODE(IDX-CRS) TO WRK-CRS-CODE
064800        END-IF.
064900
065000******************************************************************
065100*    925-RECORRE-USR-RTN. : BUSCA EL NOMBRE DE USUARIO DEL ALUMNO*
065200*    DE LA NOTA EN TURNO.                                        *
065300******************************************************************
065400 925-RECORRE-USR-RTN.
065500        IF WKS-USR-ID(IDX-USR) = GRD-STUDENT-ID
065600           MOVE WKS-USR-USERNAME(IDX-USR) TO WRK-USERNAME
065700        END-IF.
065800
065900******************************************************************
066000*    927-RECORRE-LRN-RTN. : BUSCA EL CODIGO DE LOGRO DE LA NOTA  *
066100*    EN TURNO (VER EDU-0521 - ANTES SE USABA EL ID INTERNO SIN   *
066200*    TRADUCIR).                                                  *
066300******************************************************************
066400 927-RECORRE-LRN-RTN.
066500        IF WKS-LRN-ID(IDX-LRN) = GRD-LO-ID
066600           MOVE WKS-LRN-CODE(IDX-LRN) TO WRK-LO-CODE
066700        END-IF.
066800
066900******************************************************************
067000*    930-RECORRE-EOF-RTN. : RECIBE CADA NOTA YA ORDENADA DEL     *
067100*    WORKFILE Y LA IMPRIME, ACUMULANDO LOS DISTINTOS DE CURSO Y  *
067200*    DE ALUMNO.                                                  *
067300******************************************************************
067400 930-RECORRE-EOF-RTN.
067500        PERFORM 511-IMPRIME-RENGLON-RTN
067600        RETURN WORKFILE
067700            AT END SET WKS-FIN-ARCHIVO TO TRUE
067800        END-RETURN.
