000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA         : 30/07/1984                                    *
000400* PROGRAMADOR   : R. FIGUEROA MORALES                           *
000500* APLICACION    : EDUCACION - EVALUACION DE RESULTADOS           *
000600* PROGRAMA      : EDU40007                                       *
000700* TIPO          : BATCH                                         *
000800* DESCRIPCION   : VALIDA LAS NOTAS CANDIDATAS DIGITADAS POR LOS  *
000900*                 CATEDRATICOS DURANTE EL DIA (GRDCAND) CONTRA   *
001000*                 LAS CINCO REGLAS DEL DEPARTAMENTO; LAS QUE     *
001100*                 CALIFICAN SE AGREGAN AL ARCHIVO DE NOTAS       *
001200*                 (GRDTRAN) Y LAS QUE NO, SE RECHAZAN CON SU     *
001300*                 CODIGO DE MOTIVO.                              *
001400* ARCHIVOS      : USRMAST(E) CRSMAST(E) LRNMAST(E) GRDTRAN(E/S)  *
001500*                 GRDCAND(E)                                     *
001600* ACCION (ES)   : CARGA, VALIDACION, ACTUALIZACION, LISTADO DE   *
001700*                 RECHAZOS POR CONSOLA                           *
001800* PROGRAMA(S)   : NINGUNO (NO INVOCA SUBPROGRAMAS)               *
001900* INSTALADO     : 03/08/1984                                     *
002000******************************************************************
002100*                   B I T A C O R A   D E   C A M B I O S        *
002200******************************************************************
002300* FECHA      PROGR. TICKET      DESCRIPCION                     *
002400* ---------- ------ ----------- -------------------------------- *
002500* 30/07/1984 RFM    EDU-0151    VERSION ORIGINAL: VALIDACION DE  *EDU0151
002600*                               RANGO DE NOTA Y DUPLICADOS.      *
002700* 21/02/1987 SAG    EDU-0206    SE AGREGA LA VALIDACION DE QUE   *EDU0206
002800*                               EL LOGRO PERTENEZCA AL CURSO     *
002900*                               DIGITADO.                        *
003000* 11/08/1990 LCT    EDU-0271    SE AGREGA LA VALIDACION DE ROL   *EDU0271
003100*                               DE ALUMNO Y DE PROPIEDAD DEL     *
003200*                               CURSO POR EL CATEDRATICO QUE     *
003300*                               DIGITA LA NOTA.                  *
003400* 09/02/1999 SAG    EDU-0418    REVISION DE FIN DE SIGLO (Y2K):  *EDU0418
003500*                               EL TIMESTAMP DE CREACION YA VIENE*
003600*                               DE 14 POSICIONES, NO REQUIERE    *
003700*                               CAMBIO.                          *
003800* 17/03/2005 RFM    EDU-0503    SE AGREGA LA TABLA DE CODIGOS DE *EDU0503
003900*                               MOTIVO DE RECHAZO PARA EL        *
004000*                               LISTADO POR CONSOLA.             *
004100* 05/08/2005 SAG    EDU-0508    SE AGREGA VERIFICACION DE        *EDU0508
004200*                               APERTURA DE USRMAST, CRSMAST,    *
004300*                               LRNMAST Y GRDCAND ANTES DE       *
004400*                               CORRER EL PROCESO; SI ALGUNO NO  *
004500*                               ABRE SE ABANDONA CON MENSAJE EN  *
004600*                               CONSOLA.                         *
004700******************************************************************
004800 PROGRAM-ID.                EDU40007.
004900 AUTHOR.                    R. FIGUEROA MORALES.
005000 INSTALLATION.           BANCO INDUSTRIAL, S.A. - DEPTO EDUCACION.
005100 DATE-WRITTEN.               30/07/1984.
005200 DATE-COMPILED.
005300 SECURITY.              USO INTERNO DEL DEPARTAMENTO DE EDUCACION.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.            IBM-370.
005800 OBJECT-COMPUTER.            IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT USRMAST        ASSIGN TO USRMAST
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-USRMAST.
006700     SELECT CRSMAST        ASSIGN TO CRSMAST
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-CRSMAST.
007000     SELECT LRNMAST        ASSIGN TO LRNMAST
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-LRNMAST.
007300     SELECT GRDTRAN        ASSIGN TO GRDTRAN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-GRDTRAN.
007600     SELECT GRDCAND        ASSIGN TO GRDCAND
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-GRDCAND.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  USRMAST
008300     LABEL RECORDS ARE STANDARD.
008400     COPY USRMAST.
008500
008600 FD  CRSMAST
008700     LABEL RECORDS ARE STANDARD.
008800     COPY CRSMAST.
008900
009000 FD  LRNMAST
009100     LABEL RECORDS ARE STANDARD.
009200     COPY LRNMAST.
009300
009400 FD  GRDTRAN
009500     LABEL RECORDS ARE STANDARD.
009600     COPY GRDTRAN.
009700
009800 FD  GRDCAND
009900     LABEL RECORDS ARE STANDARD.
010000     COPY GRDCAND.
010100
010200 WORKING-STORAGE SECTION.
010300     COPY FSEWORK.
010400 77  WKS-ARCHIVO-OK              PIC X(01)  VALUE "S".
010500     88  WKS-ARCHIVOS-ABRIERON           VALUE "S".
010600     88  WKS-ARCHIVOS-FALLARON           VALUE "N".
010700 01  FS-GRDCAND                   PIC 9(02)  VALUE ZEROS.
010800
010900 01  WKS-CONTADORES.
011000     02  WKS-USR-CONT             PIC S9(5)  COMP  VALUE ZERO.
011100     02  WKS-CRS-CONT             PIC S9(5)  COMP  VALUE ZERO.
011200     02  WKS-LRN-CONT             PIC S9(5)  COMP  VALUE ZERO.
011300     02  WKS-GRD-CONT             PIC S9(6)  COMP  VALUE ZERO.
011400     02  WKS-CAND-LEIDAS          PIC S9(6)  COMP  VALUE ZERO.
011500     02  WKS-CAND-LEIDAS-R REDEFINES WKS-CAND-LEIDAS
011600                                  PIC S9(6)  COMP.
011700     02  WKS-CAND-ACEPTADAS       PIC S9(6)  COMP  VALUE ZERO.
011800     02  WKS-CAND-ACEPTADAS-R REDEFINES WKS-CAND-ACEPTADAS
011900                                  PIC S9(6)  COMP.
012000     02  WKS-CAND-RECHAZADAS      PIC S9(6)  COMP  VALUE ZERO.
012100     02  WKS-CAND-RECHAZADAS-R REDEFINES WKS-CAND-RECHAZADAS
012200                                  PIC S9(6)  COMP.
012300     02  WKS-EOF-SW               PIC X(01)  VALUE "N".
012400         88  WKS-FIN-ARCHIVO              VALUE "S".
012500     02  FILLER                   PIC X(01)  VALUE SPACE.
012600
012700 01  WKS-TABLA-USR.
012800     02  WKS-USR-ROW OCCURS 1 TO 500 TIMES
012900             DEPENDING ON WKS-USR-CONT
013000             INDEXED BY IDX-USR.
013100         03  WKS-USR-ID           PIC 9(06).
013200         03  WKS-USR-ROL          PIC X(15).
013300             88  WKS-USR-ES-ESTUDIANTE  VALUE "STUDENT        ".
013400
013500 01  WKS-TABLA-CRS.
013600     02  WKS-CRS-ROW OCCURS 1 TO 200 TIMES
013700             DEPENDING ON WKS-CRS-CONT
013800             INDEXED BY IDX-CRS.
013900         03  WKS-CRS-ID           PIC 9(06).
014000         03  WKS-CRS-INSTR-ID     PIC 9(06).
014100
014200 01  WKS-TABLA-LRN.
014300     02  WKS-LRN-ROW OCCURS 1 TO 2000 TIMES
014400             DEPENDING ON WKS-LRN-CONT
014500             INDEXED BY IDX-LRN.
014600         03  WKS-LRN-ID           PIC 9(06).
014700         03  WKS-LRN-COURSE-ID    PIC 9(06).
014800
014900******************************************************************
015000*    TABLA DE NOTAS YA EXISTENTES - SE CARGA DE GRDTRAN AL       *
015100*    INICIO Y SE LE VAN AGREGANDO LAS CANDIDATAS QUE SE ACEPTAN  *
015200*    EN ESTA MISMA CORRIDA, PARA QUE TAMBIEN SE DETECTEN         *
015300*    DUPLICADOS ENTRE CANDIDATAS DE LA MISMA CORRIDA.            *
015400******************************************************************
015500 01  WKS-TABLA-GRD.
015600     02  WKS-GRD-ROW OCCURS 1 TO 20500 TIMES
015700             DEPENDING ON WKS-GRD-CONT
015800             INDEXED BY IDX-GRD.
015900         03  WKS-GRD-STUDENT-ID   PIC 9(06).
016000         03  WKS-GRD-COURSE-ID    PIC 9(06).
016100         03  WKS-GRD-LO-ID        PIC 9(06).
016200
016300 01  WKS-TABLA-MOTIVOS.
016400*        CODIGOS DE MOTIVO DE RECHAZO, FIJOS, PARA EL LISTADO DE
016500*        RECHAZOS POR CONSOLA.
016600     02  FILLER  PIC X(28) VALUE "01NOTA FUERA DE RANGO 0-100".
016700     02  FILLER  PIC X(28) VALUE "02NOTA DUPLICADA PARA ESA LO".
016800     02  FILLER  PIC X(28) VALUE "03LOGRO NO ES DEL CURSO DADO".
016900     02  FILLER  PIC X(28) VALUE "04ALUMNO SIN ROL ESTUDIANTE".
017000     02  FILLER  PIC X(28) VALUE "05CURSO NO ES DEL CATEDRATIC".
017100 01  WKS-TABLA-MOTIVOS-R REDEFINES WKS-TABLA-MOTIVOS.
017200     02  WKS-MOTIVO-ROW OCCURS 5 TIMES INDEXED BY IDX-MOT.
017300         03  WKS-MOTIVO-COD       PIC X(02).
017400         03  WKS-MOTIVO-TXT       PIC X(26).
017500
017600 01  WKS-AREA-VALIDA.
017700     02  WKS-MOTIVO-RECHAZO       PIC X(02)  VALUE SPACES.
017800     02  WKS-GRADO-VALIDO         PIC X(01)  VALUE "S".
017900         88  WKS-ES-VALIDO                VALUE "S".
018000         88  WKS-NO-ES-VALIDO             VALUE "N".
018100     02  FILLER                   PIC X(01)  VALUE SPACE.
018200
018300 PROCEDURE DIVISION.
018400
018500******************************************************************
018600*    100-PRINCIPAL : PARRAFO RECTOR. ABRE LOS ARCHIVOS, VERIFICA *
018700*    LA APERTURA, CARGA LAS TABLAS, VALIDA LAS NOTAS CANDIDATAS  *
018800*    CONTRA LAS CINCO REGLAS DEL DEPARTAMENTO, Y CIERRA CON LAS  *
018900*    CIFRAS DE CONTROL.                                          *
019000******************************************************************
019100 100-PRINCIPAL SECTION.
019200     PERFORM 110-APERTURA-ARCHIVOS
019300     PERFORM 115-VERIFICA-APERTURA THRU 115-VERIFICA-APERTURA-E
019400     IF WKS-ARCHIVOS-ABRIERON
019500        PERFORM 200-CARGA-TABLAS
019600        PERFORM 300-VALIDA-CANDIDATAS
019700        PERFORM 900-ESTADISTICAS
019800     ELSE
019900        DISPLAY "EDU40007 - PROCESO ABORTADO, ARCHIVOS NO DISPON."
020000                UPON CONSOLE
020100     END-IF
020200     PERFORM 190-CIERRE-ARCHIVOS
020300     STOP RUN.
020400 100-PRINCIPAL-E.
020500     EXIT.
020600
020700******************************************************************
020800*    110-APERTURA-ARCHIVOS : ABRE LOS TRES MAESTROS Y LA         *
020900*    TRANSACCION DE CANDIDATAS EN ENTRADA; GRDTRAN SE ABRE APARTE*
021000*    EN EL PARRAFO 240 PORQUE SE USA PRIMERO EN ENTRADA Y LUEGO  *
021100*    EN ADICION.                                                 *
021200******************************************************************
021300 110-APERTURA-ARCHIVOS SECTION.
021400     OPEN INPUT  USRMAST
021500          INPUT  CRSMAST
021600          INPUT  LRNMAST
021700          INPUT  GRDCAND.
021800 110-APERTURA-ARCHIVOS-E.
021900     EXIT.
022000
022100******************************************************************
022200*    115-VERIFICA-APERTURA : CONFIRMA QUE LOS MAESTROS DE        *
022300*    ENTRADA SE HAYAN ABIERTO CORRECTAMENTE ANTES DE SEGUIR CON  *
022400*    EL PROCESO; SI ALGUNO FALLA, SE ABANDONA EL RESTO DE LA     *
022500*    VERIFICACION Y SE MARCA EL PROCESO COMO FALLIDO. GRDTRAN SE *
022600*    VERIFICA POR SEPARADO EN 240-CARGA-GRDTRAN-RTN, DONDE SE    *
022700*    ABRE.                                                      *
022800******************************************************************
022900 115-VERIFICA-APERTURA.
023000     SET WKS-ARCHIVOS-ABRIERON TO TRUE
023100     IF FS-USRMAST NOT = ZEROS
023200        DISPLAY "EDU40007 - ERROR AL ABRIR USRMAST, FS="
023300                FS-USRMAST UPON CONSOLE
023400        SET WKS-ARCHIVOS-FALLARON TO TRUE
023500        GO TO 115-VERIFICA-APERTURA-E
023600     END-IF
023700     IF FS-CRSMAST NOT = ZEROS
023800        DISPLAY "EDU40007 - ERROR AL ABRIR CRSMAST, FS="
023900                FS-CRSMAST UPON CONSOLE
024000        SET WKS-ARCHIVOS-FALLARON TO TRUE
024100        GO TO 115-VERIFICA-APERTURA-E
024200     END-IF
024300     IF FS-LRNMAST NOT = ZEROS
024400        DISPLAY "EDU40007 - ERROR AL ABRIR LRNMAST, FS="
024500                FS-LRNMAST UPON CONSOLE
024600        SET WKS-ARCHIVOS-FALLARON TO TRUE
024700        GO TO 115-VERIFICA-APERTURA-E
024800     END-IF
024900     IF FS-GRDCAND NOT = ZEROS
025000        DISPLAY "EDU40007 - ERROR AL ABRIR GRDCAND, FS="
025100                FS-GRDCAND UPON CONSOLE
025200        SET WKS-ARCHIVOS-FALLARON TO TRUE
025300        GO TO 115-VERIFICA-APERTURA-E
025400     END-IF.
025500 115-VERIFICA-APERTURA-E.
025600     EXIT.
025700
025800******************************************************************
025900*    190-CIERRE-ARCHIVOS : CIERRA TODOS LOS ARCHIVOS DE LA       *
026000*    CORRIDA, SE HAYA PODIDO VALIDAR EL LOTE O NO.               *
026100******************************************************************
026200 190-CIERRE-ARCHIVOS SECTION.
026300     CLOSE USRMAST CRSMAST LRNMAST GRDCAND
026400     CLOSE GRDTRAN.
026500 190-CIERRE-ARCHIVOS-E.
026600     EXIT.
026700
026800******************************************************************
026900*    200-CARGA-TABLAS : CARGA EN MEMORIA USUARIOS, CURSOS Y RA, Y*
027000*    LUEGO LAS NOTAS YA EXISTENTES DE GRDTRAN, PARA QUE LA       *
027100*    VALIDACION DE LA SECCION 3 NO VUELVA A TOCAR LOS MAESTROS.  *
027200******************************************************************
027300 200-CARGA-TABLAS SECTION.
027400     READ USRMAST
027500         AT END SET WKS-FIN-ARCHIVO TO TRUE
027600     END-READ
027700     PERFORM 210-CARGA-USRMAST-RTN UNTIL WKS-FIN-ARCHIVO
027800
027900     MOVE "N" TO WKS-EOF-SW
028000     READ CRSMAST
028100         AT END SET WKS-FIN-ARCHIVO TO TRUE
028200     END-READ
028300     PERFORM 220-CARGA-CRSMAST-RTN UNTIL WKS-FIN-ARCHIVO
028400
028500     MOVE "N" TO WKS-EOF-SW
028600     READ LRNMAST
028700         AT END SET WKS-FIN-ARCHIVO TO TRUE
028800     END-READ
028900     PERFORM 230-CARGA-LRNMAST-RTN UNTIL WKS-FIN-ARCHIVO
029000
029100     PERFORM 240-CARGA-GRDTRAN-RTN.
029200 200-CARGA-TABLAS-E.
029300     EXIT.
029400
029500******************************************************************
029600*    240-CARGA-GRDTRAN-RTN : GRDTRAN SE ABRE PRIMERO EN MODO     *
029700*    ENTRADA PARA CARGAR LAS NOTAS YA EXISTENTES (Y ASI PODER    *
029800*    DETECTAR DUPLICADOS); SE CIERRA Y SE VUELVE A ABRIR EN      *
029900*    ADICION (EXTEND) PARA RECIBIR LAS NOTAS QUE SE ACEPTEN EN   *
030000*    ESTA CORRIDA.                                               *
030100******************************************************************
030200 240-CARGA-GRDTRAN-RTN.
030300     MOVE "N" TO WKS-EOF-SW
030400     OPEN INPUT GRDTRAN
030500     READ GRDTRAN
030600         AT END SET WKS-FIN-ARCHIVO TO TRUE
030700     END-READ
030800     PERFORM 910-RECORRE-EOF-RTN UNTIL WKS-FIN-ARCHIVO
030900     CLOSE GRDTRAN
031000     OPEN EXTEND GRDTRAN
031100     IF FS-GRDTRAN = "35"
031200        CLOSE GRDTRAN
031300        OPEN OUTPUT GRDTRAN
031400     END-IF.
031500
031600******************************************************************
031700*    210-CARGA-USRMAST-RTN. : AGREGA UN USUARIO A LA TABLA EN    *
031800*    MEMORIA.                                                    *
031900******************************************************************
032000 210-CARGA-USRMAST-RTN.
032100     ADD 1 TO WKS-USR-CONT
032200     MOVE USR-ID   TO WKS-USR-ID(WKS-USR-CONT)
032300     MOVE USR-ROLE TO WKS-USR-ROL(WKS-USR-CONT)
032400     READ USRMAST
032500         AT END SET WKS-FIN-ARCHIVO TO TRUE
032600     END-READ.
032700
032800******************************************************************
032900*    220-CARGA-CRSMAST-RTN. : AGREGA UN CURSO A LA TABLA EN      *
033000*    MEMORIA.                                                    *
033100******************************************************************
033200 220-CARGA-CRSMAST-RTN.
033300     ADD 1 TO WKS-CRS-CONT
033400     MOVE CRS-ID       TO WKS-CRS-ID(WKS-CRS-CONT)
033500     MOVE CRS-INSTR-ID TO WKS-CRS-INSTR-ID(WKS-CRS-CONT)
033600     READ CRSMAST
033700         AT END SET WKS-FIN-ARCHIVO TO TRUE
033800     END-READ.
033900
034000******************************************************************
034100*    230-CARGA-LRNMAST-RTN. : AGREGA UN RA A LA TABLA EN MEMORIA.*
034200******************************************************************
034300 230-CARGA-LRNMAST-RTN.
034400     ADD 1 TO WKS-LRN-CONT
034500     MOVE LRN-ID        TO WKS-LRN-ID(WKS-LRN-CONT)
034600     MOVE LRN-COURSE-ID TO WKS-LRN-COURSE-ID(WKS-LRN-CONT)
034700     READ LRNMAST
034800         AT END SET WKS-FIN-ARCHIVO TO TRUE
034900     END-READ.
035000
035100******************************************************************
035200*    300-VALIDA-CANDIDATAS : RECORRE GRDCAND Y APLICA LAS CINCO  *
035300*    REGLAS DE VALIDACION DEL DEPARTAMENTO A CADA NOTA           *
035400*    CANDIDATA; LA ACEPTA (LA AGREGA A GRDTRAN) O LA RECHAZA     *
035500*    (LA ANUNCIA POR CONSOLA CON SU CODIGO DE MOTIVO).           *
035600******************************************************************
035700 300-VALIDA-CANDIDATAS SECTION.
035800     MOVE "N" TO WKS-EOF-SW
035900     READ GRDCAND
036000         AT END SET WKS-FIN-ARCHIVO TO TRUE
036100     END-READ
036200     PERFORM 915-RECORRE-EOF-RTN UNTIL WKS-FIN-ARCHIVO.
036300 300-VALIDA-CANDIDATAS-E.
036400     EXIT.
036500
036600******************************************************************
036700*    310-VALIDA-UNA-CANDIDATA-RTN : LAS CINCO REGLAS, EN ORDEN -*
036800*    LA PRIMERA QUE FALLE FIJA EL MOTIVO DE RECHAZO Y DETIENE    *
036900*    LA EVALUACION DE LAS REGLAS SIGUIENTES.                     *
037000******************************************************************
037100 310-VALIDA-UNA-CANDIDATA-RTN.
037200     SET WKS-ES-VALIDO TO TRUE
037300     MOVE SPACES TO WKS-MOTIVO-RECHAZO
037400     IF GCD-SCORE > 100
037500        SET WKS-NO-ES-VALIDO TO TRUE
037600        MOVE "01" TO WKS-MOTIVO-RECHAZO
037700     END-IF
037800     IF WKS-ES-VALIDO
037900        PERFORM 920-RECORRE-GRD-RTN VARYING IDX-GRD FROM 1 BY 1
038000                UNTIL IDX-GRD > WKS-GRD-CONT
038100     END-IF
038200     IF WKS-ES-VALIDO
038300        SET WKS-NO-ES-VALIDO TO TRUE
038400        PERFORM 925-RECORRE-LRN-RTN VARYING IDX-LRN FROM 1 BY 1
038500                UNTIL IDX-LRN > WKS-LRN-CONT
038600        IF WKS-NO-ES-VALIDO
038700           MOVE "03" TO WKS-MOTIVO-RECHAZO
038800        END-IF
038900     END-IF
039000     IF WKS-ES-VALIDO
039100        SET WKS-NO-ES-VALIDO TO TRUE
039200        PERFORM 930-RECORRE-USR-RTN VARYING IDX-USR FROM 1 BY 1
039300                UNTIL IDX-USR > WKS-USR-CONT
039400        IF WKS-NO-ES-VALIDO
039500           MOVE "04" TO WKS-MOTIVO-RECHAZO
039600        END-IF
039700     END-IF
039800     IF WKS-ES-VALIDO
039900        SET WKS-NO-ES-VALIDO TO TRUE
040000        PERFORM 935-RECORRE-CRS-RTN VARYING IDX-CRS FROM 1 BY 1
040100                UNTIL IDX-CRS > WKS-CRS-CONT
040200        IF WKS-NO-ES-VALIDO
040300           MOVE "05" TO WKS-MOTIVO-RECHAZO
040400        END-IF
040500     END-IF.
040600
040700 320-ACEPTA-CANDIDATA-RTN.
040800     ADD 1 TO WKS-CAND-ACEPTADAS
040900     MOVE GCD-STUDENT-ID TO GRD-STUDENT-ID
041000     MOVE GCD-COURSE-ID  TO GRD-COURSE-ID
041100     MOVE GCD-LO-ID      TO GRD-LO-ID
041200     MOVE GCD-SCORE      TO GRD-SCORE
041300     MOVE GCD-CREATED-TS TO GRD-CREATED-TS
041400     WRITE REG-GRDTRAN
041500     ADD 1 TO WKS-GRD-CONT
041600     MOVE GCD-STUDENT-ID TO WKS-GRD-STUDENT-ID(WKS-GRD-CONT)
041700     MOVE GCD-COURSE-ID  TO WKS-GRD-COURSE-ID(WKS-GRD-CONT)
041800     MOVE GCD-LO-ID      TO WKS-GRD-LO-ID(WKS-GRD-CONT).
041900
042000 330-RECHAZA-CANDIDATA-RTN.
042100     ADD 1 TO WKS-CAND-RECHAZADAS
042200     PERFORM 940-RECORRE-MOT-RTN VARYING IDX-MOT FROM 1 BY 1
042300             UNTIL IDX-MOT > 5.
042400
042500******************************************************************
042600*    900-ESTADISTICAS : DEJA EN CONSOLA LAS CIFRAS DE CONTROL DE *
042700*    LA CORRIDA PARA QUE OPERACIONES PUEDA CONFIRMAR EL VOLUMEN  *
042800*    PROCESADO.                                                  *
042900******************************************************************
043000 900-ESTADISTICAS SECTION.
043100     DISPLAY "EDU40007 - VALIDACION DE NOTAS - ESTADISTICAS"
043200             UPON CONSOLE
043300     DISPLAY "CANDIDATAS LEIDAS     : " WKS-CAND-LEIDAS
043400             UPON CONSOLE
043500     DISPLAY "CANDIDATAS ACEPTADAS  : " WKS-CAND-ACEPTADAS
043600             UPON CONSOLE
043700     DISPLAY "CANDIDATAS RECHAZADAS : " WKS-CAND-RECHAZADAS
043800             UPON CONSOLE.
043900 900-ESTADISTICAS-E.
044000     EXIT.
044100
044200******************************************************************
044300*    910-RECORRE-EOF-RTN. : CARGA LAS NOTAS YA EXISTENTES DE     *
044400*    GRDTRAN A LA TABLA EN MEMORIA, PARA LA REGLA 02 DE          *
044500*    DUPLICADOS.                                                 *
044600******************************************************************
044700 910-RECORRE-EOF-RTN.
044800        ADD 1 TO WKS-GRD-CONT
044900        MOVE GRD-STUDENT-ID TO WKS-GRD-STUDENT-ID(WKS-GRD-CONT)
045000        MOVE GRD-COURSE-ID  TO WKS-GRD-COURSE-ID(WKS-GRD-CONT)
045100        MOVE GRD-LO-ID      TO WKS-GRD-LO-ID(WKS-GRD-CONT)
045200        READ GRDTRAN
045300            AT END SET WKS-FIN-ARCHIVO TO TRUE
045400        END-READ.
045500
045600******************************************************************
045700*    915-RECORRE-EOF-RTN. : LEE CADA CANDIDATA, LA SOMETE A LAS  *
045800*    CINCO REGLAS Y LA ACEPTA O LA RECHAZA.                      *
045900******************************************************************
046000 915-RECORRE-EOF-RTN.
046100        ADD 1 TO WKS-CAND-LEIDAS
046200        PERFORM 310-VALIDA-UNA-CANDIDATA-RTN
046300        IF WKS-ES-VALIDO
046400           PERFORM 320-ACEPTA-CANDIDATA-RTN
046500        ELSE
046600           PERFORM 330-RECHAZA-CANDIDATA-RTN
046700        END-IF
046800        READ GRDCAND
046900            AT END SET WKS-FIN-ARCHIVO TO TRUE
047000        END-READ.
047100
047200******************************************************************
047300*    920-RECORRE-GRD-RTN. : REGLA 02: BUSCA SI YA EXISTE UNA NOTA*
047400*    IDENTICA (MISMO ALUMNO, CURSO Y RA) EN GRDTRAN.             *
047500******************************************************************
047600 920-RECORRE-GRD-RTN.
047700           IF WKS-GRD-STUDENT-ID(IDX-GRD) = GCD-STUDENT-ID AND
047800              WKS-GRD-COURSE-ID(IDX-GRD)  = GCD-COURSE-ID AND
047900              WKS-GRD-LO-ID(IDX-GRD)      = GCD-LO-ID
048000              SET WKS-NO-ES-VALIDO TO TRUE
048100              MOVE "02" TO WKS-MOTIVO-RECHAZO
048200           END-IF.
048300
048400******************************************************************
048500*    925-RECORRE-LRN-RTN. : REGLA 03: CONFIRMA QUE EL RA DE LA   *
048600*    CANDIDATA PERTENEZCA AL CURSO DE LA CANDIDATA.              *
048700******************************************************************
048800 925-RECORRE-LRN-RTN.
048900           IF WKS-LRN-ID(IDX-LRN) = GCD-LO-ID AND
049000              WKS-LRN-COURSE-ID(IDX-LRN) = GCD-COURSE-ID
049100              SET WKS-ES-VALIDO TO TRUE
049200           END-IF.
049300
049400******************************************************************
049500*    930-RECORRE-USR-RTN. : REGLA 04: CONFIRMA QUE EL ALUMNO DE  *
049600*    LA CANDIDATA EXISTA Y TENGA ROL DE ESTUDIANTE.              *
049700******************************************************************
049800 930-RECORRE-USR-RTN.
049900           IF WKS-USR-ID(IDX-USR) = GCD-STUDENT-ID AND
050000              WKS-USR-ES-ESTUDIANTE(IDX-USR)
050100              SET WKS-ES-VALIDO TO TRUE
050200           END-IF.
050300
050400******************************************************************
050500*    935-RECORRE-CRS-RTN. : REGLA 05: CONFIRMA QUE EL CURSO DE LA*
050600*    CANDIDATA EXISTA Y QUE EL CATEDRATICO DE LA CANDIDATA SEA EL*
050700*    QUE LO IMPARTE.                                             *
050800******************************************************************
050900 935-RECORRE-CRS-RTN.
051000           IF WKS-CRS-ID(IDX-CRS) = GCD-COURSE-ID AND
051100              WKS-CRS-INSTR-ID(IDX-CRS) = GCD-INSTR-ID
051200              SET WKS-ES-VALIDO TO TRUE
051300           END-IF.
051400
051500******************************************************************
051600*    940-RECORRE-MOT-RTN. : TRADUCE EL CODIGO DE MOTIVO DE       *
051700*    RECHAZO A SU TEXTO Y LO ANUNCIA POR CONSOLA.                *
051800******************************************************************
051900 940-RECORRE-MOT-RTN.
052000        IF WKS-MOTIVO-COD(IDX-MOT) = WKS-MOTIVO-RECHAZO
052100           DISPLAY "EDU40007 - NOTA RECHAZADA - ALUMNO "
052200                   GCD-STUDENT-ID " CURSO " GCD-COURSE-ID
052300                   " LO " GCD-LO-ID " MOTIVO " WKS-MOTIVO-RECHAZO
052400                   " - " WKS-MOTIVO-TXT(IDX-MOT) UPON CONSOLE
052500        END-IF.
