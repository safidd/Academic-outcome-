000100******************************************************************
000200*    PROMAST  -  MAESTRO DE RESULTADOS DE PROGRAMA (PO)          *
000300*    LLAVE PRIMARIA : PRO-ID   LLAVE DE REPORTE : PRO-CODE       *
000400*    ORDEN DE CARGA : PRO-CODE ASCENDENTE                        *
000500******************************************************************
000600* CAMBIO: 1983-02-18 (RFM) CREACION DEL MAESTRO DE PO            *
000700******************************************************************
000800*--> LONGITUD EXACTA 86, FIJADA POR EL ARCHIVO PROGOUT - NO LLEVA
000900*--> FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 86 BYTES
001000 01  REG-PROMAST.
001100     02 PRO-ID                   PIC 9(06).
001200     02 PRO-CODE                  PIC X(20).
001300     02 PRO-DESC                  PIC X(60).
