000100******************************************************************
000200*    CRSMAST  -  MAESTRO DE CURSOS DEL DEPARTAMENTO              *
000300*    LLAVE PRIMARIA : CRS-ID   LLAVE DE REPORTE : CRS-CODE       *
000400*    ORDEN DE CARGA : CRS-CODE ASCENDENTE                        *
000500******************************************************************
000600* CAMBIO: 1982-11-04 (RFM) CREACION DEL MAESTRO DE CURSOS        *
000700******************************************************************
000800*--> LONGITUD EXACTA 72, FIJADA POR EL ARCHIVO COURSES - NO LLEVA
000900*--> FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 72 BYTES
001000 01  REG-CRSMAST.
001100     02 CRS-ID                   PIC 9(06).
001200     02 CRS-CODE                  PIC X(20).
001300     02 CRS-NAME                  PIC X(40).
001400     02 CRS-INSTR-ID              PIC 9(06).
