000100******************************************************************
000200*    AUDLOG   -  BITACORA DE CORRIDAS DE AUDITORIA DE NOTAS     *
000300*    ARCHIVO DE SALIDA, EN ADICION (APPEND), ORDEN DE CORRIDA   *
000400******************************************************************
000500* CAMBIO: 1985-04-09 (RFM) CREACION DE LA BITACORA DE AUDITORIA *
000600******************************************************************
000700*--> LONGITUD EXACTA 52, FIJADA POR EL ARCHIVO AUDITLOG - NO LLEVA
000800*--> FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 52 BYTES
000900 01  REG-AUDLOG.
001000     02 AUD-USER-ID              PIC 9(06).
001100     02 AUD-SNAPSHOT-TS           PIC 9(14).
001200     02 AUD-REPORT-TYPE           PIC X(20).
001300     02 AUD-COURSE-FILTER         PIC 9(06).
001400     02 AUD-RECORD-COUNT          PIC 9(06).
