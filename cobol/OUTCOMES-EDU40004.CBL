000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA         : 09/07/1984                                    *
000400* PROGRAMADOR   : R. FIGUEROA MORALES                           *
000500* APLICACION    : EDUCACION - EVALUACION DE RESULTADOS           *
000600* PROGRAMA      : EDU40004                                       *
000700* TIPO          : BATCH                                         *
000800* DESCRIPCION   : CALCULA LAS ESTADISTICAS DE ASISTENCIA DE CADA *
000900*                 ALUMNO: CONTEOS GENERALES DE PRESENTE/AUSENTE/ *
001000*                 TARDE, PORCENTAJE ASISTIDO Y PORCENTAJE        *
001100*                 PRESENTE, Y EL DESGLOSE POR CURSO (EN ORDEN DE *
001200*                 CODIGO DE CURSO) CON SU PROPIO PORCENTAJE QUE  *
001300*                 PONDERA LA TARDANZA A MITAD DE PESO.           *
001400* ARCHIVOS      : USRMAST(E) CRSMAST(E) ATTTRAN(E) REPORTE(S)    *
001500* ACCION (ES)   : CARGA, CALCULO, IMPRESION                      *
001600* PROGRAMA(S)   : NINGUNO (NO INVOCA SUBPROGRAMAS)               *
001700* INSTALADO     : 18/07/1984                                     *
001800******************************************************************
001900*                   B I T A C O R A   D E   C A M B I O S        *
002000******************************************************************
002100* FECHA      PROGR. TICKET      DESCRIPCION                     *
002200* ---------- ------ ----------- -------------------------------- *
002300* 09/07/1984 RFM    EDU-0141    VERSION ORIGINAL: CONTEOS        *EDU0141
002400*                               GENERALES DE ASISTENCIA POR      *
002500*                               ALUMNO.                          *
002600* 25/11/1986 SAG    EDU-0196    SE AGREGAN LOS DOS PORCENTAJES   *EDU0196
002700*                               GENERALES: ASISTIDO (P+T)/TOTAL  *
002800*                               Y PRESENTE P/TOTAL.              *
002900* 16/05/1990 LCT    EDU-0258    SE AGREGA EL DESGLOSE POR CURSO, *EDU0258
003000*                               ORDENADO POR CODIGO DE CURSO,    *
003100*                               CON FORMULA PROPIA QUE PONDERA LA*
003200*                               TARDANZA A MITAD DE PESO - NO SE *
003300*                               DEBE CONFUNDIR CON EL PORCENTAJE *
003400*                               ASISTIDO GENERAL.                *
003500* 14/11/1995 LCT    EDU-0353    SE ESTANDARIZA EL ENCABEZADO DE  *EDU0353
003600*                               REPORTE CON LA RUTINA DE FECHA   *
003700*                               DEL SISTEMA (ACCEPT FROM DATE).  *
003800* 09/02/1999 SAG    EDU-0413    REVISION DE FIN DE SIGLO (Y2K):  *EDU0413
003900*                               NO SE ENCONTRO NINGUN CAMPO DE   *
004000*                               ANIO DE 2 POSICIONES EN ESTE     *
004100*                               PROGRAMA.                        *
004200* 19/03/2001 LCT    EDU-0458    SE CORRIGE ALUMNO SIN NINGUNA    *EDU0458
004300*                               MARCA DE ASISTENCIA (0% EN LOS   *
004400*                               TRES PORCENTAJES, NO DIVISION    *
004500*                               ENTRE CERO).                     *
004600* 18/03/2004 SAG    EDU-0490    SE AGREGA VERIFICACION DE        *EDU0490
004700*                               APERTURA DE LOS ARCHIVOS MAESTROS*
004800*                               ANTES DE CORRER EL PROCESO; SI   *
004900*                               ALGUNO NO ABRE SE ABANDONA CON   *
005000*                               MENSAJE EN CONSOLA.              *
005100******************************************************************
005200 PROGRAM-ID.                EDU40004.
005300 AUTHOR.                    R. FIGUEROA MORALES.
005400 INSTALLATION.           BANCO INDUSTRIAL, S.A. - DEPTO EDUCACION.
005500 DATE-WRITTEN.               09/07/1984.
005600 DATE-COMPILED.
005700 SECURITY.              USO INTERNO DEL DEPARTAMENTO DE EDUCACION.
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.            IBM-370.
006200 OBJECT-COMPUTER.            IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT USRMAST        ASSIGN TO USRMAST
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-USRMAST.
007100     SELECT CRSMAST        ASSIGN TO CRSMAST
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-CRSMAST.
007400     SELECT ATTTRAN        ASSIGN TO ATTTRAN
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-ATTTRAN.
007700     SELECT REPORTE        ASSIGN TO REPORTE
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-REPORTE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  USRMAST
008400     LABEL RECORDS ARE STANDARD.
008500     COPY USRMAST.
008600
008700 FD  CRSMAST
008800     LABEL RECORDS ARE STANDARD.
008900     COPY CRSMAST.
009000
009100 FD  ATTTRAN
009200     LABEL RECORDS ARE STANDARD.
009300     COPY ATTTRAN.
009400
009500 FD  REPORTE
009600     LABEL RECORDS ARE STANDARD.
009700 01  REG-REPORTE                  PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000     COPY FSEWORK.
010100 77  WKS-ARCHIVO-OK              PIC X(01)  VALUE "S".
010200     88  WKS-ARCHIVOS-ABRIERON           VALUE "S".
010300     88  WKS-ARCHIVOS-FALLARON           VALUE "N".
010400
010500 01  WKS-CONTADORES.
010600     02  WKS-USR-CONT             PIC S9(5)  COMP  VALUE ZERO.
010700     02  WKS-CRS-CONT             PIC S9(5)  COMP  VALUE ZERO.
010800     02  WKS-ATT-CONT             PIC S9(6)  COMP  VALUE ZERO.
010900     02  WKS-EOF-SW               PIC X(01)  VALUE "N".
011000         88  WKS-FIN-ARCHIVO              VALUE "S".
011100     02  FILLER                   PIC X(01)  VALUE SPACE.
011200
011300 01  WKS-TABLA-USR.
011400     02  WKS-USR-ROW OCCURS 1 TO 500 TIMES
011500             DEPENDING ON WKS-USR-CONT
011600             INDEXED BY IDX-USR.
011700         03  WKS-USR-ID           PIC 9(06).
011800         03  WKS-USR-USERNAME     PIC X(20).
011900         03  WKS-USR-ROL          PIC X(15).
012000             88  WKS-USR-ES-ESTUDIANTE  VALUE "STUDENT        ".
012100
012200 01  WKS-TABLA-CRS.
012300     02  WKS-CRS-ROW OCCURS 1 TO 200 TIMES
012400             DEPENDING ON WKS-CRS-CONT
012500             INDEXED BY IDX-CRS.
012600         03  WKS-CRS-ID           PIC 9(06).
012700         03  WKS-CRS-CODE         PIC X(20).
012800
012900 01  WKS-TABLA-ATT.
013000     02  WKS-ATT-ROW OCCURS 1 TO 30000 TIMES
013100             DEPENDING ON WKS-ATT-CONT
013200             INDEXED BY IDX-ATT.
013300         03  WKS-ATT-STUDENT-ID   PIC 9(06).
013400         03  WKS-ATT-COURSE-ID    PIC 9(06).
013500         03  WKS-ATT-STATUS       PIC X(07).
013600             88  WKS-ATT-PRESENTE        VALUE "PRESENT".
013700             88  WKS-ATT-AUSENTE         VALUE "ABSENT ".
013800             88  WKS-ATT-TARDE           VALUE "LATE   ".
013900
014000 01  WKS-CURSOS-ALUMNO.
014100*        CURSOS DISTINTOS EN LOS QUE EL ALUMNO TIENE MARCA DE
014200*        ASISTENCIA, RECONSTRUIDO PARA CADA ALUMNO Y ORDENADO POR
014300*        CODIGO DE CURSO ANTES DE IMPRIMIR EL DESGLOSE.
014400     02  WKS-CA-ROW OCCURS 1 TO 200 TIMES
014500             DEPENDING ON WKS-CA-CONT
014600             INDEXED BY IDX-CA IDX-CA2.
014700         03  WKS-CA-CRS-ID        PIC 9(06).
014800         03  WKS-CA-PRESENTES     PIC S9(5)  COMP  VALUE ZERO.
014900         03  WKS-CA-AUSENTES      PIC S9(5)  COMP  VALUE ZERO.
015000         03  WKS-CA-TARDES        PIC S9(5)  COMP  VALUE ZERO.
015100 01  WKS-CA-CONT                  PIC S9(5)  COMP  VALUE ZERO.
015200 01  WKS-CA-TEMP.
015300     02  WKS-CA-TEMP-CRS-ID       PIC 9(06).
015400     02  WKS-CA-TEMP-PRESENTES    PIC S9(5)  COMP.
015500     02  WKS-CA-TEMP-AUSENTES     PIC S9(5)  COMP.
015600     02  WKS-CA-TEMP-TARDES       PIC S9(5)  COMP.
015700
015800 01  WKS-CODIGOS-COMPARA.
015900     02  WKS-CODIGO-A             PIC X(20).
016000     02  WKS-CODIGO-B             PIC X(20).
016100
016200 01  WKS-AREA-CALCULO.
016300     02  WKS-PRESENTES            PIC S9(5)  COMP  VALUE ZERO.
016400     02  WKS-AUSENTES             PIC S9(5)  COMP  VALUE ZERO.
016500     02  WKS-TARDES               PIC S9(5)  COMP  VALUE ZERO.
016600     02  WKS-TOTAL-MARCAS         PIC S9(5)  COMP  VALUE ZERO.
016700     02  WKS-TOTAL-MARCAS-R REDEFINES WKS-TOTAL-MARCAS
016800                                  PIC S9(5)  COMP.
016900     02  WKS-PCT-ASISTIDO         PIC S9(3)V9   COMP-3 VALUE ZERO.
017000     02  WKS-PCT-ASISTIDO-R REDEFINES WKS-PCT-ASISTIDO
017100                                  PIC S9(3)V9.
017200     02  WKS-PCT-PRESENTE         PIC S9(3)V9   COMP-3 VALUE ZERO.
017300     02  WKS-PCT-CURSO            PIC S9(3)V9   COMP-3 VALUE ZERO.
017400     02  WKS-PCT-CURSO-R REDEFINES WKS-PCT-CURSO
017500                                  PIC S9(3)V9.
017600     02  WKS-MITAD-TARDES         PIC S9(5)V9 COMP-3 VALUE ZERO.
017700     02  FILLER                   PIC X(01)  VALUE SPACE.
017800
017900 01  WKS-LIN-TITULO.
018000     02  FILLER                   PIC X(01)  VALUE "1".
018100     02  FILLER                   PIC X(48)  VALUE
018200         "DEPTO DE EDUCACION - ASISTENCIA POR ALUMNO".
018300     02  FILLER                   PIC X(83)  VALUE SPACES.
018400
018500 01  WKS-LIN-SUBT-5.
018600     02  FILLER                   PIC X(01)  VALUE SPACE.
018700     02  FILLER                   PIC X(40)  VALUE
018800         "SECCION 5 - ASISTENCIA POR ALUMNO".
018900     02  FILLER                   PIC X(91)  VALUE SPACES.
019000
019100 01  WKS-LIN-ENC-5.
019200     02  FILLER                   PIC X(01)  VALUE SPACE.
019300     02  FILLER                   PIC X(20)  VALUE "ALUMNO".
019400     02  FILLER                   PIC X(06)  VALUE "PRES".
019500     02  FILLER                   PIC X(06)  VALUE "AUSE".
019600     02  FILLER                   PIC X(06)  VALUE "TARD".
019700     02  FILLER                   PIC X(10)  VALUE "% ASIST".
019800     02  FILLER                   PIC X(10)  VALUE "% PRES".
019900     02  FILLER                   PIC X(73)  VALUE SPACES.
020000
020100 01  WKS-LIN-DET-5.
020200     02  FILLER                   PIC X(01)  VALUE SPACE.
020300     02  DET5-USERNAME            PIC X(20).
020400     02  DET5-PRES                PIC ZZ9.
020500     02  FILLER                   PIC X(02)  VALUE SPACES.
020600     02  DET5-AUSE                PIC ZZ9.
020700     02  FILLER                   PIC X(02)  VALUE SPACES.
020800     02  DET5-TARD                PIC ZZ9.
020900     02  FILLER                   PIC X(02)  VALUE SPACES.
021000     02  DET5-PCT-ASIST           PIC ZZ9.9.
021100     02  FILLER                   PIC X(03)  VALUE SPACES.
021200     02  DET5-PCT-PRES            PIC ZZ9.9.
021300     02  FILLER                   PIC X(83)  VALUE SPACES.
021400
021500 01  WKS-LIN-CURSO-5.
021600     02  FILLER                   PIC X(01)  VALUE SPACE.
021700     02  FILLER                   PIC X(08)  VALUE "  CURSO:".
021800     02  CUR5-CRS-CODE            PIC X(20).
021900     02  CUR5-PRES                PIC ZZ9.
022000     02  FILLER                   PIC X(02)  VALUE SPACES.
022100     02  CUR5-AUSE                PIC ZZ9.
022200     02  FILLER                   PIC X(02)  VALUE SPACES.
022300     02  CUR5-TARD                PIC ZZ9.
022400     02  FILLER                   PIC X(02)  VALUE SPACES.
022500     02  CUR5-PCT                 PIC ZZ9.9.
022600     02  FILLER                   PIC X(83)  VALUE SPACES.
022700
022800 PROCEDURE DIVISION.
022900
023000******************************************************************
023100*    100-PRINCIPAL : PARRAFO RECTOR. ABRE LOS ARCHIVOS, VERIFICA *
023200*    LA APERTURA, CARGA LAS TRES TABLAS EN MEMORIA, CALCULA LA   *
023300*    ASISTENCIA DE CADA ALUMNO Y CIERRA CON LAS CIFRAS DE        *
023400*    CONTROL.                                                    *
023500******************************************************************
023600 100-PRINCIPAL SECTION.
023700     PERFORM 110-APERTURA-ARCHIVOS
023800     PERFORM 115-VERIFICA-APERTURA THRU 115-VERIFICA-APERTURA-E
023900     IF WKS-ARCHIVOS-ABRIERON
024000        PERFORM 200-CARGA-TABLAS
024100        PERFORM 300-ASISTENCIA-POR-ALUMNO
024200        PERFORM 900-ESTADISTICAS
024300     ELSE
024400        DISPLAY "EDU40004 - PROCESO ABORTADO, ARCHIVOS NO DISPON."
024500                UPON CONSOLE
024600     END-IF
024700     PERFORM 190-CIERRE-ARCHIVOS
024800     STOP RUN.
024900 100-PRINCIPAL-E.
025000     EXIT.
025100
025200******************************************************************
025300*    110-APERTURA-ARCHIVOS : ABRE LOS DOS MAESTROS Y LA          *
025400*    TRANSACCION DE ASISTENCIA EN ENTRADA Y EL REPORTE EN        *
025500*    EXTENSION; SI EL REPORTE NO EXISTE TODAVIA (FS=35) LO CREA  *
025600*    DE PRIMERA VEZ.                                             *
025700******************************************************************
025800 110-APERTURA-ARCHIVOS SECTION.
025900     OPEN INPUT  USRMAST
026000          INPUT  CRSMAST
026100          INPUT  ATTTRAN
026200          EXTEND REPORTE
026300     IF FS-REPORTE = "35"
026400        CLOSE REPORTE
026500        OPEN OUTPUT REPORTE
026600     END-IF.
026700 110-APERTURA-ARCHIVOS-E.
026800     EXIT.
026900
027000******************************************************************
027100*    115-VERIFICA-APERTURA : CONFIRMA QUE TODOS LOS MAESTROS SE  *
027200*    HAYAN ABIERTO CORRECTAMENTE ANTES DE SEGUIR CON EL PROCESO; *
027300*    SI ALGUNO FALLA, SE ABANDONA EL RESTO DE LA VERIFICACION Y  *
027400*    SE MARCA EL PROCESO COMO FALLIDO.                          *
027500******************************************************************
027600 115-VERIFICA-APERTURA.
027700     SET WKS-ARCHIVOS-ABRIERON TO TRUE
027800     IF FS-USRMAST NOT = ZEROS
027900        DISPLAY "EDU40004 - ERROR AL ABRIR USRMAST, FS="
028000                FS-USRMAST UPON CONSOLE
028100        SET WKS-ARCHIVOS-FALLARON TO TRUE
028200        GO TO 115-VERIFICA-APERTURA-E
028300     END-IF
028400     IF FS-CRSMAST NOT = ZEROS
028500        DISPLAY "EDU40004 - ERROR AL ABRIR CRSMAST, FS="
028600                FS-CRSMAST UPON CONSOLE
028700        SET WKS-ARCHIVOS-FALLARON TO TRUE
028800        GO TO 115-VERIFICA-APERTURA-E
028900     END-IF
029000     IF FS-ATTTRAN NOT = ZEROS
029100        DISPLAY "EDU40004 - ERROR AL ABRIR ATTTRAN, FS="
029200                FS-ATTTRAN UPON CONSOLE
029300        SET WKS-ARCHIVOS-FALLARON TO TRUE
029400        GO TO 115-VERIFICA-APERTURA-E
029500     END-IF.
029600 115-VERIFICA-APERTURA-E.
029700     EXIT.
029800
029900******************************************************************
030000*    190-CIERRE-ARCHIVOS : CIERRA TODOS LOS ARCHIVOS DE LA       *
030100*    CORRIDA, SE HAYA PODIDO EMITIR EL LISTADO O NO.             *
030200******************************************************************
030300 190-CIERRE-ARCHIVOS SECTION.
030400     CLOSE USRMAST CRSMAST ATTTRAN REPORTE.
030500 190-CIERRE-ARCHIVOS-E.
030600     EXIT.
030700
030800******************************************************************
030900*    200-CARGA-TABLAS : CARGA EN MEMORIA LOS TRES ARCHIVOS DE    *
031000*    ENTRADA: USUARIOS, CURSOS Y MARCAS DE ASISTENCIA, EN ESE    *
031100*    ORDEN, PARA QUE EL CALCULO DE LA SECCION 3 NO VUELVA A TOCAR*
031200*    LOS ARCHIVOS.                                               *
031300******************************************************************
031400 200-CARGA-TABLAS SECTION.
031500     MOVE "N" TO WKS-EOF-SW
031600     READ USRMAST
031700         AT END SET WKS-FIN-ARCHIVO TO TRUE
031800     END-READ
031900     PERFORM 210-CARGA-USRMAST-RTN UNTIL WKS-FIN-ARCHIVO
032000
032100     MOVE "N" TO WKS-EOF-SW
032200     READ CRSMAST
032300         AT END SET WKS-FIN-ARCHIVO TO TRUE
032400     END-READ
032500     PERFORM 220-CARGA-CRSMAST-RTN UNTIL WKS-FIN-ARCHIVO
032600
032700     MOVE "N" TO WKS-EOF-SW
032800     READ ATTTRAN
032900         AT END SET WKS-FIN-ARCHIVO TO TRUE
033000     END-READ
033100     PERFORM 230-CARGA-ATTTRAN-RTN UNTIL WKS-FIN-ARCHIVO.
033200 200-CARGA-TABLAS-E.
033300     EXIT.
033400
033500******************************************************************
033600*    210-CARGA-USRMAST-RTN. : AGREGA UN USUARIO A LA TABLA EN    *
033700*    MEMORIA.                                                    *
033800******************************************************************
033900 210-CARGA-USRMAST-RTN.
034000     ADD 1 TO WKS-USR-CONT
034100     MOVE USR-ID       TO WKS-USR-ID(WKS-USR-CONT)
034200     MOVE USR-USERNAME TO WKS-USR-USERNAME(WKS-USR-CONT)
034300     MOVE USR-ROLE     TO WKS-USR-ROL(WKS-USR-CONT)
034400     READ USRMAST
034500         AT END SET WKS-FIN-ARCHIVO TO TRUE
034600     END-READ.
034700
034800******************************************************************
034900*    220-CARGA-CRSMAST-RTN. : AGREGA UN CURSO A LA TABLA EN      *
035000*    MEMORIA.                                                    *
035100******************************************************************
035200 220-CARGA-CRSMAST-RTN.
035300     ADD 1 TO WKS-CRS-CONT
035400     MOVE CRS-ID   TO WKS-CRS-ID(WKS-CRS-CONT)
035500     MOVE CRS-CODE TO WKS-CRS-CODE(WKS-CRS-CONT)
035600     READ CRSMAST
035700         AT END SET WKS-FIN-ARCHIVO TO TRUE
035800     END-READ.
035900
036000******************************************************************
036100*    230-CARGA-ATTTRAN-RTN. : AGREGA UNA MARCA DE ASISTENCIA A LA*
036200*    TABLA EN MEMORIA.                                           *
036300******************************************************************
036400 230-CARGA-ATTTRAN-RTN.
036500     ADD 1 TO WKS-ATT-CONT
036600     MOVE ATT-STUDENT-ID TO WKS-ATT-STUDENT-ID(WKS-ATT-CONT)
036700     MOVE ATT-COURSE-ID  TO WKS-ATT-COURSE-ID(WKS-ATT-CONT)
036800     MOVE ATT-STATUS     TO WKS-ATT-STATUS(WKS-ATT-CONT)
036900     READ ATTTRAN
037000         AT END SET WKS-FIN-ARCHIVO TO TRUE
037100     END-READ.
037200
037300******************************************************************
037400*    300-ASISTENCIA-POR-ALUMNO : PARA CADA ALUMNO, RECORRE SUS  *
037500*    MARCAS DE ASISTENCIA, ACUMULA LOS TRES CONTADORES Y LOS    *
037600*    TOTALES POR CURSO, Y EMITE EL RENGLON GENERAL MAS EL       *
037700*    DESGLOSE POR CURSO (ORDENADO POR CODIGO DE CURSO).         *
037800******************************************************************
037900 300-ASISTENCIA-POR-ALUMNO SECTION.
038000     WRITE REG-REPORTE FROM WKS-LIN-TITULO
038100     WRITE REG-REPORTE FROM WKS-LIN-SUBT-5
038200     WRITE REG-REPORTE FROM WKS-LIN-ENC-5
038300     PERFORM 910-RECORRE-USR-RTN VARYING IDX-USR FROM 1 BY 1
038400             UNTIL IDX-USR > WKS-USR-CONT.
038500 300-ASISTENCIA-POR-ALUMNO-E.
038600     EXIT.
038700
038800******************************************************************
038900*    310-ACUMULA-ALUMNO-RTN : FORMULA 2 (LA "ASISTENCIA GENERAL *
039000*    DEL ALUMNO") - UNA SOLA PASADA POR EL ARCHIVO DE ASISTENCIA*
039100*    QUE ACUMULA TANTO LOS TOTALES GENERALES COMO LOS TOTALES   *
039200*    POR CURSO DEL ALUMNO.                                      *
039300******************************************************************
039400 310-ACUMULA-ALUMNO-RTN.
039500     MOVE ZERO TO WKS-PRESENTES WKS-AUSENTES WKS-TARDES
039600                  WKS-CA-CONT
039700     PERFORM 915-RECORRE-ATT-RTN VARYING IDX-ATT FROM 1 BY 1
039800             UNTIL IDX-ATT > WKS-ATT-CONT.
039900
040000******************************************************************
040100*    311-CLASIFICA-MARCA-RTN. : SUMA LA MARCA EN TURNO AL        *
040200*    CONTADOR GENERAL QUE LE CORRESPONDE (PRESENTE, AUSENTE O    *
040300*    TARDE) DEL ALUMNO.                                          *
040400******************************************************************
040500 311-CLASIFICA-MARCA-RTN.
040600     EVALUATE TRUE
040700        WHEN WKS-ATT-PRESENTE(IDX-ATT)
040800           ADD 1 TO WKS-PRESENTES
040900        WHEN WKS-ATT-AUSENTE(IDX-ATT)
041000           ADD 1 TO WKS-AUSENTES
041100        WHEN WKS-ATT-TARDE(IDX-ATT)
041200           ADD 1 TO WKS-TARDES
041300     END-EVALUATE.
041400
041500******************************************************************
041600*    312-ACUMULA-CURSO-RTN : FORMULA 1 ("POR CURSO POR ALUMNO") *
041700*    - BUSCA EL CURSO DE LA MARCA ACTUAL EN LA LISTA DE CURSOS  *
041800*    DEL ALUMNO (WKS-CURSOS-ALUMNO), LO AGREGA SI ES NUEVO, Y   *
041900*    ACUMULA SU CONTADOR CORRESPONDIENTE.                       *
042000******************************************************************
042100 312-ACUMULA-CURSO-RTN.
042200     SET IDX-CA TO 1
042300     SEARCH WKS-CA-ROW
042400        AT END
042500           ADD 1 TO WKS-CA-CONT
042600           MOVE WKS-ATT-COURSE-ID(IDX-ATT)
042700                   TO WKS-CA-CRS-ID(WKS-CA-CONT)
042800           MOVE ZERO TO WKS-CA-PRESENTES(WKS-CA-CONT)
042900           MOVE ZERO TO WKS-CA-AUSENTES(WKS-CA-CONT)
043000           MOVE ZERO TO WKS-CA-TARDES(WKS-CA-CONT)
043100           SET IDX-CA TO WKS-CA-CONT
043200           PERFORM 313-SUMA-CONTADOR-CURSO-RTN
043300        WHEN WKS-CA-CRS-ID(IDX-CA) = WKS-ATT-COURSE-ID(IDX-ATT)
043400           PERFORM 313-SUMA-CONTADOR-CURSO-RTN
043500     END-SEARCH.
043600
043700******************************************************************
043800*    313-SUMA-CONTADOR-CURSO-RTN. : SUMA LA MARCA EN TURNO AL    *
043900*    CONTADOR DEL CURSO QUE LE CORRESPONDE (PRESENTE, AUSENTE O  *
044000*    TARDE).                                                     *
044100******************************************************************
044200 313-SUMA-CONTADOR-CURSO-RTN.
044300     EVALUATE TRUE
044400        WHEN WKS-ATT-PRESENTE(IDX-ATT)
044500           ADD 1 TO WKS-CA-PRESENTES(IDX-CA)
044600        WHEN WKS-ATT-AUSENTE(IDX-ATT)
044700           ADD 1 TO WKS-CA-AUSENTES(IDX-CA)
044800        WHEN WKS-ATT-TARDE(IDX-ATT)
044900           ADD 1 TO WKS-CA-TARDES(IDX-CA)
045000     END-EVALUATE.
045100
045200******************************************************************
045300*    320-FORMULA-GENERAL-RTN : FORMULA 3 ("ASISTIDO GENERAL DEL *
045400*    ALUMNO") - ASISTIDO% = (P+T)/TOTAL*100, PRESENTE% =        *
045500*    P/TOTAL*100, AMBAS A 1 DECIMAL, 0 SI NO HAY MARCAS.        *
045600******************************************************************
045700 320-FORMULA-GENERAL-RTN.
045800     COMPUTE WKS-TOTAL-MARCAS =
045900             WKS-PRESENTES + WKS-AUSENTES + WKS-TARDES
046000     IF WKS-TOTAL-MARCAS > ZERO
046100        COMPUTE WKS-PCT-ASISTIDO ROUNDED =
046200                (WKS-PRESENTES + WKS-TARDES) * 100 /
046300                WKS-TOTAL-MARCAS
046400        COMPUTE WKS-PCT-PRESENTE ROUNDED =
046500                WKS-PRESENTES * 100 / WKS-TOTAL-MARCAS
046600     ELSE
046700        MOVE ZERO TO WKS-PCT-ASISTIDO
046800        MOVE ZERO TO WKS-PCT-PRESENTE
046900     END-IF.
047000
047100******************************************************************
047200*    330-IMPRIME-GENERAL-RTN. : EMITE EL RENGLON GENERAL DEL     *
047300*    ALUMNO CON SUS TRES CONTADORES Y LOS DOS PORCENTAJES DE LA  *
047400*    FORMULA 3.                                                  *
047500******************************************************************
047600 330-IMPRIME-GENERAL-RTN.
047700     MOVE WKS-USR-USERNAME(IDX-USR) TO DET5-USERNAME
047800     MOVE WKS-PRESENTES              TO DET5-PRES
047900     MOVE WKS-AUSENTES                TO DET5-AUSE
048000     MOVE WKS-TARDES                   TO DET5-TARD
048100     MOVE WKS-PCT-ASISTIDO             TO DET5-PCT-ASIST
048200     MOVE WKS-PCT-PRESENTE             TO DET5-PCT-PRES
048300     WRITE REG-REPORTE FROM WKS-LIN-DET-5.
048400
048500******************************************************************
048600*    340-ORDENA-CURSOS-RTN : INTERCAMBIO SENCILLO (BUBBLE) DE   *
048700*    LOS CURSOS DEL ALUMNO, POR CODIGO DE CURSO ASCENDENTE.     *
048800******************************************************************
048900 340-ORDENA-CURSOS-RTN.
049000     PERFORM 925-RECORRE-CA-RTN VARYING IDX-CA FROM 1 BY 1
049100             UNTIL IDX-CA > WKS-CA-CONT.
049200
049300******************************************************************
049400*    341-BUSCA-CODIGOS-RTN : TRAE EL CODIGO DE CURSO DE LAS DOS *
049500*    POSICIONES ADYACENTES PARA QUE 340 LAS PUEDA COMPARAR.     *
049600******************************************************************
049700 341-BUSCA-CODIGOS-RTN.
049800     MOVE SPACES TO WKS-CODIGO-A WKS-CODIGO-B
049900     PERFORM 930-RECORRE-CRS-RTN VARYING IDX-CRS FROM 1 BY 1
050000             UNTIL IDX-CRS > WKS-CRS-CONT.
050100
050200******************************************************************
050300*    350-IMPRIME-CURSOS-RTN : EMITE EL DESGLOSE POR CURSO DEL   *
050400*    ALUMNO, YA ORDENADO, CON SU FORMULA PROPIA.                *
050500******************************************************************
050600 350-IMPRIME-CURSOS-RTN.
050700     PERFORM 940-RECORRE-CA-RTN VARYING IDX-CA FROM 1 BY 1
050800             UNTIL IDX-CA > WKS-CA-CONT.
050900
051000******************************************************************
051100*    900-ESTADISTICAS : DEJA EN CONSOLA LAS CIFRAS DE CONTROL DE *
051200*    LA CORRIDA PARA QUE OPERACIONES PUEDA CONFIRMAR EL VOLUMEN  *
051300*    PROCESADO.                                                  *
051400******************************************************************
051500 900-ESTADISTICAS SECTION.
051600     DISPLAY "EDU40004 - ASISTENCIA POR ALUMNO - ESTADISTICAS"
051700             UPON CONSOLE
051800     DISPLAY "ALUMNOS PROCESADOS    : " WKS-USR-CONT
051900             UPON CONSOLE
052000     DISPLAY "MARCAS CARGADAS       : " WKS-ATT-CONT
052100             UPON CONSOLE.
052200 900-ESTADISTICAS-E.
052300     EXIT.
052400
052500******************************************************************
052600*    910-RECORRE-USR-RTN. : SI EL USUARIO EN TURNO ES ESTUDIANTE,*
052700*    ACUMULA Y EMITE SU ASISTENCIA GENERAL Y SU DESGLOSE POR     *
052800*    CURSO.                                                      *
052900******************************************************************
053000 910-RECORRE-USR-RTN.
053100        IF WKS-USR-ES-ESTUDIANTE(IDX-USR)
053200           PERFORM 310-ACUMULA-ALUMNO-RTN
053300           PERFORM 320-FORMULA-GENERAL-RTN
053400           PERFORM 330-IMPRIME-GENERAL-RTN
053500           PERFORM 340-ORDENA-CURSOS-RTN
053600           PERFORM 350-IMPRIME-CURSOS-RTN
053700        END-IF.
053800
053900******************************************************************
054000*    915-RECORRE-ATT-RTN. : SI LA MARCA EN TURNO ES DEL ALUMNO   *
054100*    ACTUAL, LA CLASIFICA Y LA ACUMULA EN EL CURSO QUE LE        *
054200*    CORRESPONDE.                                                *
054300******************************************************************
054400 915-RECORRE-ATT-RTN.
054500        IF WKS-ATT-STUDENT-ID(IDX-ATT) = WKS-USR-ID(IDX-USR)
054600           PERFORM 311-CLASIFICA-MARCA-RTN
054700           PERFORM 312-ACUMULA-CURSO-RTN
054800        END-IF.
054900
055000******************************************************************
055100*    920-RECORRE-CA2-RTN. : COMPARA DOS CURSOS ADYACENTES DE LA  *
055200*    LISTA DEL ALUMNO Y, SI ESTAN DESORDENADOS POR CODIGO, LOS   *
055300*    INTERCAMBIA.                                                *
055400******************************************************************
055500 920-RECORRE-CA2-RTN.
055600           PERFORM 341-BUSCA-CODIGOS-RTN
055700           IF WKS-CODIGO-A > WKS-CODIGO-B
055800              MOVE WKS-CA-ROW(IDX-CA2)     TO WKS-CA-TEMP
055900              MOVE WKS-CA-ROW(IDX-CA2 + 1) TO WKS-CA-ROW(IDX-CA2)
056000              MOVE WKS-CA-TEMP              TO
056100                      WKS-CA-ROW(IDX-CA2 + 1)
056200           END-IF.
056300
056400******************************************************************
056500*    925-RECORRE-CA-RTN. : UNA PASADA DE LA ORDENACION POR       *
056600*    BURBUJA SOBRE LOS CURSOS DEL ALUMNO.                        *
056700******************************************************************
056800 925-RECORRE-CA-RTN.
056900        PERFORM 920-RECORRE-CA2-RTN VARYING IDX-CA2 FROM 1 BY 1
057000                UNTIL IDX-CA2 > WKS-CA-CONT - IDX-CA.
057100
057200******************************************************************
057300*    930-RECORRE-CRS-RTN. : TRAE EL CODIGO DE CURSO DE LAS DOS   *
057400*    POSICIONES ADYACENTES QUE EL PARRAFO 340 ESTA COMPARANDO.   *
057500******************************************************************
057600 930-RECORRE-CRS-RTN.
057700        IF WKS-CRS-ID(IDX-CRS) = WKS-CA-CRS-ID(IDX-CA2)
057800           MOVE WKS-CRS-CODE(IDX-CRS) TO WKS-CODIGO-A
057900        END-IF
058000        IF WKS-CRS-ID(IDX-CRS) = WKS-CA-CRS-ID(IDX-CA2 + 1)
058100           MOVE WKS-CRS-CODE(IDX-CRS) TO WKS-CODIGO-B
058200        END-IF.
058300
058400******************************************************************
058500*    935-RECORRE-CRS-RTN. : TRAE EL CODIGO DEL CURSO EN TURNO    *
058600*    PARA EL DESGLOSE POR CURSO DEL ALUMNO.                      *
058700******************************************************************
058800 935-RECORRE-CRS-RTN.
058900           IF WKS-CRS-ID(IDX-CRS) = WKS-CA-CRS-ID(IDX-CA)
059000              MOVE WKS-CRS-CODE(IDX-CRS) TO CUR5-CRS-CODE
059100           END-IF.
059200
059300******************************************************************
059400*    940-RECORRE-CA-RTN. : CALCULA EL PORCENTAJE DE ASISTENCIA   *
059500*    DEL CURSO EN TURNO (FORMULA 1, TARDES A MEDIO PUNTO) Y EMITE*
059600*    SU RENGLON.                                                 *
059700******************************************************************
059800 940-RECORRE-CA-RTN.
059900        COMPUTE WKS-TOTAL-MARCAS =
060000                WKS-CA-PRESENTES(IDX-CA) + WKS-CA-AUSENTES(IDX-CA)
060100                + WKS-CA-TARDES(IDX-CA)
060200        IF WKS-TOTAL-MARCAS > ZERO
060300           COMPUTE WKS-MITAD-TARDES ROUNDED =
060400                   WKS-CA-TARDES(IDX-CA) * 0.5
060500           COMPUTE WKS-PCT-CURSO ROUNDED =
060600                   (WKS-CA-PRESENTES(IDX-CA) + WKS-MITAD-TARDES)
060700                   * 100 / WKS-TOTAL-MARCAS
060800        ELSE
060900           MOVE ZERO TO WKS-PCT-CURSO
061000        END-IF
061100        MOVE SPACES TO CUR5-CRS-CODE
061200        PERFORM 935-RECORRE-CRS-RTN VARYING IDX-CRS FROM 1 BY 1
061300                UNTIL IDX-CRS > WKS-CRS-CONT
061400        MOVE WKS-CA-PRESENTES(IDX-CA) TO CUR5-PRES
061500        MOVE WKS-CA-AUSENTES(IDX-CA)  TO CUR5-AUSE
061600        MOVE WKS-CA-TARDES(IDX-CA)    TO CUR5-TARD
061700        MOVE WKS-PCT-CURSO             TO CUR5-PCT
061800        WRITE REG-REPORTE FROM WKS-LIN-CURSO-5.
