000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA         : 23/07/1984                                    *
000400* PROGRAMADOR   : R. FIGUEROA MORALES                           *
000500* APLICACION    : EDUCACION - EVALUACION DE RESULTADOS           *
000600* PROGRAMA      : EDU40006                                       *
000700* TIPO          : BATCH                                         *
000800* DESCRIPCION   : PROMEDIA LAS NOTAS DE CADA CURSO DE CADA       *
000900*                 CATEDRATICO, CON EL CONTEO DE ALUMNOS          *
001000*                 DISTINTOS Y DE NOTAS POR CURSO, ORDENADOS DE   *
001100*                 MAYOR A MENOR PROMEDIO DENTRO DE CADA          *
001200*                 CATEDRATICO, CON UN TOTAL DE NOTAS AL PIE DE   *
001300*                 CADA CATEDRATICO.                              *
001400* ARCHIVOS      : USRMAST(E) CRSMAST(E) GRDTRAN(E) REPORTE(S)    *
001500* ACCION (ES)   : CARGA, CALCULO, CLASIFICACION, IMPRESION       *
001600* PROGRAMA(S)   : NINGUNO (NO INVOCA SUBPROGRAMAS)               *
001700* INSTALADO     : 26/07/1984                                     *
001800******************************************************************
001900*                   B I T A C O R A   D E   C A M B I O S        *
002000******************************************************************
002100* FECHA      PROGR. TICKET      DESCRIPCION                     *
002200* ---------- ------ ----------- -------------------------------- *
002300* 23/07/1984 RFM    EDU-0148    VERSION ORIGINAL: PROMEDIO DE    *EDU0148
002400*                               NOTAS POR CURSO DE CATEDRATICO.  *
002500* 14/01/1987 SAG    EDU-0202    SE AGREGA EL CONTEO DE ALUMNOS   *EDU0202
002600*                               DISTINTOS Y DE NOTAS POR CURSO.  *
002700* 30/07/1990 LCT    EDU-0266    SE ORDENAN LOS CURSOS DE CADA    *EDU0266
002800*                               CATEDRATICO DE MAYOR A MENOR     *
002900*                               PROMEDIO (INTERCAMBIO SENCILLO). *
003000* 14/11/1995 LCT    EDU-0359    SE ESTANDARIZA EL ENCABEZADO DE  *EDU0359
003100*                               REPORTE CON LA RUTINA DE FECHA   *
003200*                               DEL SISTEMA (ACCEPT FROM DATE).  *
003300* 09/02/1999 SAG    EDU-0416    REVISION DE FIN DE SIGLO (Y2K):  *EDU0416
003400*                               NO SE ENCONTRO NINGUN CAMPO DE   *
003500*                               ANIO DE 2 POSICIONES EN ESTE     *
003600*                               PROGRAMA.                        *
003700* 12/09/2004 RFM    EDU-0497    SE AGREGA EL TOTAL DE NOTAS AL   *EDU0497
003800*                               PIE DE CADA CATEDRATICO.         *
003900* 10/01/2005 SAG    EDU-0501    SE AGREGA VERIFICACION DE        *EDU0501
004000*                               APERTURA DE LOS ARCHIVOS MAESTROS*
004100*                               ANTES DE CORRER EL PROCESO; SI   *
004200*                               ALGUNO NO ABRE SE ABANDONA CON   *
004300*                               MENSAJE EN CONSOLA.              *
004400******************************************************************
004500 PROGRAM-ID.                EDU40006.
004600 AUTHOR.                    R. FIGUEROA MORALES.
004700 INSTALLATION.           BANCO INDUSTRIAL, S.A. - DEPTO EDUCACION.
004800 DATE-WRITTEN.               23/07/1984.
004900 DATE-COMPILED.
005000 SECURITY.              USO INTERNO DEL DEPARTAMENTO DE EDUCACION.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.            IBM-370.
005500 OBJECT-COMPUTER.            IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT USRMAST        ASSIGN TO USRMAST
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-USRMAST.
006400     SELECT CRSMAST        ASSIGN TO CRSMAST
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-CRSMAST.
006700     SELECT GRDTRAN        ASSIGN TO GRDTRAN
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-GRDTRAN.
007000     SELECT REPORTE        ASSIGN TO REPORTE
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-REPORTE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  USRMAST
007700     LABEL RECORDS ARE STANDARD.
007800     COPY USRMAST.
007900
008000 FD  CRSMAST
008100     LABEL RECORDS ARE STANDARD.
008200     COPY CRSMAST.
008300
008400 FD  GRDTRAN
008500     LABEL RECORDS ARE STANDARD.
008600     COPY GRDTRAN.
008700
008800 FD  REPORTE
008900     LABEL RECORDS ARE STANDARD.
009000 01  REG-REPORTE                  PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300     COPY FSEWORK.
009400 77  WKS-ARCHIVO-OK              PIC X(01)  VALUE "S".
009500     88  WKS-ARCHIVOS-ABRIERON           VALUE "S".
009600     88  WKS-ARCHIVOS-FALLARON           VALUE "N".
009700
009800 01  WKS-CONTADORES.
009900     02  WKS-USR-CONT             PIC S9(5)  COMP  VALUE ZERO.
010000     02  WKS-CRS-CONT             PIC S9(5)  COMP  VALUE ZERO.
010100     02  WKS-GRD-CONT             PIC S9(6)  COMP  VALUE ZERO.
010200     02  WKS-INST-CONT            PIC S9(4)  COMP  VALUE ZERO.
010300     02  WKS-EOF-SW               PIC X(01)  VALUE "N".
010400         88  WKS-FIN-ARCHIVO              VALUE "S".
010500     02  FILLER                   PIC X(02)  VALUE SPACES.
010600
010700 01  WKS-TABLA-USR.
010800     02  WKS-USR-ROW OCCURS 1 TO 500 TIMES
010900             DEPENDING ON WKS-USR-CONT
011000             INDEXED BY IDX-USR.
011100         03  WKS-USR-ID           PIC 9(06).
011200         03  WKS-USR-USERNAME     PIC X(20).
011300
011400 01  WKS-TABLA-CRS.
011500     02  WKS-CRS-ROW OCCURS 1 TO 200 TIMES
011600             DEPENDING ON WKS-CRS-CONT
011700             INDEXED BY IDX-CRS.
011800         03  WKS-CRS-ID           PIC 9(06).
011900         03  WKS-CRS-CODE         PIC X(20).
012000         03  WKS-CRS-INSTR-ID     PIC 9(06).
012100
012200 01  WKS-TABLA-GRD.
012300     02  WKS-GRD-ROW OCCURS 1 TO 20000 TIMES
012400             DEPENDING ON WKS-GRD-CONT
012500             INDEXED BY IDX-GRD.
012600         03  WKS-GRD-STUDENT-ID   PIC 9(06).
012700         03  WKS-GRD-COURSE-ID    PIC 9(06).
012800         03  WKS-GRD-SCORE        PIC 9(03).
012900
013000 01  WKS-TABLA-INSTR.
013100*        UN RENGLON POR CATEDRATICO DISTINTO QUE TIENE AL MENOS
013200*        UN CURSO EN CRSMAST - EN EL ORDEN EN QUE SE ENCUENTRAN
013300*        AL RECORRER EL MAESTRO DE CURSOS.
013400     02  WKS-INST-ROW OCCURS 1 TO 200 TIMES
013500             DEPENDING ON WKS-INST-CONT
013600             INDEXED BY IDX-INST IDX-INST2.
013700         03  WKS-INST-ID          PIC 9(06).
013800
013900 01  WKS-CURSOS-INSTR.
014000*        CURSOS DEL CATEDRATICO EN TURNO, RECONSTRUIDOS PARA
014100*        CADA CATEDRATICO Y ORDENADOS DE MAYOR A MENOR PROMEDIO
014200*        ANTES DE IMPRIMIR.
014300     02  WKS-CI-ROW OCCURS 1 TO 200 TIMES
014400             DEPENDING ON WKS-CI-CONT
014500             INDEXED BY IDX-CI IDX-CI2.
014600         03  WKS-CI-CRS-ID        PIC 9(06).
014700         03  WKS-CI-CRS-CODE      PIC X(20).
014800         03  WKS-CI-PROMEDIO      PIC S9(3)V99  COMP-3.
014900         03  WKS-CI-ALUMNOS       PIC S9(4)     COMP.
015000         03  WKS-CI-NOTAS         PIC S9(5)     COMP.
015100 01  WKS-CI-CONT                  PIC S9(5)  COMP  VALUE ZERO.
015200 01  WKS-CI-TEMP.
015300     02  WKS-CI-TEMP-CRS-ID       PIC 9(06).
015400     02  WKS-CI-TEMP-CRS-CODE     PIC X(20).
015500     02  WKS-CI-TEMP-PROMEDIO     PIC S9(3)V99  COMP-3.
015600     02  WKS-CI-TEMP-ALUMNOS      PIC S9(4)     COMP.
015700     02  WKS-CI-TEMP-NOTAS        PIC S9(5)     COMP.
015800
015900 01  WKS-ALUMNOS-DISTINTOS.
016000     02  WKS-AD-ROW OCCURS 1 TO 500 TIMES
016100             DEPENDING ON WKS-AD-CONT
016200             INDEXED BY IDX-AD.
016300         03  WKS-AD-ID            PIC 9(06).
016400 01  WKS-AD-CONT                  PIC S9(5)  COMP  VALUE ZERO.
016500
016600 01  WKS-AREA-CALCULO.
016700     02  WKS-SUMA-SCORE           PIC S9(9)  COMP  VALUE ZERO.
016800     02  WKS-SUMA-SCORE-R REDEFINES WKS-SUMA-SCORE
016900                                  PIC S9(9)  COMP.
017000     02  WKS-NOTAS-CURSO          PIC S9(5)  COMP  VALUE ZERO.
017100     02  WKS-NOTAS-CURSO-R REDEFINES WKS-NOTAS-CURSO
017200                                  PIC S9(5)  COMP.
017300     02  WKS-TOTAL-NOTAS-INSTR    PIC S9(6)  COMP  VALUE ZERO.
017400     02  WKS-TOTAL-NOTAS-INSTR-R REDEFINES WKS-TOTAL-NOTAS-INSTR
017500                                  PIC S9(6)  COMP.
017600     02  FILLER                   PIC X(01)  VALUE SPACE.
017700
017800 01  WKS-LIN-TITULO.
017900     02  FILLER                   PIC X(01)  VALUE "1".
018000     02  FILLER                   PIC X(48)  VALUE
018100         "DEPTO DE EDUCACION - PROMEDIOS POR CATEDRATICO".
018200     02  FILLER                   PIC X(83)  VALUE SPACES.
018300
018400 01  WKS-LIN-SUBT-7.
018500     02  FILLER                   PIC X(01)  VALUE SPACE.
018600     02  FILLER                   PIC X(16)  VALUE
018700         "CATEDRATICO: ".
018800     02  SUBT7-USERNAME           PIC X(20).
018900     02  FILLER                   PIC X(95)  VALUE SPACES.
019000
019100 01  WKS-LIN-ENC-7.
019200     02  FILLER                   PIC X(01)  VALUE SPACE.
019300     02  FILLER                   PIC X(20)  VALUE "CURSO".
019400     02  FILLER                   PIC X(10)  VALUE "PROMEDIO".
019500     02  FILLER                   PIC X(10)  VALUE "ALUMNOS".
019600     02  FILLER                   PIC X(10)  VALUE "NOTAS".
019700     02  FILLER                   PIC X(81)  VALUE SPACES.
019800
019900 01  WKS-LIN-DET-7.
020000     02  FILLER                   PIC X(01)  VALUE SPACE.
020100     02  DET7-CRS-CODE            PIC X(20).
020200     02  DET7-PROMEDIO            PIC ZZ9.99.
020300     02  FILLER                   PIC X(04)  VALUE SPACES.
020400     02  DET7-ALUMNOS             PIC ZZ9.
020500     02  FILLER                   PIC X(06)  VALUE SPACES.
020600     02  DET7-NOTAS               PIC ZZZZ9.
020700     02  FILLER                   PIC X(87)  VALUE SPACES.
020800
020900 01  WKS-LIN-TOTAL-7.
021000     02  FILLER                   PIC X(01)  VALUE SPACE.
021100     02  FILLER                   PIC X(23)  VALUE
021200         "TOTAL NOTAS CATEDRA.:".
021300     02  TOT7-NOTAS               PIC ZZZZZ9.
021400     02  FILLER                   PIC X(102) VALUE SPACES.
021500
021600 PROCEDURE DIVISION.
021700
021800******************************************************************
021900*    100-PRINCIPAL : PARRAFO RECTOR. ABRE LOS ARCHIVOS, VERIFICA *
022000*    LA APERTURA, CARGA LAS TABLAS, CALCULA EL PROMEDIO POR      *
022100*    CATEDRATICO Y CIERRA CON LAS CIFRAS DE CONTROL.             *
022200******************************************************************
022300 100-PRINCIPAL SECTION.
022400     PERFORM 110-APERTURA-ARCHIVOS
022500     PERFORM 115-VERIFICA-APERTURA THRU 115-VERIFICA-APERTURA-E
022600     IF WKS-ARCHIVOS-ABRIERON
022700        PERFORM 200-CARGA-TABLAS
022800        PERFORM 300-PROMEDIO-POR-CATEDRATICO
022900        PERFORM 900-ESTADISTICAS
023000     ELSE
023100        DISPLAY "EDU40006 - PROCESO ABORTADO, ARCHIVOS NO DISPON."
023200                UPON CONSOLE
023300     END-IF
023400     PERFORM 190-CIERRE-ARCHIVOS
023500     STOP RUN.
023600 100-PRINCIPAL-E.
023700     EXIT.
023800
023900******************************************************************
024000*    110-APERTURA-ARCHIVOS : ABRE LOS DOS MAESTROS Y LA          *
024100*    TRANSACCION DE NOTAS EN ENTRADA Y EL REPORTE EN EXTENSION;  *
024200*    SI EL REPORTE NO EXISTE TODAVIA (FS=35) LO CREA DE PRIMERA  *
024300*    VEZ.                                                        *
024400******************************************************************
024500 110-APERTURA-ARCHIVOS SECTION.
024600     OPEN INPUT  USRMAST
024700          INPUT  CRSMAST
024800          INPUT  GRDTRAN
024900          EXTEND REPORTE
025000     IF FS-REPORTE = "35"
025100        CLOSE REPORTE
025200        OPEN OUTPUT REPORTE
025300     END-IF.
025400 110-APERTURA-ARCHIVOS-E.
025500     EXIT.
025600
025700******************************************************************
025800*    115-VERIFICA-APERTURA : CONFIRMA QUE TODOS LOS MAESTROS SE  *
025900*    HAYAN ABIERTO CORRECTAMENTE ANTES DE SEGUIR CON EL PROCESO; *
026000*    SI ALGUNO FALLA, SE ABANDONA EL RESTO DE LA VERIFICACION Y  *
026100*    SE MARCA EL PROCESO COMO FALLIDO.                          *
026200******************************************************************
026300 115-VERIFICA-APERTURA.
026400     SET WKS-ARCHIVOS-ABRIERON TO TRUE
026500     IF FS-USRMAST NOT = ZEROS
026600        DISPLAY "EDU40006 - ERROR AL ABRIR USRMAST, FS="
026700                FS-USRMAST UPON CONSOLE
026800        SET WKS-ARCHIVOS-FALLARON TO TRUE
026900        GO TO 115-VERIFICA-APERTURA-E
027000     END-IF
027100     IF FS-CRSMAST NOT = ZEROS
027200        DISPLAY "EDU40006 - ERROR AL ABRIR CRSMAST, FS="
027300                FS-CRSMAST UPON CONSOLE
027400        SET WKS-ARCHIVOS-FALLARON TO TRUE
027500        GO TO 115-VERIFICA-APERTURA-E
027600     END-IF
027700     IF FS-GRDTRAN NOT = ZEROS
027800        DISPLAY "EDU40006 - ERROR AL ABRIR GRDTRAN, FS="
027900                FS-GRDTRAN UPON CONSOLE
028000        SET WKS-ARCHIVOS-FALLARON TO TRUE
028100        GO TO 115-VERIFICA-APERTURA-E
028200     END-IF.
028300 115-VERIFICA-APERTURA-E.
028400     EXIT.
028500
028600******************************************************************
028700*    190-CIERRE-ARCHIVOS : CIERRA TODOS LOS ARCHIVOS DE LA       *
028800*    CORRIDA, SE HAYA PODIDO EMITIR EL LISTADO O NO.             *
028900******************************************************************
029000 190-CIERRE-ARCHIVOS SECTION.
029100     CLOSE USRMAST CRSMAST GRDTRAN REPORTE.
029200 190-CIERRE-ARCHIVOS-E.
029300     EXIT.
029400
029500******************************************************************
029600*    200-CARGA-TABLAS : CARGA EN MEMORIA USUARIOS, CURSOS Y      *
029700*    NOTAS, EN ESE ORDEN, PARA QUE EL CALCULO DE LA SECCION 3 NO *
029800*    VUELVA A TOCAR LOS ARCHIVOS.                                *
029900******************************************************************
030000 200-CARGA-TABLAS SECTION.
030100     READ USRMAST
030200         AT END SET WKS-FIN-ARCHIVO TO TRUE
030300     END-READ
030400     PERFORM 210-CARGA-USRMAST-RTN UNTIL WKS-FIN-ARCHIVO
030500
030600     MOVE "N" TO WKS-EOF-SW
030700     READ CRSMAST
030800         AT END SET WKS-FIN-ARCHIVO TO TRUE
030900     END-READ
031000     PERFORM 220-CARGA-CRSMAST-RTN UNTIL WKS-FIN-ARCHIVO
031100
031200     MOVE "N" TO WKS-EOF-SW
031300     READ GRDTRAN
031400         AT END SET WKS-FIN-ARCHIVO TO TRUE
031500     END-READ
031600     PERFORM 230-CARGA-GRDTRAN-RTN UNTIL WKS-FIN-ARCHIVO.
031700 200-CARGA-TABLAS-E.
031800     EXIT.
031900
032000******************************************************************
032100*    210-CARGA-USRMAST-RTN. : AGREGA UN USUARIO A LA TABLA EN    *
032200*    MEMORIA.                                                    *
032300******************************************************************
032400 210-CARGA-USRMAST-RTN.
032500     ADD 1 TO WKS-USR-CONT
032600     MOVE USR-ID       TO WKS-USR-ID(WKS-USR-CONT)
032700     MOVE USR-USERNAME TO WKS-USR-USERNAME(WKS-USR-CONT)
032800     READ USRMAST
032900         AT END SET WKS-FIN-ARCHIVO TO TRUE
033000     END-READ.
033100
033200******************************************************************
033300*    220-CARGA-CRSMAST-RTN : CARGA CADA CURSO Y, DE PASO,        *
033400*    CONSTRUYE LA LISTA DE CATEDRATICOS DISTINTOS QUE TIENEN AL  *
033500*    MENOS UN CURSO A SU CARGO.                                  *
033600******************************************************************
033700 220-CARGA-CRSMAST-RTN.
033800     ADD 1 TO WKS-CRS-CONT
033900     MOVE CRS-ID       TO WKS-CRS-ID(WKS-CRS-CONT)
034000     MOVE CRS-CODE     TO WKS-CRS-CODE(WKS-CRS-CONT)
034100     MOVE CRS-INSTR-ID TO WKS-CRS-INSTR-ID(WKS-CRS-CONT)
034200     SET IDX-INST TO 1
034300     SEARCH WKS-INST-ROW
034400        AT END
034500           ADD 1 TO WKS-INST-CONT
034600           MOVE CRS-INSTR-ID TO WKS-INST-ID(WKS-INST-CONT)
034700        WHEN WKS-INST-ID(IDX-INST) = CRS-INSTR-ID
034800           CONTINUE
034900     END-SEARCH
035000     READ CRSMAST
035100         AT END SET WKS-FIN-ARCHIVO TO TRUE
035200     END-READ.
035300
035400******************************************************************
035500*    230-CARGA-GRDTRAN-RTN. : AGREGA UNA NOTA DE LA TRANSACCION A*
035600*    LA TABLA EN MEMORIA.                                        *
035700******************************************************************
035800 230-CARGA-GRDTRAN-RTN.
035900     ADD 1 TO WKS-GRD-CONT
036000     MOVE GRD-STUDENT-ID TO WKS-GRD-STUDENT-ID(WKS-GRD-CONT)
036100     MOVE GRD-COURSE-ID  TO WKS-GRD-COURSE-ID(WKS-GRD-CONT)
036200     MOVE GRD-SCORE      TO WKS-GRD-SCORE(WKS-GRD-CONT)
036300     READ GRDTRAN
036400         AT END SET WKS-FIN-ARCHIVO TO TRUE
036500     END-READ.
036600
036700******************************************************************
036800*    300-PROMEDIO-POR-CATEDRATICO : PARA CADA CATEDRATICO,      *
036900*    ARMA LA LISTA DE SUS CURSOS CON PROMEDIO/ALUMNOS/NOTAS, LA  *
037000*    ORDENA DE MAYOR A MENOR PROMEDIO Y LA IMPRIME, CON EL       *
037100*    TOTAL DE NOTAS DEL CATEDRATICO AL PIE.                     *
037200******************************************************************
037300 300-PROMEDIO-POR-CATEDRATICO SECTION.
037400     PERFORM 910-RECORRE-INST-RTN VARYING IDX-INST FROM 1 BY 1
037500             UNTIL IDX-INST > WKS-INST-CONT.
037600 300-PROMEDIO-POR-CATEDRATICO-E.
037700     EXIT.
037800
037900******************************************************************
038000*    310-ARMA-CURSOS-INSTR-RTN : RECORRE EL MAESTRO DE CURSOS Y  *
038100*    ARMA, PARA EL CATEDRATICO EN TURNO, EL RENGLON DE CADA UNO  *
038200*    DE SUS CURSOS CON EL PROMEDIO DE NOTAS, LOS ALUMNOS         *
038300*    DISTINTOS Y LA CANTIDAD DE NOTAS (CERO SI EL CURSO NO       *
038400*    TIENE NINGUNA NOTA).                                        *
038500******************************************************************
038600 310-ARMA-CURSOS-INSTR-RTN.
038700     MOVE ZERO TO WKS-CI-CONT
038800     PERFORM 915-RECORRE-CRS-RTN VARYING IDX-CRS FROM 1 BY 1
038900             UNTIL IDX-CRS > WKS-CRS-CONT.
039000
039100 311-PROMEDIA-CURSO-RTN.
039200     MOVE ZERO TO WKS-SUMA-SCORE WKS-NOTAS-CURSO WKS-AD-CONT
039300     PERFORM 920-RECORRE-GRD-RTN VARYING IDX-GRD FROM 1 BY 1
039400             UNTIL IDX-GRD > WKS-GRD-CONT
039500     IF WKS-NOTAS-CURSO > ZERO
039600        COMPUTE WKS-CI-PROMEDIO(WKS-CI-CONT) ROUNDED =
039700                WKS-SUMA-SCORE / WKS-NOTAS-CURSO
039800     ELSE
039900        MOVE ZERO TO WKS-CI-PROMEDIO(WKS-CI-CONT)
040000     END-IF
040100     MOVE WKS-AD-CONT     TO WKS-CI-ALUMNOS(WKS-CI-CONT)
040200     MOVE WKS-NOTAS-CURSO TO WKS-CI-NOTAS(WKS-CI-CONT).
040300
040400******************************************************************
040500*    320-ORDENA-CURSOS-INSTR-RTN : INTERCAMBIO SENCILLO DE LOS  *
040600*    CURSOS DEL CATEDRATICO, DE MAYOR A MENOR PROMEDIO.          *
040700******************************************************************
040800 320-ORDENA-CURSOS-INSTR-RTN.
040900     PERFORM 930-RECORRE-CI-RTN VARYING IDX-CI FROM 1 BY 1
041000             UNTIL IDX-CI > WKS-CI-CONT.
041100
041200 330-IMPRIME-CATEDRATICO-RTN.
041300     MOVE SPACES TO SUBT7-USERNAME
041400     PERFORM 935-RECORRE-USR-RTN VARYING IDX-USR FROM 1 BY 1
041500             UNTIL IDX-USR > WKS-USR-CONT
041600     WRITE REG-REPORTE FROM WKS-LIN-TITULO
041700     WRITE REG-REPORTE FROM WKS-LIN-SUBT-7
041800     WRITE REG-REPORTE FROM WKS-LIN-ENC-7
041900     MOVE ZERO TO WKS-TOTAL-NOTAS-INSTR
042000     PERFORM 940-RECORRE-CI-RTN VARYING IDX-CI FROM 1 BY 1
042100             UNTIL IDX-CI > WKS-CI-CONT
042200     MOVE WKS-TOTAL-NOTAS-INSTR TO TOT7-NOTAS
042300     WRITE REG-REPORTE FROM WKS-LIN-TOTAL-7.
042400
042500******************************************************************
042600*    900-ESTADISTICAS : DEJA EN CONSOLA LAS CIFRAS DE CONTROL DE *
042700*    LA CORRIDA PARA QUE OPERACIONES PUEDA CONFIRMAR EL VOLUMEN  *
042800*    PROCESADO.                                                  *
042900******************************************************************
043000 900-ESTADISTICAS SECTION.
043100     DISPLAY "EDU40006 - PROMEDIOS POR CATEDRATICO - ESTADISTICAS"
043200             UPON CONSOLE
043300     DISPLAY "CATEDRATICOS PROCESADOS : " WKS-INST-CONT
043400             UPON CONSOLE
043500     DISPLAY "NOTAS CARGADAS          : " WKS-GRD-CONT
043600             UPON CONSOLE.
043700 900-ESTADISTICAS-E.
043800     EXIT.
043900
044000******************************************************************
044100*    910-RECORRE-INST-RTN. : ARMA, ORDENA E IMPRIME LA LISTA DE  *
044200*    CURSOS DEL CATEDRATICO EN TURNO.                            *
044300******************************************************************
044400 910-RECORRE-INST-RTN.
044500        PERFORM 310-ARMA-CURSOS-INSTR-RTN
044600        PERFORM 320-ORDENA-CURSOS-INSTR-RTN
044700        PERFORM 330-IMPRIME-CATEDRATICO-RTN.
044800
044900******************************************************************
045000*    915-RECORRE-CRS-RTN. : SI EL CURSO EN TURNO PERTENECE AL    *
045100*    CATEDRATICO ACTUAL, LO AGREGA A SU LISTA Y PROMEDIA SUS     *
045200*    NOTAS.                                                      *
045300******************************************************************
045400 915-RECORRE-CRS-RTN.
045500        IF WKS-CRS-INSTR-ID(IDX-CRS) = WKS-INST-ID(IDX-INST)
045600           ADD 1 TO WKS-CI-CONT
045700           MOVE WKS-CRS-ID(IDX-CRS)
045800                   TO WKS-CI-CRS-ID(WKS-CI-CONT)
045900           MOVE WKS-CRS-CODE(IDX-CRS) TO
046000                   WKS-CI-CRS-CODE(WKS-CI-CONT)
046100           PERFORM 311-PROMEDIA-CURSO-RTN
046200        END-IF.
046300
046400******************************************************************
046500*    920-RECORRE-GRD-RTN. : SI LA NOTA EN TURNO ES DEL CURSO     *
046600*    ACTUAL, LA SUMA AL PROMEDIO Y ACUMULA EL ALUMNO DISTINTO    *
046700*    CORRESPONDIENTE.                                            *
046800******************************************************************
046900 920-RECORRE-GRD-RTN.
047000        IF WKS-GRD-COURSE-ID(IDX-GRD) = WKS-CRS-ID(IDX-CRS)
047100           ADD 1 TO WKS-NOTAS-CURSO
047200           ADD WKS-GRD-SCORE(IDX-GRD) TO WKS-SUMA-SCORE
047300           SET IDX-AD TO 1
047400           SEARCH WKS-AD-ROW
047500              AT END
047600                 ADD 1 TO WKS-AD-CONT
047700                 MOVE WKS-GRD-STUDENT-ID(IDX-GRD) TO
047800                         WKS-AD-ID(WKS-AD-CONT)
047900              WHEN WKS-AD-ID(IDX-AD) =
048000                         WKS-GRD-STUDENT-ID(IDX-GRD)
048100                 CONTINUE
048200           END-SEARCH
048300        END-IF.
048400
048500******************************************************************
048600*    925-RECORRE-CI2-RTN. : COMPARA DOS CURSOS ADYACENTES DEL    *
048700*    CATEDRATICO Y, SI ESTAN DESORDENADOS POR PROMEDIO, LOS      *
048800*    INTERCAMBIA.                                                *
048900******************************************************************
049000 925-RECORRE-CI2-RTN.
049100           IF WKS-CI-PROMEDIO(IDX-CI2) <
049200              WKS-CI-PROMEDIO(IDX-CI2 + 1)
049300              MOVE WKS-CI-ROW(IDX-CI2)     TO WKS-CI-TEMP
049400              MOVE WKS-CI-ROW(IDX-CI2 + 1) TO WKS-CI-ROW(IDX-CI2)
049500              MOVE WKS-CI-TEMP              TO
049600                      WKS-CI-ROW(IDX-CI2 + 1)
049700           END-IF.
049800
049900******************************************************************
050000*    930-RECORRE-CI-RTN. : UNA PASADA DE LA ORDENACION POR       *
050100*    INTERCAMBIO SOBRE LOS CURSOS DEL CATEDRATICO.               *
050200******************************************************************
050300 930-RECORRE-CI-RTN.
050400        PERFORM 925-RECORRE-CI2-RTN VARYING IDX-CI2 FROM 1 BY 1
050500                UNTIL IDX-CI2 > WKS-CI-CONT - IDX-CI.
050600
050700******************************************************************
050800*    935-RECORRE-USR-RTN. : BUSCA EL NOMBRE DE USUARIO DEL       *
050900*    CATEDRATICO EN TURNO PARA EL SUBTITULO DEL LISTADO.         *
051000******************************************************************
051100 935-RECORRE-USR-RTN.
051200        IF WKS-USR-ID(IDX-USR) = WKS-INST-ID(IDX-INST)
051300           MOVE WKS-USR-USERNAME(IDX-USR) TO SUBT7-USERNAME
051400        END-IF.
051500
051600******************************************************************
051700*    940-RECORRE-CI-RTN. : EMITE EL RENGLON DE DETALLE DE UN     *
051800*    CURSO DEL CATEDRATICO Y LO SUMA AL TOTAL DE NOTAS AL PIE.   *
051900******************************************************************
052000 940-RECORRE-CI-RTN.
052100        MOVE WKS-CI-CRS-CODE(IDX-CI) TO DET7-CRS-CODE
052200        MOVE WKS-CI-PROMEDIO(IDX-CI) TO DET7-PROMEDIO
052300        MOVE WKS-CI-ALUMNOS(IDX-CI)  TO DET7-ALUMNOS
052400        MOVE WKS-CI-NOTAS(IDX-CI)    TO DET7-NOTAS
052500        ADD WKS-CI-NOTAS(IDX-CI) TO WKS-TOTAL-NOTAS-INSTR
052600        WRITE REG-REPORTE FROM WKS-LIN-DET-7.
