000100******************************************************************
000200*    ATTTRAN  -  ARCHIVO DE ASISTENCIA POR ALUMNO / CURSO / DIA  *
000300*    LLAVE UNICA (ATT-STUDENT-ID, ATT-COURSE-ID, ATT-DATE)       *
000400*    ORDEN DE CARGA : CURSO, FECHA, ALUMNO                      *
000500******************************************************************
000600* CAMBIO: 1984-06-11 (RFM) CREACION DEL ARCHIVO DE ASISTENCIA    *
000700* CAMBIO: 1993-01-08 (SAG) SE AGREGAN 88 PARA EL ESTADO DE       *
000800*         ASISTENCIA (PRESENTE/AUSENTE/TARDE)                   *
000900******************************************************************
001000*--> LONGITUD EXACTA 27, FIJADA POR EL ARCHIVO ATTEND - NO LLEVA
001100*--> FILLER DE RELLENO PORQUE LOS CAMPOS YA CUBREN LOS 27 BYTES
001200 01  REG-ATTTRAN.
001300     02 ATT-STUDENT-ID           PIC 9(06).
001400     02 ATT-COURSE-ID             PIC 9(06).
001500     02 ATT-DATE                  PIC 9(08).
001600     02 ATT-STATUS                PIC X(07).
001700        88 ATT-ES-PRESENTE               VALUE "PRESENT".
001800        88 ATT-ES-AUSENTE                VALUE "ABSENT ".
001900        88 ATT-ES-TARDE                  VALUE "LATE   ".
